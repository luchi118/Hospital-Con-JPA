000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  CITAEDIT.
000400 AUTHOR. RAY PELLETIER.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/25/92.
000700 DATE-COMPILED. 04/25/92.
000800 SECURITY. NON-CONFIDENTIAL.
000900*
001000******************************************************************
001100*REMARKS.
001200*
001300*          EDITS THE DAILY CITATRAN TRANSACTION FILE -- ONE OF    *
001400*          TWO KINDS OF TRANSACTION PER RECORD:                  *
001500*             "S"  SCHEDULE A NEW APPOINTMENT (PROGRAMARCITA)    *
001600*             "A"  ADVANCE, CANCEL, OR NO-SHOW AN EXISTING ONE   *
001700*          VALID TRANSACTIONS ARE COPIED TO CITAGOOD FOR         *
001800*          CITAUPDT TO APPLY.  REJECTS GO TO CITAERR WITH A      *
001900*          REASON.  THIS PROGRAM DOES NOT CHANGE CITAMSTR --     *
002000*          IT ONLY READS IT (AND THE OTHER MASTERS) TO VALIDATE. *
002100*
002200*          NOTE ON THE "DOCTOR/ROOM NOT AVAILABLE" EDITS (370/    *
002300*          380) -- THESE REJECT ONLY WHEN THE NEW FECHA-HORA     *
002400*          MATCHES AN EXISTING CITA FOR THE SAME DOCTOR OR ROOM  *
002500*          EXACTLY, NOT A TIME WINDOW.  THIS IS THE SAME RULE    *
002600*          THE ON-LINE SYSTEM USES (CARRIED OVER FROM THAT       *
002700*          SYSTEM'S COMPARETO LOGIC) -- DO NOT "IMPROVE" THIS TO *
002800*          A REAL ELAPSED-TIME CHECK WITHOUT TAKING IT UP WITH   *
002900*          THE SCHEDULING DESK FIRST, THEY ASKED FOR IT THIS WAY.*
003000******************************************************************
003100* CHANGE LOG                                                     *
003200*   042592  RJP  0000  INITIAL VERSION                           *
003300*   092294  JS   0037  ACTION-CODE EDIT NOW ONLY CHECKS THE      *
003400*                      KEYWORD AND THAT THE CITA EXISTS -- THE   *
003500*                      REAL STATE-MACHINE CHECK MOVED TO         *
003600*                      CITAUPDT (CALLS ESTADOCF THERE, NOT HERE) *
003700*   030699  JS   0150  Y2K REVIEW -- WINDOWED THE 2-DIGIT RUN    *
003800*                      DATE IN 320-EDIT-FECHA-NOT-PAST, SIGNED   *
003900*                      OFF                                      *
004000*   071503  RJP  0118  ADDED 360-EDIT-SALA-MEDICO-ESPECIALIDAD   *
004100*                      (ROOM'S DEPARTMENT MUST MATCH THE         *
004200*                      DOCTOR'S SPECIALTY)                      *
004300*   042208  RJP  0205  ERR-RECTYPE ADDED TO CITAERR SO THE DESK  *
004400*                      CAN TELL SCHEDULE REJECTS FROM ACTION     *
004500*                      REJECTS WITHOUT OPENING THE TRANSACTION   *
004600******************************************************************
004700
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-390.
005100 OBJECT-COMPUTER. IBM-390.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT SYSOUT      ASSIGN TO SYSOUT.
005800     SELECT CITATRAN    ASSIGN TO CITATRAN
005900         FILE STATUS IS IFCODE.
006000     SELECT CITAGOOD    ASSIGN TO CITAGOOD
006100         FILE STATUS IS OFCODE.
006200     SELECT CITAERR     ASSIGN TO CITAERR
006300         FILE STATUS IS EFCODE.
006400     SELECT CITAMSTR    ASSIGN TO CITAMSTR
006500         ORGANIZATION IS INDEXED
006600         ACCESS MODE IS RANDOM
006700         RECORD KEY IS CITA-ID
006800         ALTERNATE RECORD KEY IS CITA-MED-FHR-KEY
006900         ALTERNATE RECORD KEY IS CITA-SALA-FHR-KEY
007000         FILE STATUS IS CM-STATUS.
007100     SELECT MEDMSTR     ASSIGN TO MEDMSTR
007200         ORGANIZATION IS INDEXED
007300         ACCESS MODE IS RANDOM
007400         RECORD KEY IS MM-KEY
007500         FILE STATUS IS MM-STATUS.
007600     SELECT PACMSTR     ASSIGN TO PACMSTR
007700         ORGANIZATION IS INDEXED
007800         ACCESS MODE IS RANDOM
007900         RECORD KEY IS PM-KEY
008000         FILE STATUS IS PM-STATUS.
008100     SELECT SALAMSTR    ASSIGN TO SALAMSTR
008200         ORGANIZATION IS INDEXED
008300         ACCESS MODE IS RANDOM
008400         RECORD KEY IS SM-KEY
008500         FILE STATUS IS SM-STATUS.
008600     SELECT DEPTMSTR    ASSIGN TO DEPTMSTR
008700         ORGANIZATION IS INDEXED
008800         ACCESS MODE IS RANDOM
008900         RECORD KEY IS DM-KEY
009000         FILE STATUS IS DM-STATUS.
009100
009200 DATA DIVISION.
009300 FILE SECTION.
009400
009500 FD  SYSOUT
009600     LABEL RECORDS ARE STANDARD
009700     RECORD CONTAINS 130 CHARACTERS.
009800 01  SYSOUT-REC                   PIC X(130).
009900
010000 FD  CITATRAN
010100     LABEL RECORDS ARE STANDARD
010200     RECORD CONTAINS 1035 CHARACTERS.
010300 01  CITA-TRAN-REC-FD             PIC X(1035).
010400
010500 FD  CITAGOOD
010600     LABEL RECORDS ARE STANDARD
010700     RECORD CONTAINS 1035 CHARACTERS.
010800 01  CITA-GOOD-REC-FD             PIC X(1035).
010900
011000 FD  CITAERR
011100     LABEL RECORDS ARE STANDARD
011200     RECORD CONTAINS 1087 CHARACTERS.
011300 01  CITA-ERR-REC.
011400     05  ERR-RECTYPE              PIC X(12).
011500     05  ERR-REASON               PIC X(40).
011600     05  ERR-REST-OF-TRAN         PIC X(1035).
011700
011800 FD  CITAMSTR
011900     LABEL RECORDS ARE STANDARD
012000     RECORD CONTAINS 1166 CHARACTERS.
012100 01  CITAMSTR-REC.
012200     05  CITA-ID                  PIC 9(9).
012300     05  CITA-MED-FHR-KEY         PIC X(27).
012400     05  CITA-SALA-FHR-KEY        PIC X(39).
012500     05  FILLER                   PIC X(1091).
012600
012700 FD  MEDMSTR
012800     LABEL RECORDS ARE STANDARD
012900     RECORD CONTAINS 300 CHARACTERS.
013000 01  MEDMSTR-REC.
013100     05  MM-KEY                   PIC X(8).
013200     05  FILLER                   PIC X(292).
013300
013400 FD  PACMSTR
013500     LABEL RECORDS ARE STANDARD
013600     RECORD CONTAINS 600 CHARACTERS.
013700 01  PACMSTR-REC.
013800     05  PM-KEY                   PIC X(8).
013900     05  FILLER                   PIC X(592).
014000
014100 FD  SALAMSTR
014200     LABEL RECORDS ARE STANDARD
014300     RECORD CONTAINS 80 CHARACTERS.
014400 01  SALAMSTR-REC.
014500     05  SM-KEY                   PIC X(20).
014600     05  FILLER                   PIC X(60).
014700
014800 FD  DEPTMSTR
014900     LABEL RECORDS ARE STANDARD
015000     RECORD CONTAINS 150 CHARACTERS.
015100 01  DEPTMSTR-REC.
015200     05  DM-KEY                   PIC 9(9).
015300     05  FILLER                   PIC X(141).
015400
015500 WORKING-STORAGE SECTION.
015600
015700 01  FILE-STATUS-CODES.
015800     05  IFCODE                   PIC X(2) VALUE "00".
015900         88  NO-MORE-TRAN-RECS        VALUE "10".
016000     05  OFCODE                   PIC X(2) VALUE "00".
016100     05  EFCODE                   PIC X(2) VALUE "00".
016200     05  CM-STATUS                PIC X(2) VALUE "00".
016300         88  CM-RECORD-FOUND          VALUE "00".
016400     05  MM-STATUS                PIC X(2) VALUE "00".
016500         88  MM-RECORD-FOUND          VALUE "00".
016600     05  PM-STATUS                PIC X(2) VALUE "00".
016700         88  PM-RECORD-FOUND          VALUE "00".
016800     05  SM-STATUS                PIC X(2) VALUE "00".
016900         88  SM-RECORD-FOUND          VALUE "00".
017000     05  DM-STATUS                PIC X(2) VALUE "00".
017100         88  DM-RECORD-FOUND          VALUE "00".
017200
017300 COPY CITATRAN.
017400 COPY MEDREC.
017500 COPY PACREC.
017600 COPY SALAREC.
017700 COPY DEPTREC.
017800
017900 01  WS-RUN-DATE-FLDS.
018000     05  WS-RUN-DATE-RAW          PIC 9(6).
018100     05  WS-RUN-DATE-RAW-R REDEFINES WS-RUN-DATE-RAW.
018200         10  WS-RD-YY             PIC 9(2).
018300         10  WS-RD-MM             PIC 9(2).
018400         10  WS-RD-DD             PIC 9(2).
018500     05  WS-RD-CENTURY            PIC 9(2) COMP.
018600
018700 01  WS-RUN-DATE-ISO.
018800     05  WS-RDI-YYYY              PIC 9(4).
018900     05  FILLER                   PIC X(1) VALUE "-".
019000     05  WS-RDI-MM                PIC 9(2).
019100     05  FILLER                   PIC X(1) VALUE "-".
019200     05  WS-RDI-DD                PIC 9(2).
019210 01  WS-RUN-DATE-ISO-ALT REDEFINES WS-RUN-DATE-ISO.
019220     05  WS-RDI-RAW               PIC X(10).
019300
019400 01  WS-TRAILER-REC.
019500     05  FILLER                   PIC X(1).
019600     05  IN-RECORD-COUNT          PIC 9(9).
019700     05  FILLER                   PIC X(1025).
019710 01  WS-TRAILER-REC-ALT REDEFINES WS-TRAILER-REC.
019720     05  WS-TR-RAW                PIC X(1035).
019800
019900 01  COUNTERS-AND-ACCUMULATORS.
020000     05  RECORDS-READ             PIC S9(9) COMP VALUE ZERO.
020100     05  RECORDS-GOOD             PIC S9(9) COMP VALUE ZERO.
020200     05  RECORDS-REJECTED         PIC S9(9) COMP VALUE ZERO.
020300
020400 01  SWITCHES.
020500     05  MORE-DATA-SW             PIC X(1) VALUE "Y".
020600         88  NO-MORE-DATA             VALUE "N".
020700     05  REC-VALID-SW             PIC X(1) VALUE "Y".
020800         88  REC-IS-VALID             VALUE "Y".
020900         88  REC-IS-INVALID           VALUE "N".
021000
021100 77  WS-REJECT-REASON             PIC X(40) VALUE SPACES.
021200
021300 COPY ABENDREC.
021400
021500 PROCEDURE DIVISION.
021600
021700 000-HOUSEKEEPING.
021800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
021900     PERFORM 800-OPEN-FILES THRU 800-EXIT.
022000     ACCEPT WS-RUN-DATE-RAW FROM DATE.
022100     IF WS-RD-YY < 50
022200         MOVE 20 TO WS-RD-CENTURY
022300     ELSE
022400         MOVE 19 TO WS-RD-CENTURY.
022500     COMPUTE WS-RDI-YYYY = WS-RD-CENTURY * 100 + WS-RD-YY.
022600     MOVE WS-RD-MM TO WS-RDI-MM.
022700     MOVE WS-RD-DD TO WS-RDI-DD.
022800     PERFORM 900-READ-CITATRAN THRU 900-EXIT.
022900     IF NO-MORE-DATA
023000         MOVE "CITATRAN IS EMPTY" TO ABEND-REASON
023100         PERFORM 1000-ABEND-RTN THRU 1000-EXIT.
023200     PERFORM 100-MAINLINE THRU 100-EXIT
023300         UNTIL NO-MORE-DATA OR CT-IS-TRAILER.
023400     PERFORM 999-CLEANUP THRU 999-EXIT.
023500     MOVE ZERO TO RETURN-CODE.
023600     GOBACK.
023700 000-EXIT.
023800     EXIT.
023900
024000 100-MAINLINE.
024100     MOVE "100-MAINLINE" TO PARA-NAME.
024200     ADD 1 TO RECORDS-READ.
024300     MOVE "Y" TO REC-VALID-SW.
024400     MOVE SPACES TO WS-REJECT-REASON.
024500     EVALUATE TRUE
024600         WHEN CT-IS-SCHEDULE
024700             PERFORM 300-EDIT-SCHEDULE THRU 300-EXIT
024800         WHEN CT-IS-ACTION
024900             PERFORM 400-EDIT-ACTION THRU 400-EXIT
025000         WHEN OTHER
025100             MOVE "N" TO REC-VALID-SW
025200             MOVE "UNRECOGNIZED TRANSACTION TYPE" TO WS-REJECT-REASON
025300     END-EVALUATE.
025400     IF REC-IS-VALID
025500         PERFORM 500-WRITE-CITAGOOD THRU 500-EXIT
025600         ADD 1 TO RECORDS-GOOD
025700     ELSE
025800         PERFORM 510-WRITE-CITAERR THRU 510-EXIT
025900         ADD 1 TO RECORDS-REJECTED.
026000     PERFORM 900-READ-CITATRAN THRU 900-EXIT.
026100 100-EXIT.
026200     EXIT.
026300
026400 300-EDIT-SCHEDULE.
026500     MOVE "300-EDIT-SCHEDULE" TO PARA-NAME.
026600     PERFORM 310-EDIT-COSTO THRU 310-EXIT.
026700     IF REC-IS-VALID
026800         PERFORM 320-EDIT-FECHA-NOT-PAST THRU 320-EXIT.
026900     IF REC-IS-VALID
027000         PERFORM 330-EDIT-PACIENTE-EXISTS THRU 330-EXIT.
027100     IF REC-IS-VALID
027200         PERFORM 340-EDIT-MEDICO-EXISTS THRU 340-EXIT.
027300     IF REC-IS-VALID
027400         PERFORM 350-EDIT-SALA-EXISTS THRU 350-EXIT.
027500     IF REC-IS-VALID
027600         PERFORM 360-EDIT-SALA-MEDICO-ESPECIALIDAD THRU 360-EXIT.
027700     IF REC-IS-VALID
027800         PERFORM 370-EDIT-DOCTOR-AVAILABILITY THRU 370-EXIT.
027900     IF REC-IS-VALID
028000         PERFORM 380-EDIT-SALA-AVAILABILITY THRU 380-EXIT.
028100 300-EXIT.
028200     EXIT.
028300
028400 310-EDIT-COSTO.
028500     MOVE "310-EDIT-COSTO" TO PARA-NAME.
028600     IF CT-S-COSTO NOT > ZERO
028700         MOVE "N" TO REC-VALID-SW
028800         MOVE "COSTO MUST BE GREATER THAN ZERO" TO WS-REJECT-REASON.
028900 310-EXIT.
029000     EXIT.
029100
029200 320-EDIT-FECHA-NOT-PAST.
029300*    BATCH-ERA SIMPLIFICATION -- COMPARED AT DAY GRAIN, NOT TO
029400*    THE SECOND.  AN APPOINTMENT DATED TODAY IS NOT "IN THE PAST"
029500*    NO MATTER WHAT TIME OF DAY THE RUN STARTED.
029600     IF CT-S-FECHA-HORA(1:10) < WS-RUN-DATE-ISO
029700         MOVE "N" TO REC-VALID-SW
029800         MOVE "FECHA-HORA CANNOT BE IN THE PAST" TO WS-REJECT-REASON.
029900 320-EXIT.
030000     EXIT.
030100
030200 330-EDIT-PACIENTE-EXISTS.
030300     MOVE "330-EDIT-PACIENTE-EXISTS" TO PARA-NAME.
030400     MOVE CT-S-PACIENTE-DNI TO PM-KEY.
030500     READ PACMSTR INTO PACIENTE-MASTER-REC
030600         INVALID KEY
030700             MOVE "N" TO REC-VALID-SW
030800             MOVE "PATIENT NOT ON FILE" TO WS-REJECT-REASON.
030900 330-EXIT.
031000     EXIT.
031100
031200 340-EDIT-MEDICO-EXISTS.
031300     MOVE "340-EDIT-MEDICO-EXISTS" TO PARA-NAME.
031400     MOVE CT-S-MEDICO-DNI TO MM-KEY.
031500     READ MEDMSTR INTO MEDICO-MASTER-REC
031600         INVALID KEY
031700             MOVE "N" TO REC-VALID-SW
031800             MOVE "DOCTOR NOT ON FILE" TO WS-REJECT-REASON.
031900 340-EXIT.
032000     EXIT.
032100
032200 350-EDIT-SALA-EXISTS.
032300     MOVE "350-EDIT-SALA-EXISTS" TO PARA-NAME.
032400     MOVE CT-S-SALA-NUMERO TO SM-KEY.
032500     READ SALAMSTR INTO SALA-MASTER-REC
032600         INVALID KEY
032700             MOVE "N" TO REC-VALID-SW
032800             MOVE "ROOM NOT ON FILE" TO WS-REJECT-REASON.
032900 350-EXIT.
033000     EXIT.
033100
033200 360-EDIT-SALA-MEDICO-ESPECIALIDAD.
033300     MOVE "360-EDIT-SALA-MEDICO-ESPECIALIDAD" TO PARA-NAME.
033400     MOVE SALA-DEPARTAMENTO-ID TO DM-KEY.
033500     READ DEPTMSTR INTO DEPARTMENT-MASTER-REC
033600         INVALID KEY
033700             MOVE "N" TO REC-VALID-SW
033800             MOVE "ROOM'S DEPARTMENT NOT ON FILE" TO WS-REJECT-REASON.
033900     IF REC-IS-VALID
034000         IF DEPT-ESPECIALIDAD NOT = MED-ESPECIALIDAD
034100             MOVE "N" TO REC-VALID-SW
034200             MOVE "ROOM/DOCTOR SPECIALTY MISMATCH" TO WS-REJECT-REASON.
034300 360-EXIT.
034400     EXIT.
034500
034600 370-EDIT-DOCTOR-AVAILABILITY.
034700     MOVE "370-EDIT-DOCTOR-AVAILABILITY" TO PARA-NAME.
034800     MOVE CT-S-MEDICO-DNI TO CITA-MFK-MEDICO-DNI OF CITAMSTR-REC.
034900     MOVE CT-S-FECHA-HORA TO CITA-MFK-FECHA-HORA OF CITAMSTR-REC.
035000     READ CITAMSTR
035100         KEY IS CITA-MED-FHR-KEY
035200         INVALID KEY
035300             NEXT SENTENCE
035400         NOT INVALID KEY
035500             MOVE "N" TO REC-VALID-SW
035600             MOVE "DOCTOR NOT AVAILABLE AT THAT DATE/TIME"
035700                 TO WS-REJECT-REASON.
035800 370-EXIT.
035900     EXIT.
036000
036100 380-EDIT-SALA-AVAILABILITY.
036200     MOVE "380-EDIT-SALA-AVAILABILITY" TO PARA-NAME.
036300     MOVE CT-S-SALA-NUMERO TO CITA-SFK-SALA-NUMERO OF CITAMSTR-REC.
036400     MOVE CT-S-FECHA-HORA TO CITA-SFK-FECHA-HORA OF CITAMSTR-REC.
036500     READ CITAMSTR
036600         KEY IS CITA-SALA-FHR-KEY
036700         INVALID KEY
036800             NEXT SENTENCE
036900         NOT INVALID KEY
037000             MOVE "N" TO REC-VALID-SW
037100             MOVE "ROOM NOT AVAILABLE AT THAT DATE/TIME"
037200                 TO WS-REJECT-REASON.
037300 380-EXIT.
037400     EXIT.
037500
037600 400-EDIT-ACTION.
037700     MOVE "400-EDIT-ACTION" TO PARA-NAME.
037800     PERFORM 410-EDIT-ACTION-CITA-EXISTS THRU 410-EXIT.
037900     IF REC-IS-VALID
038000         PERFORM 420-EDIT-ACTION-CODE-VALID THRU 420-EXIT.
038100 400-EXIT.
038200     EXIT.
038300
038400 410-EDIT-ACTION-CITA-EXISTS.
038500     MOVE "410-EDIT-ACTION-CITA-EXISTS" TO PARA-NAME.
038600     MOVE CT-A-CITA-ID TO CITA-ID OF CITAMSTR-REC.
038700     READ CITAMSTR
038800         INVALID KEY
038900             MOVE "N" TO REC-VALID-SW
039000             MOVE "APPOINTMENT NOT ON FILE" TO WS-REJECT-REASON.
039100 410-EXIT.
039200     EXIT.
039300
039400 420-EDIT-ACTION-CODE-VALID.
039500     MOVE "420-EDIT-ACTION-CODE-VALID" TO PARA-NAME.
039600     IF NOT CT-A-ACC-AVANZAR
039700       AND NOT CT-A-ACC-CANCELAR
039800       AND NOT CT-A-ACC-NOASISTIO
039900         MOVE "N" TO REC-VALID-SW
040000         MOVE "INVALID ACTION CODE" TO WS-REJECT-REASON.
040100 420-EXIT.
040200     EXIT.
040300
040400 500-WRITE-CITAGOOD.
040500     MOVE "500-WRITE-CITAGOOD" TO PARA-NAME.
040600     WRITE CITA-GOOD-REC-FD FROM CITA-TRAN-REC.
040700 500-EXIT.
040800     EXIT.
040900
041000 510-WRITE-CITAERR.
041100     MOVE "510-WRITE-CITAERR" TO PARA-NAME.
041200     MOVE SPACES TO CITA-ERR-REC.
041300     IF CT-IS-SCHEDULE
041400         MOVE "SCHEDULE REQ" TO ERR-RECTYPE
041500     ELSE
041600         MOVE "ACTION REQ"  TO ERR-RECTYPE.
041700     MOVE WS-REJECT-REASON TO ERR-REASON.
041800     MOVE CITA-TRAN-REC TO ERR-REST-OF-TRAN.
041900     WRITE CITA-ERR-REC.
042000 510-EXIT.
042100     EXIT.
042200
042300 800-OPEN-FILES.
042400     MOVE "800-OPEN-FILES" TO PARA-NAME.
042500     OPEN INPUT  CITATRAN.
042600     OPEN OUTPUT CITAGOOD.
042700     OPEN OUTPUT CITAERR.
042800     OPEN INPUT  CITAMSTR.
042900     OPEN INPUT  MEDMSTR.
043000     OPEN INPUT  PACMSTR.
043100     OPEN INPUT  SALAMSTR.
043200     OPEN INPUT  DEPTMSTR.
043300     OPEN OUTPUT SYSOUT.
043400 800-EXIT.
043500     EXIT.
043600
043700 850-CLOSE-FILES.
043800     MOVE "850-CLOSE-FILES" TO PARA-NAME.
043900     CLOSE CITATRAN.
044000     CLOSE CITAGOOD.
044100     CLOSE CITAERR.
044200     CLOSE CITAMSTR.
044300     CLOSE MEDMSTR.
044400     CLOSE PACMSTR.
044500     CLOSE SALAMSTR.
044600     CLOSE DEPTMSTR.
044700     CLOSE SYSOUT.
044800 850-EXIT.
044900     EXIT.
045000
045100 900-READ-CITATRAN.
045200     MOVE "900-READ-CITATRAN" TO PARA-NAME.
045300     READ CITATRAN INTO CITA-TRAN-REC
045400         AT END
045500             MOVE "N" TO MORE-DATA-SW.
045600 900-EXIT.
045700     EXIT.
045800
045900 999-CLEANUP.
046000     MOVE "999-CLEANUP" TO PARA-NAME.
046100     IF NO-MORE-DATA
046200         MOVE "CITATRAN HAS NO TRAILER RECORD" TO ABEND-REASON
046300         PERFORM 1000-ABEND-RTN THRU 1000-EXIT.
046400     MOVE CITA-TRAN-REC TO WS-TRAILER-REC.
046500     IF IN-RECORD-COUNT NOT = RECORDS-READ
046600         MOVE "CITATRAN TRAILER COUNT OUT OF BALANCE" TO ABEND-REASON
046700         MOVE IN-RECORD-COUNT TO EXPECTED-VAL
046800         MOVE RECORDS-READ TO ACTUAL-VAL
046900         PERFORM 1000-ABEND-RTN THRU 1000-EXIT.
047000     WRITE CITA-GOOD-REC-FD FROM CITA-TRAN-REC.
047100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
047200     DISPLAY "CITAEDIT -- RECORDS READ    = " RECORDS-READ.
047300     DISPLAY "CITAEDIT -- RECORDS GOOD     = " RECORDS-GOOD.
047400     DISPLAY "CITAEDIT -- RECORDS REJECTED = " RECORDS-REJECTED.
047500 999-EXIT.
047600     EXIT.
047700
047800 1000-ABEND-RTN.
047900     MOVE "1000-ABEND-RTN" TO PARA-NAME.
048000     MOVE "CITAEDIT" TO ABEND-PGM-ID.
048100     WRITE SYSOUT-REC FROM ABEND-REC.
048200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
048300     DISPLAY "*** CITAEDIT ABNORMAL END *** " ABEND-REASON.
048400     DIVIDE ZERO-VAL INTO ONE-VAL.
048500 1000-EXIT.
048600     EXIT.
