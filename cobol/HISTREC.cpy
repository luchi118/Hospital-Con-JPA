000100******************************************************************
000200*    HISTREC  --  HISTORIA CLINICA (CLINICAL HISTORY) MASTER REC *
000300*    ONE ROW PER PATIENT (1:1 WITH PACIENTE-MASTER-REC), KEYED   *
000400*    BY HIST-PACIENTE-ID.  HIST-NUMERO-HISTORIA IS THE EXTERNAL  *
000500*    "HC-<DNI>-<TIMESTAMP>" IDENTIFIER PRINTED ON REPORTS.       *
000600*                                                      RJP 031588*
000700*    DIAGNOSTICOS/TRATAMIENTOS HELD TO 5 ENTRIES AND ALERGIAS TO *
000800*    10 -- MATCHES THE CHART-ROOM PAPER-FORM LINE COUNTS.  A     *
000900*    FULLER CHART STAYS ON PAPER IN THE RECORDS ROOM, AS ALWAYS. *
001000*                                                      RJP 110692*
001100******************************************************************
001200 01  HISTORIA-MASTER-REC.
001300     05  HIST-ID                      PIC 9(9).
001400     05  HIST-NUMERO-HISTORIA         PIC X(50).
001500     05  HIST-PACIENTE-ID             PIC 9(9).
001600     05  HIST-FECHA-CREACION          PIC X(19).
001700     05  HIST-DIAGNOSTICO-COUNT       PIC 9(2) COMP-3.
001800     05  HIST-DIAGNOSTICOS OCCURS 5 TIMES INDEXED BY DIAG-IDX.
001900         10  HIST-DIAGNOSTICO         PIC X(500).
002000     05  HIST-TRATAMIENTO-COUNT       PIC 9(2) COMP-3.
002100     05  HIST-TRATAMIENTOS OCCURS 5 TIMES INDEXED BY TRAT-IDX.
002200         10  HIST-TRATAMIENTO         PIC X(500).
002300     05  HIST-ALERGIA-COUNT           PIC 9(2) COMP-3.
002400     05  HIST-ALERGIAS OCCURS 10 TIMES INDEXED BY ALERG-IDX.
002500         10  HIST-ALERGIA             PIC X(200).
