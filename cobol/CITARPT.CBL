000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  CITARPT.
000400 AUTHOR. RAY PELLETIER.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 05/02/92.
000700 DATE-COMPILED. 05/02/92.
000800 SECURITY. NON-CONFIDENTIAL.
000900*
001000******************************************************************
001100*REMARKS.
001200*
001300*          END-OF-DAY STATUS REPORT -- READS CITAMSTR SEQUENTIAL   *
001400*          BY CITA-ID, TALLIES ONE COUNTER PER ESTADO CODE (SEE    *
001500*          ESTTAB), THEN PRINTS ONE LINE PER STATUS THAT HAS AT    *
001600*          LEAST ONE CITA, IN THE ESTTAB ENUMERATION ORDER, WITH   *
001700*          ITS PERCENTAGE OF THE TOTAL.  READ-ONLY -- DOES NOT     *
001800*          REWRITE CITAMSTR.                                      *
001900*
002000*          THE SCHEDULING DESK RUNS THIS AT THE END OF EVERY       *
002100*          BATCH WINDOW (AFTER CITAUPDT) SO THEY CAN SEE THE DAY'S *
002200*          CANCEL/NO-SHOW RATE WITHOUT WAITING FOR THE WEEKLY      *
002300*          HOSPSUM DASHBOARD.                                      *
002400******************************************************************
002500* CHANGE LOG                                                     *
002600*   050292  RJP  0000  INITIAL VERSION                           *
002700*   092294  JS   0037  HEADING NOW STAMPS THE RUN DATE SO THE     *
002800*                      DESK CAN TELL TODAY'S PRINTOUT FROM        *
002900*                      YESTERDAY'S WITHOUT CHECKING THE SYSOUT    *
003000*                      TIMESTAMP                                 *
003100*   030699  JS   0150  Y2K REVIEW -- WINDOWED THE 2-DIGIT RUN     *
003200*                      DATE THE SAME WAY CITAEDIT DOES, SIGNED    *
003300*                      OFF                                       *
003400*   062011  RJP  0183  ZERO-CITA DAYS NO LONGER PRINT A "DIVIDE   *
003500*                      BY ZERO" ABEND -- 310-PRINT-ONE-STATUS     *
003600*                      NOW SKIPS THE PERCENT CALC WHEN THE TOTAL  *
003700*                      IS ZERO (NO LINES PRINT ANYWAY, BUT THE    *
003800*                      OLD CODE COMPUTED THE PERCENT FIRST)       *
003900******************************************************************
004000 
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-390.
004400 OBJECT-COMPUTER. IBM-390.
004500 SPECIAL-NAMES.
004600    C01 IS TOP-OF-FORM.
004700 
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000    SELECT SYSOUT      ASSIGN TO SYSOUT.
005100    SELECT CITAMSTR    ASSIGN TO CITAMSTR
005200        ORGANIZATION IS INDEXED
005300        ACCESS MODE IS SEQUENTIAL
005400        RECORD KEY IS CITA-ID
005500        FILE STATUS IS CM-STATUS.
005600 
005700 DATA DIVISION.
005800 FILE SECTION.
005900 
006000 FD  SYSOUT
006100    LABEL RECORDS ARE STANDARD
006200    RECORD CONTAINS 130 CHARACTERS.
006300 01  SYSOUT-REC                   PIC X(130).
006400 
006500 FD  CITAMSTR
006600    LABEL RECORDS ARE STANDARD
006700    RECORD CONTAINS 1166 CHARACTERS.
006800 01  CITAMSTR-REC.
006900    05  CITA-ID                  PIC 9(9).
007000    05  CITA-MED-FHR-KEY         PIC X(27).
007100    05  CITA-SALA-FHR-KEY        PIC X(39).
007200    05  FILLER                   PIC X(1091).
007300 
007400 WORKING-STORAGE SECTION.
007500 
007600 01  FILE-STATUS-CODES.
007700    05  CM-STATUS                PIC X(2) VALUE "00".
007800        88  NO-MORE-CITAS            VALUE "10".
007900 
008000 COPY CITAREC.
008100 COPY ESTTAB.
008200 
008300 01  WS-RUN-DATE-FLDS.
008400    05  WS-RUN-DATE-RAW          PIC 9(6).
008500    05  WS-RUN-DATE-RAW-R REDEFINES WS-RUN-DATE-RAW.
008600        10  WS-RD-YY             PIC 9(2).
008700        10  WS-RD-MM             PIC 9(2).
008800        10  WS-RD-DD             PIC 9(2).
008900    05  WS-RD-CENTURY            PIC 9(2) COMP.
009000 
009100 01  WS-RUN-DATE-ISO.
009200    05  WS-RDI-YYYY              PIC 9(4).
009300    05  FILLER                   PIC X(1) VALUE "-".
009400    05  WS-RDI-MM                PIC 9(2).
009500    05  FILLER                   PIC X(1) VALUE "-".
009600    05  WS-RDI-DD                PIC 9(2).
009610 01  WS-RUN-DATE-ISO-ALT REDEFINES WS-RUN-DATE-ISO.
009620    05  WS-RDI-RAW               PIC X(10).
009700
009800 01  WS-ESTADO-COUNTS.
009900    05  WS-ESTADO-COUNT-ENTRY    PIC S9(7) COMP OCCURS 5 TIMES.
010000 
010100 77  RECORDS-READ                 PIC S9(9) COMP VALUE ZERO.
010200 77  TOTAL-CITAS-COUNT            PIC S9(9) COMP VALUE ZERO.
010300 77  WS-TALLY-IDX                 PIC S9(4) COMP VALUE ZERO.
010400 77  WS-PCT-WORK                  PIC S9(3)V99 COMP-3 VALUE ZERO.
010500 
010600 01  WS-HDG-LINE-1.
010700    05  FILLER                   PIC X(40)
010800                                  VALUE "CITARPT -- APPOINTMENT STATUS REPORT".
010900    05  FILLER                   PIC X(12) VALUE "  AS OF ".
011000    05  WS-HDG-1-DATE            PIC X(10) VALUE SPACES.
011100    05  FILLER                   PIC X(68) VALUE SPACES.
011200 
011300 01  WS-HDG-LINE-2.
011400    05  FILLER                   PIC X(12) VALUE "STATUS".
011500    05  FILLER                   PIC X(2)  VALUE SPACES.
011600    05  FILLER                   PIC X(7)  VALUE "  COUNT".
011700    05  FILLER                   PIC X(2)  VALUE SPACES.
011800    05  FILLER                   PIC X(7)  VALUE "PERCENT".
011900    05  FILLER                   PIC X(100) VALUE SPACES.
012000 
012100 01  WS-STATUS-LINE.
012200    05  WS-SL-STATUS             PIC X(12) VALUE SPACES.
012300    05  FILLER                   PIC X(2)  VALUE SPACES.
012400    05  WS-SL-COUNT              PIC ZZZ,ZZ9.
012500    05  FILLER                   PIC X(2)  VALUE SPACES.
012600    05  WS-SL-PERCENT            PIC ZZ9.99.
012700    05  FILLER                   PIC X(1)  VALUE "%".
012800    05  FILLER                   PIC X(100) VALUE SPACES.
012900 
013000 01  WS-STATUS-LINE-ALT REDEFINES WS-STATUS-LINE.
013100    05  WS-SLA-RAW               PIC X(130).
013200 
013300 01  SWITCHES.
013400    05  MORE-DATA-SW             PIC X(1) VALUE "Y".
013500        88  NO-MORE-DATA             VALUE "N".
013600 
013700 COPY ABENDREC.
013800 
013900 PROCEDURE DIVISION.
014000 
014100 000-HOUSEKEEPING.
014200    MOVE "000-HOUSEKEEPING" TO PARA-NAME.
014300    PERFORM 800-OPEN-FILES THRU 800-EXIT.
014400    INITIALIZE WS-ESTADO-COUNTS.
014500    ACCEPT WS-RUN-DATE-RAW FROM DATE.
014600    IF WS-RD-YY < 50
014700        MOVE 20 TO WS-RD-CENTURY
014800    ELSE
014900        MOVE 19 TO WS-RD-CENTURY
015000    END-IF.
015100    COMPUTE WS-RDI-YYYY = (WS-RD-CENTURY * 100) + WS-RD-YY.
015200    MOVE WS-RD-MM TO WS-RDI-MM.
015300    MOVE WS-RD-DD TO WS-RDI-DD.
015400    MOVE WS-RUN-DATE-ISO TO WS-HDG-1-DATE.
015500    PERFORM 900-READ-CITAMSTR THRU 900-EXIT.
015600    PERFORM 100-MAINLINE THRU 100-EXIT
015700        UNTIL NO-MORE-DATA.
015800    PERFORM 999-CLEANUP THRU 999-EXIT.
015900    MOVE ZERO TO RETURN-CODE.
016000    GOBACK.
016100 000-EXIT.
016200    EXIT.
016300 
016400 100-MAINLINE.
016500    MOVE "100-MAINLINE" TO PARA-NAME.
016600    ADD 1 TO RECORDS-READ.
016700    PERFORM 200-TALLY-BY-STATUS THRU 200-EXIT.
016800    PERFORM 900-READ-CITAMSTR THRU 900-EXIT.
016900 100-EXIT.
017000    EXIT.
017100 
017200 200-TALLY-BY-STATUS.
017300    MOVE "200-TALLY-BY-STATUS" TO PARA-NAME.
017400    SET ESTADO-IDX TO 1.
017500    SEARCH ESTADO-TABLE-ENTRY
017600        AT END
017700            MOVE "CITAMSTR ESTADO NOT IN ESTTAB" TO ABEND-REASON
017800            MOVE CITA-ESTADO TO ACTUAL-VAL
017900            PERFORM 1000-ABEND-RTN THRU 1000-EXIT
018000        WHEN ESTADO-TABLE-CODE(ESTADO-IDX) = CITA-ESTADO
018100            ADD 1 TO WS-ESTADO-COUNT-ENTRY(ESTADO-IDX)
018200            ADD 1 TO TOTAL-CITAS-COUNT
018300    END-SEARCH.
018400 200-EXIT.
018500    EXIT.
018600 
018700 300-PRINT-STATUS-LINE.
018800    MOVE "300-PRINT-STATUS-LINE" TO PARA-NAME.
018900    WRITE SYSOUT-REC FROM WS-HDG-LINE-1 AFTER ADVANCING C01.
019000    WRITE SYSOUT-REC FROM WS-HDG-LINE-2 AFTER ADVANCING 2.
019100    PERFORM 310-PRINT-ONE-STATUS THRU 310-EXIT
019200        VARYING WS-TALLY-IDX FROM 1 BY 1
019300        UNTIL WS-TALLY-IDX > 5.
019400 300-EXIT.
019500    EXIT.
019600 
019700 310-PRINT-ONE-STATUS.
019800    MOVE "310-PRINT-ONE-STATUS" TO PARA-NAME.
019900    IF WS-ESTADO-COUNT-ENTRY(WS-TALLY-IDX) > 0
020000        MOVE ESTADO-TABLE-CODE(WS-TALLY-IDX) TO WS-SL-STATUS
020100        MOVE WS-ESTADO-COUNT-ENTRY(WS-TALLY-IDX) TO WS-SL-COUNT
020200        IF TOTAL-CITAS-COUNT > 0
020300            COMPUTE WS-PCT-WORK ROUNDED =
020400                (WS-ESTADO-COUNT-ENTRY(WS-TALLY-IDX) /
020500                 TOTAL-CITAS-COUNT) * 100
020600        ELSE
020700            MOVE ZERO TO WS-PCT-WORK
020800        END-IF
020900        MOVE WS-PCT-WORK TO WS-SL-PERCENT
021000        WRITE SYSOUT-REC FROM WS-STATUS-LINE AFTER ADVANCING 1
021100    END-IF.
021200 310-EXIT.
021300    EXIT.
021400 
021500 800-OPEN-FILES.
021600    MOVE "800-OPEN-FILES" TO PARA-NAME.
021700    OPEN INPUT  CITAMSTR.
021800    OPEN OUTPUT SYSOUT.
021900 800-EXIT.
022000    EXIT.
022100 
022200 850-CLOSE-FILES.
022300    MOVE "850-CLOSE-FILES" TO PARA-NAME.
022400    CLOSE CITAMSTR.
022500    CLOSE SYSOUT.
022600 850-EXIT.
022700    EXIT.
022800 
022900 900-READ-CITAMSTR.
023000    MOVE "900-READ-CITAMSTR" TO PARA-NAME.
023100    READ CITAMSTR INTO CITA-MASTER-REC
023200        AT END
023300            MOVE "N" TO MORE-DATA-SW.
023400 900-EXIT.
023500    EXIT.
023600 
023700 999-CLEANUP.
023800    MOVE "999-CLEANUP" TO PARA-NAME.
023900    PERFORM 300-PRINT-STATUS-LINE THRU 300-EXIT.
024000    PERFORM 850-CLOSE-FILES THRU 850-EXIT.
024100    DISPLAY "CITARPT -- CITAMSTR RECORDS READ = " RECORDS-READ.
024200    DISPLAY "CITARPT -- TOTAL CITAS TALLIED   = " TOTAL-CITAS-COUNT.
024300 999-EXIT.
024400    EXIT.
024500 
024600 1000-ABEND-RTN.
024700    MOVE "1000-ABEND-RTN" TO PARA-NAME.
024800    MOVE "CITARPT" TO ABEND-PGM-ID.
024900    WRITE SYSOUT-REC FROM ABEND-REC.
025000    PERFORM 850-CLOSE-FILES THRU 850-EXIT.
025100    DISPLAY "*** CITARPT ABNORMAL END *** " ABEND-REASON.
025200    DIVIDE ZERO-VAL INTO ONE-VAL.
025300 1000-EXIT.
025400    EXIT.
