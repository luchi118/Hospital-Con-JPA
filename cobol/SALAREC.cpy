000100******************************************************************
000200*    SALAREC  --  SALA (TREATMENT ROOM) MASTER RECORD            *
000300*    ONE ROW PER ROOM.  KEYED BY SALA-NUMERO BECAUSE THAT IS THE *
000400*    NATURAL KEY THE CITA CSV JOINS ON -- THE SURROGATE SALA-ID  *
000500*    IS CARRIED ONLY FOR CROSS-REFERENCE, NEVER USED AS A KEY.   *
000600*                                                      RJP 031588*
000700******************************************************************
000800 01  SALA-MASTER-REC.
000900     05  SALA-ID                  PIC 9(9).
001000     05  SALA-DEPARTAMENTO-ID     PIC 9(9).
001100     05  SALA-NUMERO              PIC X(20).
001200     05  SALA-TIPO                PIC X(30).
001300     05  FILLER                   PIC X(12).
