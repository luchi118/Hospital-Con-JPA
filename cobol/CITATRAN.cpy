000100******************************************************************
000200*    CITATRAN  --  DAILY APPOINTMENT TRANSACTION RECORD           *
000300*    FEEDS CITAEDIT/CITAUPDT.  ONE RECORD-TYPE BYTE DISPATCHES TO *
000400*    ONE OF TWO TRANSACTION AREAS -- "S" TO SCHEDULE A NEW CITA,  *
000500*    "A" TO ADVANCE/CANCEL AN EXISTING ONE -- PLUS A TRAILING "T" *
000600*    TRAILER RECORD CARRYING THE EXPECTED RECORD COUNT FOR THE    *
000700*    END-OF-JOB BALANCE, SAME SHAPE AS MSTRTRAN.                  *
000800*                                                      RJP 042592*
000900******************************************************************
001000 01  CITA-TRAN-REC.
001100     05  CT-RECORD-TYPE           PIC X(1).
001200         88  CT-IS-SCHEDULE           VALUE "S".
001300         88  CT-IS-ACTION             VALUE "A".
001400         88  CT-IS-TRAILER            VALUE "T".
001500     05  CT-DETAIL-AREA.
001600         10  CT-SCHEDULE-AREA.
001700             15  CT-S-PACIENTE-DNI    PIC X(8).
001800             15  CT-S-MEDICO-DNI      PIC X(8).
001900             15  CT-S-SALA-NUMERO     PIC X(20).
002000             15  CT-S-FECHA-HORA      PIC X(19).
002100             15  CT-S-COSTO           PIC S9(8)V99 COMP-3.
002200             15  FILLER               PIC X(958).
002300         10  CT-ACTION-AREA REDEFINES CT-SCHEDULE-AREA.
002400             15  CT-A-CITA-ID         PIC 9(9).
002500             15  CT-A-ACCION          PIC X(10).
002600                 88  CT-A-ACC-AVANZAR     VALUE "AVANZAR".
002700                 88  CT-A-ACC-CANCELAR    VALUE "CANCELAR".
002800                 88  CT-A-ACC-NOASISTIO   VALUE "NO_ASISTIO".
002900             15  CT-A-MOTIVO          PIC X(1000).
003000         10  CT-TRAILER-AREA REDEFINES CT-SCHEDULE-AREA.
003100             15  CT-T-RECORD-COUNT    PIC 9(9).
003200             15  FILLER               PIC X(1010).
003300     05  FILLER                       PIC X(15).
