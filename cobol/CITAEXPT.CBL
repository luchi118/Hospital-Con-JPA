000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  CITAEXPT.
000400 AUTHOR. RAY PELLETIER.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 06/20/11.
000700 DATE-COMPILED. 06/20/11.
000800 SECURITY. NON-CONFIDENTIAL.
000900*
001000******************************************************************
001100*REMARKS.
001200*
001300*          EXPORTS CITAMSTR TO THE CITACSV LINE-SEQUENTIAL FILE    *
001400*          THE OFF-SITE BILLING CONTRACTOR PICKS UP EACH NIGHT --  *
001500*          HEADER ROW FIRST, THEN ONE DETAIL ROW PER CITA IN       *
001600*          CITA-ID ORDER (WHICH IS ALSO SCHEDULING ORDER SINCE     *
001700*          CITAUPDT ASSIGNS IDS SEQUENTIALLY).  FIELD ORDER IS     *
001800*          FIXED BY THE CONTRACTOR'S LOAD SCRIPT -- DO NOT REORDER *
001900*          WITHOUT CALLING THEM FIRST.                             *
002000*
002100*          OBSERVACIONES COMMAS ARE SWAPPED FOR SEMICOLONS SO A    *
002200*          NOTE WITH A COMMA IN IT DOES NOT SPLIT THE ROW -- SEE   *
002300*          330-ESCAPE-OBSERVACIONES.  CITAIMPT PUTS THEM BACK.     *
002400******************************************************************
002500* CHANGE LOG                                                     *
002600*   062011  RJP  0183  INITIAL VERSION                           *
002610*   031315  RJP  0248  300-WRITE-CSV-DETAIL'S BLANK-OBSERVACIONES *
002620*                      BRANCH WAS DROPPING THE TRAILING COMMA,    *
002630*                      WRITING ONLY 6 FIELDS -- CITAIMPT REJECTS  *
002640*                      THAT ROW ON RE-IMPORT.  ALSO DROPPED THE   *
002650*                      FLDTRIM MAX-LEN FOR OBSERVACIONES FROM     *
002660*                      1001 TO 1000 -- 1001 LET AN EXACTLY-1000-  *
002670*                      CHARACTER NOTE PASS AS VALID, ONE BYTE     *
002680*                      OVER WHAT THE FIELD'S WIDTH ALLOWS.        *
002700******************************************************************
002800 
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER. IBM-390.
003200 OBJECT-COMPUTER. IBM-390.
003300 SPECIAL-NAMES.
003400    C01 IS TOP-OF-FORM.
003500 
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800    SELECT SYSOUT      ASSIGN TO SYSOUT.
003900    SELECT CITAMSTR    ASSIGN TO CITAMSTR
004000        ORGANIZATION IS INDEXED
004100        ACCESS MODE IS SEQUENTIAL
004200        RECORD KEY IS CITA-ID
004300        FILE STATUS IS CM-STATUS.
004400    SELECT CITACSV     ASSIGN TO CITACSV
004500        ORGANIZATION IS LINE SEQUENTIAL
004600        FILE STATUS IS OFCODE.
004700 
004800 DATA DIVISION.
004900 FILE SECTION.
005000 
005100 FD  SYSOUT
005200    LABEL RECORDS ARE STANDARD
005300    RECORD CONTAINS 130 CHARACTERS.
005400 01  SYSOUT-REC                   PIC X(130).
005500 
005600 FD  CITAMSTR
005700    LABEL RECORDS ARE STANDARD
005800    RECORD CONTAINS 1166 CHARACTERS.
005900 01  CITAMSTR-REC.
006000    05  CITA-ID                  PIC 9(9).
006100    05  CITA-MED-FHR-KEY         PIC X(27).
006200    05  CITA-SALA-FHR-KEY        PIC X(39).
006300    05  FILLER                   PIC X(1091).
006400 
006500 FD  CITACSV
006600    LABEL RECORDS ARE STANDARD
006700    RECORD CONTAINS 1100 CHARACTERS.
006800 01  CITA-CSV-LINE                PIC X(1100).
006900 01  CITA-CSV-LINE-ALT REDEFINES CITA-CSV-LINE.
007000    05  CITA-CSV-LINE-RAW        PIC X(1100).
007100 
007200 WORKING-STORAGE SECTION.
007300 
007400 01  FILE-STATUS-CODES.
007500    05  CM-STATUS                PIC X(2) VALUE "00".
007600        88  NO-MORE-CITAS            VALUE "10".
007700    05  OFCODE                   PIC X(2) VALUE "00".
007800 
007900 COPY CITAREC.
008000 
008100 01  WS-CSV-HEADER-LINE.
008200    05  FILLER                   PIC X(35)
008300                                  VALUE "dniPaciente,dniMedico,numeroSala,fe".
008400    05  FILLER                   PIC X(34)
008500                                  VALUE "chaHora,costo,estado,observaciones".
008600    05  FILLER                   PIC X(1031) VALUE SPACES.
008700 
008800 01  WS-COSTO-EDIT                PIC ZZZZZZZ9.99.
008900 01  WS-COSTO-EDIT-R REDEFINES WS-COSTO-EDIT.
009000    05  WS-COSTO-EDIT-BYTE       PIC X(1) OCCURS 11 TIMES.
009100 
009200 01  WS-OBS-WORK-AREA.
009300    05  WS-OBS-WORK              PIC X(1000).
009400 
009500 01  WS-CSV-HEADER-ALT REDEFINES WS-CSV-HEADER-LINE.
009600    05  WS-CSV-HEADER-RAW        PIC X(1100).
009700 
009800 77  RECORDS-READ                 PIC S9(9) COMP VALUE ZERO.
009900 77  RECORDS-WRITTEN              PIC S9(9) COMP VALUE ZERO.
010000 77  WS-CST-POS                   PIC S9(4) COMP VALUE ZERO.
010100 77  WS-STR-PTR                   PIC S9(4) COMP VALUE ZERO.
010200 77  WS-FLDTRIM-MAX-LEN           PIC 9(4) COMP VALUE 1000.
010300 77  WS-OBS-TRIMMED-LEN           PIC S9(4) COMP VALUE ZERO.
010400 77  WS-OBS-VALID-SW              PIC X(1) VALUE "N".
010500 
010600 01  SWITCHES.
010700    05  MORE-DATA-SW             PIC X(1) VALUE "Y".
010800        88  NO-MORE-DATA             VALUE "N".
010900 
011000 COPY ABENDREC.
011100 
011200 PROCEDURE DIVISION.
011300 
011400 000-HOUSEKEEPING.
011500    MOVE "000-HOUSEKEEPING" TO PARA-NAME.
011600    PERFORM 800-OPEN-FILES THRU 800-EXIT.
011700    PERFORM 200-WRITE-CSV-HEADER THRU 200-EXIT.
011800    PERFORM 900-READ-CITAMSTR THRU 900-EXIT.
011900    PERFORM 100-MAINLINE THRU 100-EXIT
012000        UNTIL NO-MORE-DATA.
012100    PERFORM 999-CLEANUP THRU 999-EXIT.
012200    MOVE ZERO TO RETURN-CODE.
012300    GOBACK.
012400 000-EXIT.
012500    EXIT.
012600 
012700 100-MAINLINE.
012800    MOVE "100-MAINLINE" TO PARA-NAME.
012900    ADD 1 TO RECORDS-READ.
013000    PERFORM 300-WRITE-CSV-DETAIL THRU 300-EXIT.
013100    PERFORM 900-READ-CITAMSTR THRU 900-EXIT.
013200 100-EXIT.
013300    EXIT.
013400 
013500 200-WRITE-CSV-HEADER.
013600    MOVE "200-WRITE-CSV-HEADER" TO PARA-NAME.
013700    WRITE CITA-CSV-LINE FROM WS-CSV-HEADER-LINE.
013800 200-EXIT.
013900    EXIT.
014000 
014100 300-WRITE-CSV-DETAIL.
014200    MOVE "300-WRITE-CSV-DETAIL" TO PARA-NAME.
014300    PERFORM 310-FORMAT-COSTO THRU 310-EXIT.
014400    PERFORM 330-ESCAPE-OBSERVACIONES THRU 330-EXIT.
014500    MOVE SPACES TO CITA-CSV-LINE.
014600    MOVE 1 TO WS-STR-PTR.
014700    IF WS-OBS-TRIMMED-LEN > 0
014800        STRING
014900            CITA-PACIENTE-DNI          DELIMITED BY SPACE
015000            ","                        DELIMITED BY SIZE
015100            CITA-MEDICO-DNI            DELIMITED BY SPACE
015200            ","                        DELIMITED BY SIZE
015300            CITA-SALA-NUMERO           DELIMITED BY SPACE
015400            ","                        DELIMITED BY SIZE
015500            CITA-FECHA-HORA            DELIMITED BY SIZE
015600            ","                        DELIMITED BY SIZE
015700            WS-COSTO-EDIT(WS-CST-POS:) DELIMITED BY SIZE
015800            ","                        DELIMITED BY SIZE
015900            CITA-ESTADO                DELIMITED BY SPACE
016000            ","                        DELIMITED BY SIZE
016100            WS-OBS-WORK(1:WS-OBS-TRIMMED-LEN) DELIMITED BY SIZE
016200            INTO CITA-CSV-LINE
016300            WITH POINTER WS-STR-PTR
016400        END-STRING
016500    ELSE
016510*       OBSERVACIONES IS BLANK (TRIMMED-LEN = 0) -- STILL STRING
016520*       A TRAILING COMMA AFTER ESTADO SO THIS ROW COMES OUT 7
016530*       FIELDS / 6 COMMAS, NOT 6.  CITAIMPT 200-READ-CSV-DETAIL
016540*       ABENDS ON ANY CSV ROW THAT ISN'T.           RJP 031315
016600        STRING
016700            CITA-PACIENTE-DNI          DELIMITED BY SPACE
016800            ","                        DELIMITED BY SIZE
016900            CITA-MEDICO-DNI            DELIMITED BY SPACE
017000            ","                        DELIMITED BY SIZE
017100            CITA-SALA-NUMERO           DELIMITED BY SPACE
017200            ","                        DELIMITED BY SIZE
017300            CITA-FECHA-HORA            DELIMITED BY SIZE
017400            ","                        DELIMITED BY SIZE
017500            WS-COSTO-EDIT(WS-CST-POS:) DELIMITED BY SIZE
017600            ","                        DELIMITED BY SIZE
017650            CITA-ESTADO                DELIMITED BY SPACE
017680            ","                        DELIMITED BY SIZE
017800            INTO CITA-CSV-LINE
017900            WITH POINTER WS-STR-PTR
018000        END-STRING
018100    END-IF.
018200    WRITE CITA-CSV-LINE.
018300    ADD 1 TO RECORDS-WRITTEN.
018400 300-EXIT.
018500    EXIT.
018600 
018700 310-FORMAT-COSTO.
018800*    EDITED FIELD SUPPRESSES LEADING ZEROES WITH BLANKS -- SCAN
018900*    FORWARD FOR THE FIRST SIGNIFICANT BYTE SO THE STRING ABOVE
019000*    PICKS UP "150.00" INSTEAD OF "   150.00".      RJP 062011
019100    MOVE "310-FORMAT-COSTO" TO PARA-NAME.
019200    MOVE CITA-COSTO TO WS-COSTO-EDIT.
019300    MOVE 1 TO WS-CST-POS.
019400    PERFORM 320-SCAN-FORWARD THRU 320-EXIT
019500        UNTIL WS-CST-POS > 11
019600           OR WS-COSTO-EDIT-BYTE(WS-CST-POS) NOT = SPACE.
019700 310-EXIT.
019800    EXIT.
019900 
020000 320-SCAN-FORWARD.
020100    MOVE "320-SCAN-FORWARD" TO PARA-NAME.
020200    ADD 1 TO WS-CST-POS.
020300 320-EXIT.
020400    EXIT.
020500 
020600 330-ESCAPE-OBSERVACIONES.
020700    MOVE "330-ESCAPE-OBSERVACIONES" TO PARA-NAME.
020800    MOVE CITA-OBSERVACIONES TO WS-OBS-WORK.
020900    INSPECT WS-OBS-WORK REPLACING ALL "," BY ";".
021000    CALL "FLDTRIM" USING WS-OBS-WORK, WS-FLDTRIM-MAX-LEN,
021100        WS-OBS-TRIMMED-LEN, WS-OBS-VALID-SW.
021200 330-EXIT.
021300    EXIT.
021400 
021500 800-OPEN-FILES.
021600    MOVE "800-OPEN-FILES" TO PARA-NAME.
021700    OPEN INPUT  CITAMSTR.
021800    OPEN OUTPUT CITACSV.
021900    OPEN OUTPUT SYSOUT.
022000 800-EXIT.
022100    EXIT.
022200 
022300 850-CLOSE-FILES.
022400    MOVE "850-CLOSE-FILES" TO PARA-NAME.
022500    CLOSE CITAMSTR.
022600    CLOSE CITACSV.
022700    CLOSE SYSOUT.
022800 850-EXIT.
022900    EXIT.
023000 
023100 900-READ-CITAMSTR.
023200    MOVE "900-READ-CITAMSTR" TO PARA-NAME.
023300    READ CITAMSTR INTO CITA-MASTER-REC
023400        AT END
023500            MOVE "N" TO MORE-DATA-SW.
023600 900-EXIT.
023700    EXIT.
023800 
023900 999-CLEANUP.
024000    MOVE "999-CLEANUP" TO PARA-NAME.
024100    PERFORM 850-CLOSE-FILES THRU 850-EXIT.
024200    DISPLAY "CITAEXPT -- CITAMSTR RECORDS READ    = " RECORDS-READ.
024300    DISPLAY "CITAEXPT -- CITACSV RECORDS WRITTEN   = " RECORDS-WRITTEN.
024400 999-EXIT.
024500    EXIT.
024600 
024700 1000-ABEND-RTN.
024800    MOVE "1000-ABEND-RTN" TO PARA-NAME.
024900    MOVE "CITAEXPT" TO ABEND-PGM-ID.
025000    WRITE SYSOUT-REC FROM ABEND-REC.
025100    PERFORM 850-CLOSE-FILES THRU 850-EXIT.
025200    DISPLAY "*** CITAEXPT ABNORMAL END *** " ABEND-REASON.
025300    DIVIDE ZERO-VAL INTO ONE-VAL.
025400 1000-EXIT.
025500    EXIT.
