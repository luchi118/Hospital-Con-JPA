000100******************************************************************
000200*    ESTTAB  --  APPOINTMENT STATUS CODE TABLE, ENUMERATION ORDER*
000300*    PROGRAMADA/EN_CURSO/COMPLETADA/CANCELADA/NO_ASISTIO, IN THE *
000400*    ORDER THE STATUS REPORT IS REQUIRED TO PRINT THEM.          *
000500*                                                      JS  092294*
000600******************************************************************
000700 01  WS-ESTADO-LIST-INIT.
000800     05  FILLER  PIC X(20) VALUE "PROGRAMADA".
000900     05  FILLER  PIC X(20) VALUE "EN_CURSO".
001000     05  FILLER  PIC X(20) VALUE "COMPLETADA".
001100     05  FILLER  PIC X(20) VALUE "CANCELADA".
001200     05  FILLER  PIC X(20) VALUE "NO_ASISTIO".
001300 01  WS-ESTADO-TABLE REDEFINES WS-ESTADO-LIST-INIT.
001400     05  ESTADO-TABLE-ENTRY OCCURS 5 TIMES INDEXED BY ESTADO-IDX.
001500         10  ESTADO-TABLE-CODE    PIC X(20).
