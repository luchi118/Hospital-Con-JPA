000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  HOSPSUM.
000400 AUTHOR. RAY PELLETIER.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 06/25/92.
000700 DATE-COMPILED. 06/25/92.
000800 SECURITY. NON-CONFIDENTIAL.
000900*
001000******************************************************************
001100*REMARKS.
001200*
001300*          TWO-PART FACILITIES MANAGEMENT RUN.  FIRST HALF WALKS  *
001400*          SALAMSTR, PACMSTR, MEDMSTR AND CITAMSTR ONCE EACH AND   *
001500*          PRINTS FOUR GLOBAL TOTALS -- ROOMS, PATIENTS, DOCTORS,  *
001600*          AND APPOINTMENTS CURRENTLY IN PROGRAMADA STATUS -- AS   *
001700*          A DASHBOARD BANNER FOR THE ADMINISTRATOR'S MORNING      *
001800*          WALKTHROUGH.  NO CONTROL BREAKS, JUST THE FOUR RUN      *
001900*          TOTALS.                                                 *
002000*
002100*          SECOND HALF IS THE HOSPITAL LOOKUP.  THIS JOB HAS NO    *
002200*          TRANSACTION DECK TO DRIVE A LOOKUP BY A SINGLE          *
002300*          HOSPITAL-ID THE WAY CITAEDIT IS DRIVEN BY CITASCH, SO   *
002400*          EVERY HOSPMSTR ROW IS WALKED AND PRINTED IN FULL --     *
002500*          NAME, ADDRESS, PHONE, THEN ITS DEPARTMENTS AND ITS      *
002600*          PATIENTS.  NEITHER DEPTMSTR NOR PACMSTR CARRIES AN      *
002700*          ALTERNATE KEY ON THE HOSPITAL-ID THEY JOIN BACK ON, SO  *
002800*          EACH HOSPITAL'S LISTS ARE PULLED BY A FULL RE-SCAN OF   *
002900*          THE MASTER, FILTERED IN WORKING STORAGE, THE SAME WAY   *
003000*          PACRPT PULLS A PATIENT'S CITAS -- THIS SHOP HAS NEVER   *
003100*          CARRIED ENOUGH HOSPITALS TO MAKE A FOURTH ALTERNATE     *
003200*          INDEX WORTH THE DASD.                                   *
003300******************************************************************
003400* CHANGE LOG                                                     *
003500*   062592  RJP  0000  INITIAL VERSION                           *
003600*   030699  JS   0150  Y2K REVIEW -- WINDOWED THE 2-DIGIT RUN     *
003700*                      DATE THE SAME WAY THE OTHER RUN-DATE       *
003800*                      BANNERS DO, SIGNED OFF                     *
003900*   081403  JS   0201  APPOINTMENT TOTAL NOW COUNTS PROGRAMADA    *
004000*                      ROWS ONLY -- ADMINISTRATION COMPLAINED THE  *
004100*                      OLD ALL-STATUS COUNT MADE THE DASHBOARD     *
004200*                      LOOK LIKE THE FLOOR WAS BUSIER THAN IT WAS  *
004300******************************************************************
004400 
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. IBM-390.
004800 OBJECT-COMPUTER. IBM-390.
004900 SPECIAL-NAMES.
005000   C01 IS TOP-OF-FORM.
005100 
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400   SELECT SYSOUT      ASSIGN TO SYSOUT.
005500   SELECT SALAMSTR    ASSIGN TO SALAMSTR
005600       ORGANIZATION IS INDEXED
005700       ACCESS MODE IS SEQUENTIAL
005800       RECORD KEY IS SM-KEY
005900       FILE STATUS IS SM-STATUS.
006000   SELECT PACMSTR     ASSIGN TO PACMSTR
006100       ORGANIZATION IS INDEXED
006200       ACCESS MODE IS SEQUENTIAL
006300       RECORD KEY IS PM-KEY
006400       FILE STATUS IS PM-STATUS.
006500   SELECT MEDMSTR     ASSIGN TO MEDMSTR
006600       ORGANIZATION IS INDEXED
006700       ACCESS MODE IS SEQUENTIAL
006800       RECORD KEY IS MM-KEY
006900       FILE STATUS IS MM-STATUS.
007000   SELECT CITAMSTR    ASSIGN TO CITAMSTR
007100       ORGANIZATION IS INDEXED
007200       ACCESS MODE IS SEQUENTIAL
007300       RECORD KEY IS CITA-ID
007400       FILE STATUS IS CITAMSTR-STATUS.
007500   SELECT HOSPMSTR    ASSIGN TO HOSPMSTR
007600       ORGANIZATION IS INDEXED
007700       ACCESS MODE IS SEQUENTIAL
007800       RECORD KEY IS HM-KEY
007900       FILE STATUS IS HM-STATUS.
008000   SELECT DEPTMSTR    ASSIGN TO DEPTMSTR
008100       ORGANIZATION IS INDEXED
008200       ACCESS MODE IS SEQUENTIAL
008300       RECORD KEY IS DM-KEY
008400       FILE STATUS IS DM-STATUS.
008500 
008600 DATA DIVISION.
008700 FILE SECTION.
008800 
008900 FD  SYSOUT
009000   LABEL RECORDS ARE STANDARD
009100   RECORD CONTAINS 130 CHARACTERS.
009200 01  SYSOUT-REC                   PIC X(130).
009300 
009400 FD  SALAMSTR
009500   LABEL RECORDS ARE STANDARD
009600   RECORD CONTAINS 80 CHARACTERS.
009700 01  SALAMSTR-REC.
009800   05  SM-KEY                    PIC X(20).
009900   05  FILLER                    PIC X(60).
010000 
010100 FD  PACMSTR
010200   LABEL RECORDS ARE STANDARD
010300   RECORD CONTAINS 600 CHARACTERS.
010400 01  PACMSTR-REC.
010500   05  PM-KEY                    PIC X(8).
010600   05  FILLER                    PIC X(592).
010700 
010800 FD  MEDMSTR
010900   LABEL RECORDS ARE STANDARD
011000   RECORD CONTAINS 300 CHARACTERS.
011100 01  MEDMSTR-REC.
011200   05  MM-KEY                    PIC X(8).
011300   05  FILLER                    PIC X(292).
011400 
011500 FD  CITAMSTR
011600   LABEL RECORDS ARE STANDARD
011700   RECORD CONTAINS 1166 CHARACTERS.
011800 01  CITAMSTR-REC.
011900   05  CITA-ID                   PIC 9(9).
012000   05  CITA-MED-FHR-KEY          PIC X(27).
012100   05  CITA-SALA-FHR-KEY         PIC X(39).
012200   05  FILLER                    PIC X(1091).
012300 
012400 FD  HOSPMSTR
012500   LABEL RECORDS ARE STANDARD
012600   RECORD CONTAINS 550 CHARACTERS.
012700 01  HOSPMSTR-REC.
012800   05  HM-KEY                    PIC 9(9).
012900   05  FILLER                    PIC X(541).
013000 
013100 FD  DEPTMSTR
013200   LABEL RECORDS ARE STANDARD
013300   RECORD CONTAINS 150 CHARACTERS.
013400 01  DEPTMSTR-REC.
013500   05  DM-KEY                    PIC 9(9).
013600   05  FILLER                    PIC X(141).
013700 
013800 WORKING-STORAGE SECTION.
013900 
014000 01  FILE-STATUS-CODES.
014100   05  SM-STATUS                 PIC X(2) VALUE "00".
014200       88  NO-MORE-ROOMS             VALUE "10".
014300   05  PM-STATUS                 PIC X(2) VALUE "00".
014400       88  NO-MORE-PATIENTS          VALUE "10".
014500   05  MM-STATUS                 PIC X(2) VALUE "00".
014600       88  NO-MORE-DOCTORS           VALUE "10".
014700   05  CITAMSTR-STATUS           PIC X(2) VALUE "00".
014800       88  NO-MORE-CITAS             VALUE "10".
014900   05  HM-STATUS                 PIC X(2) VALUE "00".
015000       88  NO-MORE-HOSPITALS         VALUE "10".
015100   05  DM-STATUS                 PIC X(2) VALUE "00".
015200       88  NO-MORE-DEPTS             VALUE "10".
015300 
015400 COPY SALAREC.
015500 COPY PACREC.
015600 COPY MEDREC.
015700 COPY CITAREC.
015800 COPY HOSPREC.
015900 COPY DEPTREC.
016000 
016100 01  WS-RUN-DATE-FLDS.
016200   05  WS-RUN-DATE-RAW           PIC 9(6).
016300   05  WS-RUN-DATE-RAW-R REDEFINES WS-RUN-DATE-RAW.
016400       10  WS-RD-YY              PIC 9(2).
016500       10  WS-RD-MM              PIC 9(2).
016600       10  WS-RD-DD              PIC 9(2).
016700   05  WS-RD-CENTURY             PIC 9(2) COMP.
016800 01  WS-RUN-DATE-ISO.
016900   05  WS-RDI-YYYY               PIC 9(4).
017000   05  FILLER                    PIC X(1) VALUE "-".
017100   05  WS-RDI-MM                 PIC 9(2).
017200   05  FILLER                    PIC X(1) VALUE "-".
017300   05  WS-RDI-DD                 PIC 9(2).
017400 
017500*    THE FOUR DASHBOARD LABELS, VALUE-LOADED AT COMPILE TIME AND
017600*    WALKED IN ORDER BY 300-PRINT-DASHBOARD -- SAME TRICK AS
017700*    ESPTAB, ONE FILLER LIST REDEFINED AS AN INDEXED TABLE, SO
017800*    ADDING A FIFTH TOTAL SOMEDAY IS A ONE-LINE CHANGE HERE AND IN
017900*    WS-DASH-COUNTS BELOW, NOT A NEW PARAGRAPH.
018000 01  WS-DASH-LABELS-INIT.
018100   05  FILLER  PIC X(28) VALUE "TOTAL ROOMS".
018200   05  FILLER  PIC X(28) VALUE "TOTAL PATIENTS".
018300   05  FILLER  PIC X(28) VALUE "TOTAL DOCTORS".
018400   05  FILLER  PIC X(28) VALUE "TOTAL APPTS SCHEDULED".
018500 01  WS-DASH-LABEL-TABLE REDEFINES WS-DASH-LABELS-INIT.
018600   05  WS-DASH-LABEL OCCURS 4 TIMES INDEXED BY DASH-IDX
018700                                PIC X(28).
018800 
018900 01  WS-DASH-COUNTS.
019000   05  WS-DASH-COUNT-ENTRY       PIC S9(7) COMP OCCURS 4 TIMES.
019100 
019200 01  WS-DASH-HDG-LINE.
019300   05  FILLER                    PIC X(40)
019400                                  VALUE "HOSPSUM -- HOSPITAL RESOURCE DASHBOARD".
019500   05  FILLER                    PIC X(12) VALUE "  AS OF ".
019600   05  WS-DHL-DATE               PIC X(10) VALUE SPACES.
019700   05  FILLER                    PIC X(68) VALUE SPACES.
019800 
019900 01  WS-DASH-LINE.
020000   05  WS-DL-LABEL               PIC X(28) VALUE SPACES.
020100   05  FILLER                    PIC X(2)  VALUE SPACES.
020200   05  WS-DL-COUNT               PIC ZZZ,ZZ9.
020300   05  FILLER                    PIC X(93) VALUE SPACES.
020400 01  WS-DASH-LINE-ALT REDEFINES WS-DASH-LINE.
020500   05  WS-DLA-RAW                PIC X(130).
020600 
020700 01  WS-HOSP-HDR-LINE.
020800   05  WS-HHL-LABEL               PIC X(20) VALUE SPACES.
020900   05  WS-HHL-VALUE               PIC X(100) VALUE SPACES.
021000   05  FILLER                     PIC X(10) VALUE SPACES.
021100 01  WS-HOSP-HDR-LINE-ALT REDEFINES WS-HOSP-HDR-LINE.
021200   05  WS-HHLA-RAW                PIC X(130).
021300 
021400 01  WS-DETAIL-LINE                PIC X(130).
021500 
021600 77  WS-HOSP-COUNT                PIC S9(5) COMP VALUE ZERO.
021700 77  WS-DEPT-FOUND-COUNT          PIC S9(5) COMP VALUE ZERO.
021800 77  WS-PAT-FOUND-COUNT           PIC S9(5) COMP VALUE ZERO.
021900 
022000 COPY ABENDREC.
022100 
022200 PROCEDURE DIVISION.
022300 
022400 000-HOUSEKEEPING.
022500   MOVE "000-HOUSEKEEPING" TO PARA-NAME.
022600   PERFORM 800-OPEN-FILES THRU 800-EXIT.
022700   ACCEPT WS-RUN-DATE-RAW FROM DATE.
022800   IF WS-RD-YY < 50
022900       MOVE 20 TO WS-RD-CENTURY
023000   ELSE
023100       MOVE 19 TO WS-RD-CENTURY
023200   END-IF.
023300   COMPUTE WS-RDI-YYYY = (WS-RD-CENTURY * 100) + WS-RD-YY.
023400   MOVE WS-RD-MM TO WS-RDI-MM.
023500   MOVE WS-RD-DD TO WS-RDI-DD.
023600   MOVE WS-RUN-DATE-ISO TO WS-DHL-DATE.
023700   INITIALIZE WS-DASH-COUNTS.
023800   PERFORM 200-COUNT-RESOURCES THRU 200-EXIT.
023900   PERFORM 300-PRINT-DASHBOARD THRU 300-EXIT.
024000   PERFORM 400-LOOKUP-HOSPITAL THRU 400-EXIT.
024100   PERFORM 999-CLEANUP THRU 999-EXIT.
024200   MOVE ZERO TO RETURN-CODE.
024300   GOBACK.
024400 000-EXIT.
024500   EXIT.
024600 
024700 200-COUNT-RESOURCES.
024800   MOVE "200-COUNT-RESOURCES" TO PARA-NAME.
024900   PERFORM 210-COUNT-ROOMS THRU 210-EXIT.
025000   PERFORM 220-COUNT-PATIENTS THRU 220-EXIT.
025100   PERFORM 230-COUNT-DOCTORS THRU 230-EXIT.
025200   PERFORM 240-COUNT-APPTS-PROGRAMADA THRU 240-EXIT.
025300 200-EXIT.
025400   EXIT.
025500 
025600 210-COUNT-ROOMS.
025700   MOVE "210-COUNT-ROOMS" TO PARA-NAME.
025800   PERFORM 900-READ-SALAMSTR THRU 900-EXIT.
025900   PERFORM 215-COUNT-ONE-ROOM THRU 215-EXIT
026000       UNTIL NO-MORE-ROOMS.
026100 210-EXIT.
026200   EXIT.
026300 
026400 215-COUNT-ONE-ROOM.
026500   MOVE "215-COUNT-ONE-ROOM" TO PARA-NAME.
026600   ADD 1 TO WS-DASH-COUNT-ENTRY(1).
026700   PERFORM 900-READ-SALAMSTR THRU 900-EXIT.
026800 215-EXIT.
026900   EXIT.
027000 
027100 220-COUNT-PATIENTS.
027200   MOVE "220-COUNT-PATIENTS" TO PARA-NAME.
027300   PERFORM 905-READ-PACMSTR THRU 905-EXIT.
027400   PERFORM 225-COUNT-ONE-PATIENT THRU 225-EXIT
027500       UNTIL NO-MORE-PATIENTS.
027600 220-EXIT.
027700   EXIT.
027800 
027900 225-COUNT-ONE-PATIENT.
028000   MOVE "225-COUNT-ONE-PATIENT" TO PARA-NAME.
028100   ADD 1 TO WS-DASH-COUNT-ENTRY(2).
028200   PERFORM 905-READ-PACMSTR THRU 905-EXIT.
028300 225-EXIT.
028400   EXIT.
028500 
028600 230-COUNT-DOCTORS.
028700   MOVE "230-COUNT-DOCTORS" TO PARA-NAME.
028800   PERFORM 910-READ-MEDMSTR THRU 910-EXIT.
028900   PERFORM 235-COUNT-ONE-DOCTOR THRU 235-EXIT
029000       UNTIL NO-MORE-DOCTORS.
029100 230-EXIT.
029200   EXIT.
029300 
029400 235-COUNT-ONE-DOCTOR.
029500   MOVE "235-COUNT-ONE-DOCTOR" TO PARA-NAME.
029600   ADD 1 TO WS-DASH-COUNT-ENTRY(3).
029700   PERFORM 910-READ-MEDMSTR THRU 910-EXIT.
029800 235-EXIT.
029900   EXIT.
030000 
030100 240-COUNT-APPTS-PROGRAMADA.
030200   MOVE "240-COUNT-APPTS-PROGRAMADA" TO PARA-NAME.
030300   PERFORM 915-READ-CITAMSTR THRU 915-EXIT.
030400   PERFORM 245-COUNT-ONE-APPT THRU 245-EXIT
030500       UNTIL NO-MORE-CITAS.
030600 240-EXIT.
030700   EXIT.
030800 
030900 245-COUNT-ONE-APPT.
031000   MOVE "245-COUNT-ONE-APPT" TO PARA-NAME.
031100   IF CITA-EST-PROGRAMADA
031200       ADD 1 TO WS-DASH-COUNT-ENTRY(4)
031300   END-IF.
031400   PERFORM 915-READ-CITAMSTR THRU 915-EXIT.
031500 245-EXIT.
031600   EXIT.
031700 
031800 300-PRINT-DASHBOARD.
031900   MOVE "300-PRINT-DASHBOARD" TO PARA-NAME.
032000   WRITE SYSOUT-REC FROM WS-DASH-HDG-LINE AFTER ADVANCING C01.
032100   PERFORM 310-PRINT-ONE-DASH-LINE THRU 310-EXIT
032200       VARYING DASH-IDX FROM 1 BY 1
032300       UNTIL DASH-IDX > 4.
032400 300-EXIT.
032500   EXIT.
032600 
032700 310-PRINT-ONE-DASH-LINE.
032800   MOVE "310-PRINT-ONE-DASH-LINE" TO PARA-NAME.
032900   MOVE SPACE TO WS-DASH-LINE.
033000   MOVE WS-DASH-LABEL(DASH-IDX) TO WS-DL-LABEL.
033100   MOVE WS-DASH-COUNT-ENTRY(DASH-IDX) TO WS-DL-COUNT.
033200   WRITE SYSOUT-REC FROM WS-DASH-LINE AFTER ADVANCING 2.
033300 310-EXIT.
033400   EXIT.
033500 
033600 400-LOOKUP-HOSPITAL.
033700   MOVE "400-LOOKUP-HOSPITAL" TO PARA-NAME.
033800   MOVE ZERO TO WS-HOSP-COUNT.
033900   MOVE SPACE TO WS-DETAIL-LINE.
034000   MOVE "HOSPITAL DIRECTORY" TO WS-DETAIL-LINE.
034100   WRITE SYSOUT-REC FROM WS-DETAIL-LINE AFTER ADVANCING C01.
034200   PERFORM 920-READ-HOSPMSTR THRU 920-EXIT.
034300   PERFORM 410-PROCESS-ONE-HOSPITAL THRU 410-EXIT
034400       UNTIL NO-MORE-HOSPITALS.
034500   IF WS-HOSP-COUNT = ZERO
034600       MOVE SPACE TO WS-DETAIL-LINE
034700       MOVE "  NO HOSPITALS ON FILE" TO WS-DETAIL-LINE
034800       WRITE SYSOUT-REC FROM WS-DETAIL-LINE AFTER ADVANCING 1
034900   END-IF.
035000 400-EXIT.
035100   EXIT.
035200 
035300 410-PROCESS-ONE-HOSPITAL.
035400   MOVE "410-PROCESS-ONE-HOSPITAL" TO PARA-NAME.
035500   ADD 1 TO WS-HOSP-COUNT.
035600   PERFORM 450-PRINT-HOSPITAL-DETAIL THRU 450-EXIT.
035700   PERFORM 920-READ-HOSPMSTR THRU 920-EXIT.
035800 410-EXIT.
035900   EXIT.
036000 
036100 450-PRINT-HOSPITAL-DETAIL.
036200   MOVE "450-PRINT-HOSPITAL-DETAIL" TO PARA-NAME.
036300   MOVE SPACE TO WS-DETAIL-LINE.
036400   STRING "HOSPITAL -- " DELIMITED BY SIZE
036500          HOSP-NOMBRE    DELIMITED BY SPACE
036600       INTO WS-DETAIL-LINE
036700   END-STRING.
036800   WRITE SYSOUT-REC FROM WS-DETAIL-LINE AFTER ADVANCING 1.
036900   MOVE SPACE TO WS-HOSP-HDR-LINE.
037000   MOVE "  ADDRESS: " TO WS-HHL-LABEL.
037100   MOVE HOSP-DIRECCION TO WS-HHL-VALUE.
037200   WRITE SYSOUT-REC FROM WS-HOSP-HDR-LINE AFTER ADVANCING 1.
037300   MOVE SPACE TO WS-HOSP-HDR-LINE.
037400   MOVE "  PHONE: " TO WS-HHL-LABEL.
037500   MOVE HOSP-TELEFONO TO WS-HHL-VALUE.
037600   WRITE SYSOUT-REC FROM WS-HOSP-HDR-LINE AFTER ADVANCING 1.
037700   MOVE SPACE TO WS-DETAIL-LINE.
037800   MOVE "  DEPARTMENTS:" TO WS-DETAIL-LINE.
037900   WRITE SYSOUT-REC FROM WS-DETAIL-LINE AFTER ADVANCING 1.
038000   PERFORM 460-PRINT-DEPT-LIST THRU 460-EXIT.
038100   MOVE SPACE TO WS-DETAIL-LINE.
038200   MOVE "  PATIENTS:" TO WS-DETAIL-LINE.
038300   WRITE SYSOUT-REC FROM WS-DETAIL-LINE AFTER ADVANCING 1.
038400   PERFORM 470-PRINT-PATIENT-LIST THRU 470-EXIT.
038500   MOVE ALL "-" TO WS-DETAIL-LINE.
038600   WRITE SYSOUT-REC FROM WS-DETAIL-LINE AFTER ADVANCING 1.
038700 450-EXIT.
038800   EXIT.
038900 
039000 460-PRINT-DEPT-LIST.
039100   MOVE "460-PRINT-DEPT-LIST" TO PARA-NAME.
039200   MOVE ZERO TO WS-DEPT-FOUND-COUNT.
039300   CLOSE DEPTMSTR.
039400   OPEN INPUT DEPTMSTR.
039500   PERFORM 925-READ-DEPTMSTR THRU 925-EXIT.
039600   PERFORM 465-PRINT-ONE-DEPT THRU 465-EXIT
039700       UNTIL NO-MORE-DEPTS.
039800   IF WS-DEPT-FOUND-COUNT = ZERO
039900       MOVE SPACE TO WS-DETAIL-LINE
040000       MOVE "    (NONE ON FILE)" TO WS-DETAIL-LINE
040100       WRITE SYSOUT-REC FROM WS-DETAIL-LINE AFTER ADVANCING 1
040200   END-IF.
040300 460-EXIT.
040400   EXIT.
040500 
040600 465-PRINT-ONE-DEPT.
040700   MOVE "465-PRINT-ONE-DEPT" TO PARA-NAME.
040800   IF DEPT-HOSP-ID = HOSP-ID
040900       ADD 1 TO WS-DEPT-FOUND-COUNT
041000       MOVE SPACE TO WS-DETAIL-LINE
041100       STRING "    - " DELIMITED BY SIZE
041200              DEPT-NOMBRE      DELIMITED BY SPACE
041300              "  ("            DELIMITED BY SIZE
041400              DEPT-ESPECIALIDAD DELIMITED BY SPACE
041500              ")"              DELIMITED BY SIZE
041600           INTO WS-DETAIL-LINE
041700       END-STRING
041800       WRITE SYSOUT-REC FROM WS-DETAIL-LINE AFTER ADVANCING 1
041900   END-IF.
042000   PERFORM 925-READ-DEPTMSTR THRU 925-EXIT.
042100 465-EXIT.
042200   EXIT.
042300 
042400 470-PRINT-PATIENT-LIST.
042500   MOVE "470-PRINT-PATIENT-LIST" TO PARA-NAME.
042600   MOVE ZERO TO WS-PAT-FOUND-COUNT.
042700   CLOSE PACMSTR.
042800   OPEN INPUT PACMSTR.
042900   PERFORM 905-READ-PACMSTR THRU 905-EXIT.
043000   PERFORM 475-PRINT-ONE-PATIENT THRU 475-EXIT
043100       UNTIL NO-MORE-PATIENTS.
043200   IF WS-PAT-FOUND-COUNT = ZERO
043300       MOVE SPACE TO WS-DETAIL-LINE
043400       MOVE "    (NONE ON FILE)" TO WS-DETAIL-LINE
043500       WRITE SYSOUT-REC FROM WS-DETAIL-LINE AFTER ADVANCING 1
043600   END-IF.
043700 470-EXIT.
043800   EXIT.
043900 
044000 475-PRINT-ONE-PATIENT.
044100   MOVE "475-PRINT-ONE-PATIENT" TO PARA-NAME.
044200   IF PAC-HOSPITAL-ID = HOSP-ID
044300       ADD 1 TO WS-PAT-FOUND-COUNT
044400       MOVE SPACE TO WS-DETAIL-LINE
044500       STRING "    - " DELIMITED BY SIZE
044600              PAC-NOMBRE   DELIMITED BY SPACE
044700              " "          DELIMITED BY SIZE
044800              PAC-APELLIDO DELIMITED BY SPACE
044900              "  DNI "     DELIMITED BY SIZE
045000              PAC-DNI      DELIMITED BY SIZE
045100           INTO WS-DETAIL-LINE
045200       END-STRING
045300       WRITE SYSOUT-REC FROM WS-DETAIL-LINE AFTER ADVANCING 1
045400   END-IF.
045500   PERFORM 905-READ-PACMSTR THRU 905-EXIT.
045600 475-EXIT.
045700   EXIT.
045800 
045900 800-OPEN-FILES.
046000   MOVE "800-OPEN-FILES" TO PARA-NAME.
046100   OPEN INPUT SALAMSTR, PACMSTR, MEDMSTR, CITAMSTR, HOSPMSTR, DEPTMSTR.
046200   OPEN OUTPUT SYSOUT.
046300 800-EXIT.
046400   EXIT.
046500 
046600 850-CLOSE-FILES.
046700   MOVE "850-CLOSE-FILES" TO PARA-NAME.
046800   CLOSE SYSOUT, SALAMSTR, PACMSTR, MEDMSTR, CITAMSTR, HOSPMSTR,
046900       DEPTMSTR.
047000 850-EXIT.
047100   EXIT.
047200 
047300 900-READ-SALAMSTR.
047400   MOVE "900-READ-SALAMSTR" TO PARA-NAME.
047500   READ SALAMSTR INTO SALA-MASTER-REC
047600       AT END MOVE "10" TO SM-STATUS
047700   END-READ.
047800 900-EXIT.
047900   EXIT.
048000 
048100 905-READ-PACMSTR.
048200   MOVE "905-READ-PACMSTR" TO PARA-NAME.
048300   READ PACMSTR INTO PACIENTE-MASTER-REC
048400       AT END MOVE "10" TO PM-STATUS
048500   END-READ.
048600 905-EXIT.
048700   EXIT.
048800 
048900 910-READ-MEDMSTR.
049000   MOVE "910-READ-MEDMSTR" TO PARA-NAME.
049100   READ MEDMSTR INTO MEDICO-MASTER-REC
049200       AT END MOVE "10" TO MM-STATUS
049300   END-READ.
049400 910-EXIT.
049500   EXIT.
049600 
049700 915-READ-CITAMSTR.
049800   MOVE "915-READ-CITAMSTR" TO PARA-NAME.
049900   READ CITAMSTR INTO CITA-MASTER-REC
050000       AT END MOVE "10" TO CITAMSTR-STATUS
050100   END-READ.
050200 915-EXIT.
050300   EXIT.
050400 
050500 920-READ-HOSPMSTR.
050600   MOVE "920-READ-HOSPMSTR" TO PARA-NAME.
050700   READ HOSPMSTR INTO HOSPITAL-MASTER-REC
050800       AT END MOVE "10" TO HM-STATUS
050900   END-READ.
051000 920-EXIT.
051100   EXIT.
051200 
051300 925-READ-DEPTMSTR.
051400   MOVE "925-READ-DEPTMSTR" TO PARA-NAME.
051500   READ DEPTMSTR INTO DEPARTMENT-MASTER-REC
051600       AT END MOVE "10" TO DM-STATUS
051700   END-READ.
051800 925-EXIT.
051900   EXIT.
052000 
052100 999-CLEANUP.
052200   MOVE "999-CLEANUP" TO PARA-NAME.
052300   PERFORM 850-CLOSE-FILES THRU 850-EXIT.
052400   DISPLAY "HOSPSUM -- HOSPITALS LISTED = " WS-HOSP-COUNT.
052500   DISPLAY "HOSPSUM -- TOTAL ROOMS      = " WS-DASH-COUNT-ENTRY(1).
052600   DISPLAY "HOSPSUM -- TOTAL PATIENTS   = " WS-DASH-COUNT-ENTRY(2).
052700   DISPLAY "HOSPSUM -- TOTAL DOCTORS    = " WS-DASH-COUNT-ENTRY(3).
052800   DISPLAY "HOSPSUM -- TOTAL APPTS      = " WS-DASH-COUNT-ENTRY(4).
052900 999-EXIT.
053000   EXIT.
053100 
053200 1000-ABEND-RTN.
053300   MOVE "1000-ABEND-RTN" TO PARA-NAME.
053400   MOVE "HOSPSUM" TO ABEND-PGM-ID.
053500   WRITE SYSOUT-REC FROM ABEND-REC.
053600   PERFORM 850-CLOSE-FILES THRU 850-EXIT.
053700   DISPLAY "*** HOSPSUM ABNORMAL END *** " ABEND-REASON.
053800   DIVIDE ZERO-VAL INTO ONE-VAL.
053900 1000-EXIT.
054000   EXIT.
