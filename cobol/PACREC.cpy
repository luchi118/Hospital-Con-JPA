000100******************************************************************
000200*    PACREC  --  PACIENTE (PATIENT) MASTER RECORD                *
000300*    PERSONA FIELDS CARRIED FLAT -- SEE THE REMARK IN MEDREC.    *
000400*    KEYED BY PAC-DNI, THE CITA CSV JOIN KEY.  PAC-ID IS THE     *
000500*    SURROGATE KEY, CROSS-REFERENCE ONLY.                        *
000600*                                                      RJP 031588*
000700******************************************************************
000800 01  PACIENTE-MASTER-REC.
000900     05  PAC-ID                   PIC 9(9).
001000     05  PAC-NOMBRE               PIC X(100).
001100     05  PAC-APELLIDO             PIC X(100).
001200     05  PAC-DNI                  PIC X(8).
001300     05  PAC-FECHA-NACIMIENTO     PIC X(10).
001400     05  PAC-TIPO-SANGRE          PIC X(15).
001500     05  PAC-TELEFONO             PIC X(20).
001600     05  PAC-DIRECCION            PIC X(300).
001700     05  PAC-HOSPITAL-ID          PIC 9(9).
001800     05  FILLER                   PIC X(29).
