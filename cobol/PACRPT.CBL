000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  PACRPT.
000400 AUTHOR. RAY PELLETIER.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 06/18/92.
000700 DATE-COMPILED. 06/18/92.
000800 SECURITY. NON-CONFIDENTIAL.
000900*
001000******************************************************************
001100*REMARKS.
001200*
001300*          PATIENT DESK REPORT -- READS PACMSTR SEQUENTIAL BY      *
001400*          PM-KEY (DNI ORDER) AND PRINTS ONE DETAIL BLOCK PER      *
001500*          PATIENT: NAME, DNI, AGE (COMPUTED FROM FECHA-NACIM-     *
001600*          IENTO AS OF TODAY), BLOOD TYPE, THE HISTMSTR RECORD     *
001700*          (HISTORIA NUMBER, DIAGNOSIS/ALLERGY/TREATMENT LISTS),   *
001800*          THEN EVERY CITAMSTR ROW FOR THAT DNI PRINTED OLDEST-    *
001900*          FIRST.  CITAMSTR HAS NO ALTERNATE KEY ON PACIENTE-DNI   *
002000*          SO EACH PATIENT'S CITAS ARE PULLED BY A FULL RE-SCAN    *
002100*          OF CITAMSTR INTO A WORKING-STORAGE TABLE AND BUBBLE-    *
002200*          SORTED THERE -- THE DESK NEVER HAS MORE THAN A HANDFUL  *
002300*          OF CITAS PER PATIENT SO THIS IS CHEAPER THAN BUILDING   *
002400*          A THIRD ALTERNATE INDEX JUST FOR THIS REPORT.           *
002500*
002600*          SECOND HALF OF THE RUN IS THE ALLERGY REGISTER.  RATHER *
002700*          THAN RE-READING HISTMSTR A SECOND TIME (AND HAVING TO    *
002800*          CHASE BACK FROM HIST-PACIENTE-ID TO A PACMSTR ROW WITH   *
002900*          NO KEY TO DO IT BY) EVERY PATIENT WITH AT LEAST ONE      *
003000*          ALERGIA IS CAUGHT AND BUFFERED INTO A WORKING-STORAGE    *
003100*          TABLE WHILE THE DETAIL SECTION IS ALREADY SITTING ON     *
003200*          BOTH THE PACMSTR AND HISTMSTR ROWS TOGETHER -- THE       *
003300*          REGISTER IS JUST THAT TABLE PRINTED BACK OUT AT THE END  *
003400*          OF THE RUN, FOR THE NURSING DESK'S MORNING CHART PULL.  *
003500******************************************************************
003600* CHANGE LOG                                                     *
003700*   061892  RJP  0000  INITIAL VERSION                           *
003800*   101594  JS   0061  ADDED THE CLINICAL-HISTORY BLOCK TO THE    *
003900*                      DETAIL PRINT -- NURSING WANTED DIAGNOSES   *
004000*                      AND ALLERGIES ON THE SAME SHEET AS THE     *
004100*                      APPOINTMENT LIST, NOT A SEPARATE PULL      *
004200*   030699  JS   0150  Y2K REVIEW -- WINDOWED THE 2-DIGIT RUN     *
004300*                      DATE THE SAME WAY CITAEDIT DOES, SIGNED    *
004400*                      OFF                                       *
004500*   062011  RJP  0183  NEW 500-ALLERGY-REPORT SECTION -- PULLS    *
004600*                      THE MORNING ALLERGY REGISTER OUT OF THIS   *
004700*                      RUN INSTEAD OF A SEPARATE CHART-ROOM WALK  *
004800******************************************************************
004900 
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-390.
005300 OBJECT-COMPUTER. IBM-390.
005400 SPECIAL-NAMES.
005500   C01 IS TOP-OF-FORM.
005600 
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900   SELECT SYSOUT      ASSIGN TO SYSOUT.
006000   SELECT PACMSTR     ASSIGN TO PACMSTR
006100       ORGANIZATION IS INDEXED
006200       ACCESS MODE IS DYNAMIC
006300       RECORD KEY IS PM-KEY
006400       FILE STATUS IS PM-STATUS.
006500   SELECT HISTMSTR    ASSIGN TO HISTMSTR
006600       ORGANIZATION IS INDEXED
006700       ACCESS MODE IS RANDOM
006800       RECORD KEY IS CM-KEY
006900       FILE STATUS IS CM-STATUS.
007000   SELECT CITAMSTR    ASSIGN TO CITAMSTR
007100       ORGANIZATION IS INDEXED
007200       ACCESS MODE IS SEQUENTIAL
007300       RECORD KEY IS CITA-ID
007400       FILE STATUS IS CITAMSTR-STATUS.
007500 
007600 DATA DIVISION.
007700 FILE SECTION.
007800 
007900 FD  SYSOUT
008000   LABEL RECORDS ARE STANDARD
008100   RECORD CONTAINS 130 CHARACTERS.
008200 01  SYSOUT-REC                   PIC X(130).
008300 
008400 FD  PACMSTR
008500   LABEL RECORDS ARE STANDARD
008600   RECORD CONTAINS 600 CHARACTERS.
008700 01  PACMSTR-REC.
008800   05  PM-KEY                    PIC X(8).
008900   05  FILLER                    PIC X(592).
009000 
009100 FD  HISTMSTR
009200   LABEL RECORDS ARE STANDARD
009300   RECORD CONTAINS 7093 CHARACTERS.
009400 01  HISTMSTR-REC.
009500   05  CM-KEY                    PIC 9(9).
009600   05  FILLER                    PIC X(7084).
009700 
009800 FD  CITAMSTR
009900   LABEL RECORDS ARE STANDARD
010000   RECORD CONTAINS 1166 CHARACTERS.
010100 01  CITAMSTR-REC.
010200   05  CITA-ID                   PIC 9(9).
010300   05  CITA-MED-FHR-KEY          PIC X(27).
010400   05  CITA-SALA-FHR-KEY         PIC X(39).
010500   05  FILLER                    PIC X(1091).
010600 
010700 WORKING-STORAGE SECTION.
010800 
010900 01  FILE-STATUS-CODES.
011000   05  PM-STATUS                 PIC X(2) VALUE "00".
011100       88  PM-RECORD-FOUND           VALUE "00".
011200       88  NO-MORE-PATIENTS          VALUE "10".
011300   05  CM-STATUS                 PIC X(2) VALUE "00".
011400       88  HIST-RECORD-FOUND         VALUE "00".
011500   05  CITAMSTR-STATUS           PIC X(2) VALUE "00".
011600       88  NO-MORE-CITAS             VALUE "10".
011700 
011800 COPY PACREC.
011900 COPY HISTREC.
012000 COPY CITAREC.
012100 
012200 01  WS-RUN-DATE-FLDS.
012300   05  WS-RUN-DATE-RAW           PIC 9(6).
012400   05  WS-RUN-DATE-RAW-R REDEFINES WS-RUN-DATE-RAW.
012500       10  WS-RD-YY              PIC 9(2).
012600       10  WS-RD-MM              PIC 9(2).
012700       10  WS-RD-DD              PIC 9(2).
012800   05  WS-RD-CENTURY             PIC 9(2) COMP.
012900 01  WS-RUN-DATE-ISO.
013000   05  WS-RDI-YYYY               PIC 9(4).
013100   05  FILLER                    PIC X(1) VALUE "-".
013200   05  WS-RDI-MM                 PIC 9(2).
013300   05  FILLER                    PIC X(1) VALUE "-".
013400   05  WS-RDI-DD                 PIC 9(2).
013500 
013600 01  WS-BIRTH-FLDS.
013700   05  WS-BIRTH-YYYY             PIC 9(4).
013800   05  WS-BIRTH-MM               PIC 9(2).
013900   05  WS-BIRTH-DD               PIC 9(2).
014000 01  WS-EDAD                      PIC 9(3) COMP.
014100 01  WS-EDAD-EDIT                 PIC ZZ9.
014200 
014300 01  WS-CITA-TABLE.
014400   05  WS-CITA-TBL-ENTRY OCCURS 200 TIMES.
014500       10  WS-CITA-TBL-FHR       PIC X(19).
014600       10  WS-CITA-TBL-OBS       PIC X(1000).
014700 01  WS-CITA-TABLE-ALT REDEFINES WS-CITA-TABLE.
014800   05  WS-CITA-TABLE-RAW         PIC X(203800).
014900 
015000 01  WS-SORT-HOLD.
015100   05  WS-SORT-HOLD-FHR          PIC X(19).
015200   05  WS-SORT-HOLD-OBS          PIC X(1000).
015300 01  WS-SORT-HOLD-ALT REDEFINES WS-SORT-HOLD.
015400   05  WS-SORT-HOLD-RAW          PIC X(1019).
015500 
015600*    THE ALLERGY REGISTER TABLE -- LOADED IN 240-ALLERGY-CHECK AS
015700*    EACH PATIENT'S HISTMSTR ROW IS READ, PRINTED BACK OUT BY
015800*    500-ALLERGY-REPORT ONCE ALL PATIENTS HAVE BEEN SEEN.  150
015900*    PATIENTS WITH ALLERGIES ON FILE AT ONCE IS MORE THAN THIS
016000*    HOSPITAL HAS EVER CARRIED -- SEE HISTREC FOR THE SAME STYLE
016100*    OF LIMIT ON THE CHART ITSELF.
016200 01  WS-ALLERGY-TABLE.
016300   05  WS-AL-ENTRY OCCURS 150 TIMES.
016400       10  WS-AL-NOMBRE          PIC X(100).
016500       10  WS-AL-APELLIDO        PIC X(100).
016600       10  WS-AL-DNI             PIC X(8).
016700       10  WS-AL-COUNT           PIC 9(2).
016800       10  WS-AL-LIST            PIC X(2020).
016900 01  WS-ALLERGY-TABLE-ALT REDEFINES WS-ALLERGY-TABLE.
017000   05  WS-ALLERGY-TABLE-RAW      PIC X(334500).
017100 
017200 01  WS-LIST-LINE                 PIC X(130).
017300 01  WS-CITA-LINE                 PIC X(130).
017400 
017500 77  RECORDS-READ                 PIC S9(7) COMP VALUE ZERO.
017600 77  WS-CITA-TBL-COUNT            PIC S9(4) COMP VALUE ZERO.
017700 77  WS-CITA-TBL-IDX              PIC S9(4) COMP VALUE ZERO.
017800 77  WS-SORT-PASS                 PIC S9(4) COMP VALUE ZERO.
017900 77  WS-SORT-IDX                  PIC S9(4) COMP VALUE ZERO.
018000 77  WS-LIST-POS                  PIC S9(4) COMP VALUE 1.
018100 77  WS-ALLERGY-PATIENT-COUNT     PIC S9(5) COMP VALUE ZERO.
018200 77  WS-ALLERGY-IDX                PIC S9(5) COMP VALUE ZERO.
018300 
018400 COPY ABENDREC.
018500 
018600 PROCEDURE DIVISION.
018700 
018800 000-HOUSEKEEPING.
018900   MOVE "000-HOUSEKEEPING" TO PARA-NAME.
019000   PERFORM 800-OPEN-FILES THRU 800-EXIT.
019100   ACCEPT WS-RUN-DATE-RAW FROM DATE.
019200   IF WS-RD-YY < 50
019300       MOVE 20 TO WS-RD-CENTURY
019400   ELSE
019500       MOVE 19 TO WS-RD-CENTURY
019600   END-IF.
019700   COMPUTE WS-RDI-YYYY = (WS-RD-CENTURY * 100) + WS-RD-YY.
019800   MOVE WS-RD-MM TO WS-RDI-MM.
019900   MOVE WS-RD-DD TO WS-RDI-DD.
020000   MOVE LOW-VALUES TO PM-KEY.
020100   START PACMSTR KEY IS NOT LESS THAN PM-KEY
020200       INVALID KEY
020300           MOVE "10" TO PM-STATUS
020400   END-START.
020500   IF NOT NO-MORE-PATIENTS
020600       PERFORM 900-READ-PACMSTR THRU 900-EXIT
020700   END-IF.
020800   PERFORM 100-MAINLINE THRU 100-EXIT
020900       UNTIL NO-MORE-PATIENTS.
021000   PERFORM 500-ALLERGY-REPORT THRU 500-EXIT.
021100   PERFORM 999-CLEANUP THRU 999-EXIT.
021200   MOVE ZERO TO RETURN-CODE.
021300   GOBACK.
021400 000-EXIT.
021500   EXIT.
021600 
021700 100-MAINLINE.
021800   MOVE "100-MAINLINE" TO PARA-NAME.
021900   ADD 1 TO RECORDS-READ.
022000   PERFORM 200-PRINT-PATIENT-HDR THRU 200-EXIT.
022100   PERFORM 300-PRINT-CITAS-SORTED THRU 300-EXIT.
022200   PERFORM 900-READ-PACMSTR THRU 900-EXIT.
022300 100-EXIT.
022400   EXIT.
022500 
022600 200-PRINT-PATIENT-HDR.
022700   MOVE "200-PRINT-PATIENT-HDR" TO PARA-NAME.
022800   PERFORM 250-CALC-EDAD THRU 250-EXIT.
022900   MOVE WS-EDAD TO WS-EDAD-EDIT.
023000   MOVE SPACE TO WS-LIST-LINE.
023100   STRING "PATIENT -- " DELIMITED BY SIZE
023200          PAC-NOMBRE    DELIMITED BY SPACE
023300          " "           DELIMITED BY SIZE
023400          PAC-APELLIDO  DELIMITED BY SPACE
023500       INTO WS-LIST-LINE
023600   END-STRING.
023700   WRITE SYSOUT-REC FROM WS-LIST-LINE AFTER ADVANCING C01.
023800   MOVE SPACE TO WS-LIST-LINE.
023900   STRING "  DNI " DELIMITED BY SIZE
024000          PAC-DNI   DELIMITED BY SIZE
024100          "  AGE "  DELIMITED BY SIZE
024200          WS-EDAD-EDIT DELIMITED BY SIZE
024300          "  BLOOD TYPE " DELIMITED BY SIZE
024400          PAC-TIPO-SANGRE DELIMITED BY SIZE
024500       INTO WS-LIST-LINE
024600   END-STRING.
024700   WRITE SYSOUT-REC FROM WS-LIST-LINE AFTER ADVANCING 1.
024800   MOVE PAC-ID TO CM-KEY.
024900   READ HISTMSTR INTO HISTORIA-MASTER-REC
025000       INVALID KEY
025100           MOVE SPACE TO WS-LIST-LINE
025200           STRING "  NO CLINICAL HISTORY ON FILE" DELIMITED BY SIZE
025300               INTO WS-LIST-LINE
025400           END-STRING
025500           WRITE SYSOUT-REC FROM WS-LIST-LINE AFTER ADVANCING 1
025600   NOT INVALID KEY
025700       MOVE SPACE TO WS-LIST-LINE
025800       STRING "  HISTORIA NO. " DELIMITED BY SIZE
025900              HIST-NUMERO-HISTORIA DELIMITED BY SIZE
026000           INTO WS-LIST-LINE
026100       END-STRING
026200       WRITE SYSOUT-REC FROM WS-LIST-LINE AFTER ADVANCING 1
026300       PERFORM 210-PRINT-DIAGNOSTICOS THRU 210-EXIT
026400       PERFORM 220-PRINT-TRATAMIENTOS THRU 220-EXIT
026500       PERFORM 230-PRINT-ALERGIAS THRU 230-EXIT
026600       PERFORM 240-ALLERGY-CHECK THRU 240-EXIT
026700   END-READ.
026800 200-EXIT.
026900   EXIT.
027000 
027100 210-PRINT-DIAGNOSTICOS.
027200   MOVE "210-PRINT-DIAGNOSTICOS" TO PARA-NAME.
027300   MOVE SPACE TO WS-LIST-LINE.
027400   MOVE "  DIAGNOSES:" TO WS-LIST-LINE.
027500   WRITE SYSOUT-REC FROM WS-LIST-LINE AFTER ADVANCING 1.
027600   PERFORM 215-PRINT-ONE-DIAGNOSTICO THRU 215-EXIT
027700       VARYING DIAG-IDX FROM 1 BY 1
027800       UNTIL DIAG-IDX > HIST-DIAGNOSTICO-COUNT.
027900 210-EXIT.
028000   EXIT.
028100 
028200 215-PRINT-ONE-DIAGNOSTICO.
028300   MOVE "215-PRINT-ONE-DIAGNOSTICO" TO PARA-NAME.
028400   MOVE SPACE TO WS-LIST-LINE.
028500   STRING "    - " DELIMITED BY SIZE
028600          HIST-DIAGNOSTICO(DIAG-IDX) DELIMITED BY SIZE
028700       INTO WS-LIST-LINE
028800   END-STRING.
028900   WRITE SYSOUT-REC FROM WS-LIST-LINE AFTER ADVANCING 1.
029000 215-EXIT.
029100   EXIT.
029200 
029300 220-PRINT-TRATAMIENTOS.
029400   MOVE "220-PRINT-TRATAMIENTOS" TO PARA-NAME.
029500   MOVE SPACE TO WS-LIST-LINE.
029600   MOVE "  TREATMENTS:" TO WS-LIST-LINE.
029700   WRITE SYSOUT-REC FROM WS-LIST-LINE AFTER ADVANCING 1.
029800   PERFORM 225-PRINT-ONE-TRATAMIENTO THRU 225-EXIT
029900       VARYING TRAT-IDX FROM 1 BY 1
030000       UNTIL TRAT-IDX > HIST-TRATAMIENTO-COUNT.
030100 220-EXIT.
030200   EXIT.
030300 
030400 225-PRINT-ONE-TRATAMIENTO.
030500   MOVE "225-PRINT-ONE-TRATAMIENTO" TO PARA-NAME.
030600   MOVE SPACE TO WS-LIST-LINE.
030700   STRING "    - " DELIMITED BY SIZE
030800          HIST-TRATAMIENTO(TRAT-IDX) DELIMITED BY SIZE
030900       INTO WS-LIST-LINE
031000   END-STRING.
031100   WRITE SYSOUT-REC FROM WS-LIST-LINE AFTER ADVANCING 1.
031200 225-EXIT.
031300   EXIT.
031400 
031500 230-PRINT-ALERGIAS.
031600   MOVE "230-PRINT-ALERGIAS" TO PARA-NAME.
031700   MOVE SPACE TO WS-LIST-LINE.
031800   MOVE "  ALLERGIES:" TO WS-LIST-LINE.
031900   WRITE SYSOUT-REC FROM WS-LIST-LINE AFTER ADVANCING 1.
032000   PERFORM 235-PRINT-ONE-ALERGIA THRU 235-EXIT
032100       VARYING ALERG-IDX FROM 1 BY 1
032200       UNTIL ALERG-IDX > HIST-ALERGIA-COUNT.
032300 230-EXIT.
032400   EXIT.
032500 
032600 235-PRINT-ONE-ALERGIA.
032700   MOVE "235-PRINT-ONE-ALERGIA" TO PARA-NAME.
032800   MOVE SPACE TO WS-LIST-LINE.
032900   STRING "    - " DELIMITED BY SIZE
033000          HIST-ALERGIA(ALERG-IDX) DELIMITED BY SIZE
033100       INTO WS-LIST-LINE
033200   END-STRING.
033300   WRITE SYSOUT-REC FROM WS-LIST-LINE AFTER ADVANCING 1.
033400 235-EXIT.
033500   EXIT.
033600 
033700 240-ALLERGY-CHECK.
033800   MOVE "240-ALLERGY-CHECK" TO PARA-NAME.
033900   IF HIST-ALERGIA-COUNT > ZERO
034000       AND WS-ALLERGY-PATIENT-COUNT < 150
034100       ADD 1 TO WS-ALLERGY-PATIENT-COUNT
034200       MOVE PAC-NOMBRE   TO WS-AL-NOMBRE(WS-ALLERGY-PATIENT-COUNT)
034300       MOVE PAC-APELLIDO TO WS-AL-APELLIDO(WS-ALLERGY-PATIENT-COUNT)
034400       MOVE PAC-DNI      TO WS-AL-DNI(WS-ALLERGY-PATIENT-COUNT)
034500       MOVE HIST-ALERGIA-COUNT TO WS-AL-COUNT(WS-ALLERGY-PATIENT-COUNT)
034600       MOVE SPACE TO WS-AL-LIST(WS-ALLERGY-PATIENT-COUNT)
034700       MOVE 1 TO WS-LIST-POS
034800       PERFORM 245-BUILD-ALLERGY-LIST THRU 245-EXIT
034900           VARYING ALERG-IDX FROM 1 BY 1
035000           UNTIL ALERG-IDX > HIST-ALERGIA-COUNT
035100   END-IF.
035200 240-EXIT.
035300   EXIT.
035400 
035500 245-BUILD-ALLERGY-LIST.
035600   MOVE "245-BUILD-ALLERGY-LIST" TO PARA-NAME.
035700   IF ALERG-IDX = 1
035800       STRING HIST-ALERGIA(ALERG-IDX) DELIMITED BY SIZE
035900           INTO WS-AL-LIST(WS-ALLERGY-PATIENT-COUNT)
036000           WITH POINTER WS-LIST-POS
036100       END-STRING
036200   ELSE
036300       STRING ", " DELIMITED BY SIZE
036400              HIST-ALERGIA(ALERG-IDX) DELIMITED BY SIZE
036500           INTO WS-AL-LIST(WS-ALLERGY-PATIENT-COUNT)
036600           WITH POINTER WS-LIST-POS
036700       END-STRING
036800   END-IF.
036900 245-EXIT.
037000   EXIT.
037100 
037200 250-CALC-EDAD.
037300   MOVE "250-CALC-EDAD" TO PARA-NAME.
037400   MOVE PAC-FECHA-NACIMIENTO(1:4) TO WS-BIRTH-YYYY.
037500   MOVE PAC-FECHA-NACIMIENTO(6:2) TO WS-BIRTH-MM.
037600   MOVE PAC-FECHA-NACIMIENTO(9:2) TO WS-BIRTH-DD.
037700   COMPUTE WS-EDAD = WS-RDI-YYYY - WS-BIRTH-YYYY.
037800   IF WS-RDI-MM < WS-BIRTH-MM
037900       SUBTRACT 1 FROM WS-EDAD
038000   ELSE
038100       IF WS-RDI-MM = WS-BIRTH-MM AND WS-RDI-DD < WS-BIRTH-DD
038200           SUBTRACT 1 FROM WS-EDAD
038300       END-IF
038400   END-IF.
038500 250-EXIT.
038600   EXIT.
038700 
038800 300-PRINT-CITAS-SORTED.
038900   MOVE "300-PRINT-CITAS-SORTED" TO PARA-NAME.
039000   MOVE ZERO TO WS-CITA-TBL-COUNT.
039100   CLOSE CITAMSTR.
039200   OPEN INPUT CITAMSTR.
039300   PERFORM 905-READ-CITAMSTR THRU 905-EXIT.
039400   PERFORM 310-LOAD-CITAS-TABLE THRU 310-EXIT
039500       UNTIL NO-MORE-CITAS.
039600   CLOSE CITAMSTR.
039700   OPEN INPUT CITAMSTR.
039800   IF WS-CITA-TBL-COUNT = ZERO
039900       MOVE SPACE TO WS-LIST-LINE
040000       MOVE "  NO APPOINTMENTS ON FILE" TO WS-LIST-LINE
040100       WRITE SYSOUT-REC FROM WS-LIST-LINE AFTER ADVANCING 1
040200   ELSE
040300       PERFORM 320-SORT-CITAS-TABLE THRU 320-EXIT
040400       PERFORM 330-PRINT-CITAS-DETAIL THRU 330-EXIT
040500           VARYING WS-CITA-TBL-IDX FROM 1 BY 1
040600           UNTIL WS-CITA-TBL-IDX > WS-CITA-TBL-COUNT
040700   END-IF.
040800 300-EXIT.
040900   EXIT.
041000 
041100 310-LOAD-CITAS-TABLE.
041200   MOVE "310-LOAD-CITAS-TABLE" TO PARA-NAME.
041300   IF CITA-PACIENTE-DNI = PAC-DNI
041400       AND WS-CITA-TBL-COUNT < 200
041500       ADD 1 TO WS-CITA-TBL-COUNT
041600       MOVE CITA-FECHA-HORA    TO WS-CITA-TBL-FHR(WS-CITA-TBL-COUNT)
041700       MOVE CITA-OBSERVACIONES TO WS-CITA-TBL-OBS(WS-CITA-TBL-COUNT)
041800   END-IF.
041900   PERFORM 905-READ-CITAMSTR THRU 905-EXIT.
042000 310-EXIT.
042100   EXIT.
042200 
042300 320-SORT-CITAS-TABLE.
042400   MOVE "320-SORT-CITAS-TABLE" TO PARA-NAME.
042500   IF WS-CITA-TBL-COUNT > 1
042600       PERFORM 322-SORT-OUTER-PASS THRU 322-EXIT
042700           VARYING WS-SORT-PASS FROM 1 BY 1
042800           UNTIL WS-SORT-PASS > WS-CITA-TBL-COUNT
042900   END-IF.
043000 320-EXIT.
043100   EXIT.
043200 
043300 322-SORT-OUTER-PASS.
043400   MOVE "322-SORT-OUTER-PASS" TO PARA-NAME.
043500   PERFORM 324-SORT-COMPARE THRU 324-EXIT
043600       VARYING WS-SORT-IDX FROM 1 BY 1
043700       UNTIL WS-SORT-IDX > WS-CITA-TBL-COUNT - 1.
043800 322-EXIT.
043900   EXIT.
044000 
044100 324-SORT-COMPARE.
044200   MOVE "324-SORT-COMPARE" TO PARA-NAME.
044300   IF WS-CITA-TBL-FHR(WS-SORT-IDX) > WS-CITA-TBL-FHR(WS-SORT-IDX + 1)
044400       MOVE WS-CITA-TBL-FHR(WS-SORT-IDX)     TO WS-SORT-HOLD-FHR
044500       MOVE WS-CITA-TBL-OBS(WS-SORT-IDX)     TO WS-SORT-HOLD-OBS
044600       MOVE WS-CITA-TBL-FHR(WS-SORT-IDX + 1) TO WS-CITA-TBL-FHR(WS-SORT-IDX)
044700       MOVE WS-CITA-TBL-OBS(WS-SORT-IDX + 1) TO WS-CITA-TBL-OBS(WS-SORT-IDX)
044800       MOVE WS-SORT-HOLD-FHR TO WS-CITA-TBL-FHR(WS-SORT-IDX + 1)
044900       MOVE WS-SORT-HOLD-OBS TO WS-CITA-TBL-OBS(WS-SORT-IDX + 1)
045000   END-IF.
045100 324-EXIT.
045200   EXIT.
045300 
045400 330-PRINT-CITAS-DETAIL.
045500   MOVE "330-PRINT-CITAS-DETAIL" TO PARA-NAME.
045600   MOVE SPACE TO WS-CITA-LINE.
045700   STRING WS-CITA-TBL-FHR(WS-CITA-TBL-IDX) DELIMITED BY SIZE
045800          " - "                            DELIMITED BY SIZE
045900          WS-CITA-TBL-OBS(WS-CITA-TBL-IDX) DELIMITED BY SIZE
046000       INTO WS-CITA-LINE
046100   END-STRING.
046200   WRITE SYSOUT-REC FROM WS-CITA-LINE AFTER ADVANCING 1.
046300 330-EXIT.
046400   EXIT.
046500 
046600 500-ALLERGY-REPORT.
046700   MOVE "500-ALLERGY-REPORT" TO PARA-NAME.
046800   MOVE SPACE TO WS-LIST-LINE.
046900   MOVE "ALLERGY REGISTER" TO WS-LIST-LINE.
047000   WRITE SYSOUT-REC FROM WS-LIST-LINE AFTER ADVANCING C01.
047100   IF WS-ALLERGY-PATIENT-COUNT = ZERO
047200       MOVE SPACE TO WS-LIST-LINE
047300       MOVE "  NO PATIENTS" TO WS-LIST-LINE
047400       WRITE SYSOUT-REC FROM WS-LIST-LINE AFTER ADVANCING 1
047500   ELSE
047600       PERFORM 510-PRINT-ALLERGY-BLOCK THRU 510-EXIT
047700           VARYING WS-ALLERGY-IDX FROM 1 BY 1
047800           UNTIL WS-ALLERGY-IDX > WS-ALLERGY-PATIENT-COUNT
047900   END-IF.
048000 500-EXIT.
048100   EXIT.
048200 
048300 510-PRINT-ALLERGY-BLOCK.
048400   MOVE "510-PRINT-ALLERGY-BLOCK" TO PARA-NAME.
048500   MOVE SPACE TO WS-LIST-LINE.
048600   STRING WS-AL-NOMBRE(WS-ALLERGY-IDX)   DELIMITED BY SPACE
048700          " "                            DELIMITED BY SIZE
048800          WS-AL-APELLIDO(WS-ALLERGY-IDX) DELIMITED BY SPACE
048900          "  DNI "                       DELIMITED BY SIZE
049000          WS-AL-DNI(WS-ALLERGY-IDX)      DELIMITED BY SIZE
049100          "  ALLERGY COUNT "             DELIMITED BY SIZE
049200          WS-AL-COUNT(WS-ALLERGY-IDX)    DELIMITED BY SIZE
049300       INTO WS-LIST-LINE
049400   END-STRING.
049500   WRITE SYSOUT-REC FROM WS-LIST-LINE AFTER ADVANCING 1.
049600   MOVE SPACE TO WS-LIST-LINE.
049700   STRING "  " DELIMITED BY SIZE
049800          WS-AL-LIST(WS-ALLERGY-IDX) DELIMITED BY SIZE
049900       INTO WS-LIST-LINE
050000   END-STRING.
050100   WRITE SYSOUT-REC FROM WS-LIST-LINE AFTER ADVANCING 1.
050200   MOVE ALL "-" TO WS-LIST-LINE.
050300   WRITE SYSOUT-REC FROM WS-LIST-LINE AFTER ADVANCING 1.
050400 510-EXIT.
050500   EXIT.
050600 
050700 800-OPEN-FILES.
050800   MOVE "800-OPEN-FILES" TO PARA-NAME.
050900   OPEN INPUT PACMSTR, HISTMSTR, CITAMSTR.
051000   OPEN OUTPUT SYSOUT.
051100 800-EXIT.
051200   EXIT.
051300 
051400 850-CLOSE-FILES.
051500   MOVE "850-CLOSE-FILES" TO PARA-NAME.
051600   CLOSE SYSOUT, PACMSTR, HISTMSTR, CITAMSTR.
051700 850-EXIT.
051800   EXIT.
051900 
052000 900-READ-PACMSTR.
052100   MOVE "900-READ-PACMSTR" TO PARA-NAME.
052200   READ PACMSTR NEXT INTO PACIENTE-MASTER-REC
052300       AT END MOVE "10" TO PM-STATUS
052400   END-READ.
052500 900-EXIT.
052600   EXIT.
052700 
052800 905-READ-CITAMSTR.
052900   MOVE "905-READ-CITAMSTR" TO PARA-NAME.
053000   READ CITAMSTR INTO CITA-MASTER-REC
053100       AT END MOVE "10" TO CITAMSTR-STATUS
053200   END-READ.
053300 905-EXIT.
053400   EXIT.
053500 
053600 999-CLEANUP.
053700   MOVE "999-CLEANUP" TO PARA-NAME.
053800   PERFORM 850-CLOSE-FILES THRU 850-EXIT.
053900   DISPLAY "PACRPT -- PATIENT RECORDS READ = " RECORDS-READ.
054000   DISPLAY "PACRPT -- PATIENTS WITH ALLERGIES = " WS-ALLERGY-PATIENT-COUNT.
054100 999-EXIT.
054200   EXIT.
054300 
054400 1000-ABEND-RTN.
054500   MOVE "1000-ABEND-RTN" TO PARA-NAME.
054600   MOVE "PACRPT" TO ABEND-PGM-ID.
054700   WRITE SYSOUT-REC FROM ABEND-REC.
054800   PERFORM 850-CLOSE-FILES THRU 850-EXIT.
054900   DISPLAY "*** PACRPT ABNORMAL END *** " ABEND-REASON.
055000   DIVIDE ZERO-VAL INTO ONE-VAL.
055100 1000-EXIT.
055200   EXIT.
