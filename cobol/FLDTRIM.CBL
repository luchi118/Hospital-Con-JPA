000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  FLDTRIM.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 09/22/94.
000700 DATE-COMPILED. 09/22/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          CALLED SUBPROGRAM -- GIVEN A FREE-TEXT FIELD AND A    *
001400*          BUSINESS MAXIMUM LENGTH, RETURNS THE FIELD'S          *
001500*          SIGNIFICANT LENGTH (TRAILING SPACES STRIPPED BY A    *
001600*          BACKWARD SCAN -- SEE THE 081502 CHANGE BELOW)         *
001700*          AND A VALID/NOT-VALID SWITCH.  VALID MEANS NON-BLANK  *
001800*          AND STRICTLY UNDER THE CALLER'S MAX LENGTH.           *
001900*
002000*          CALLERS PASS A 1000-BYTE WORK AREA (MOVE THEIR OWN    *
002100*          SHORTER FIELD INTO IT FIRST) SO ONE COPY OF THIS      *
002200*          ROUTINE COVERS EVERY FREE-TEXT FIELD IN THE SYSTEM --*
002300*          HOSPITAL/DEPARTAMENTO/PERSONA REQUIRED-FIELD EDITS,   *
002400*          THE HISTORIA CLINICA ENTRY LENGTH CAPS, AND THE CITA  *
002500*          OBSERVACIONES NO-OP-ON-INVALID RULE.                  *
002600******************************************************************
002700* CHANGE LOG                                                     *
002800*   092294  JS   0000  INITIAL VERSION, REPLACES AD-HOC INSPECT  *
002900*                      STATEMENTS THAT HAD CRPT UP IN 4 PROGRAMS *
003000*   030699  JS   0150  Y2K REVIEW -- NO DATE FIELDS HERE, SIGNED *
003100*                      OFF, NO CHANGE REQUIRED                   *
003200*   081502  RJP  0112  ADDED RULE-CLASS TRACE DISPLAY FOR THE    *
003300*                      OPS DESK AFTER A BAD MAX-LEN LITERAL WAS  *
003400*                      FOUND AT A NEW CALL SITE                  *
003500******************************************************************
003600
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-390.
004000 OBJECT-COMPUTER. IBM-390.
004010 SPECIAL-NAMES.
004020     UPSI-0 IS FLDTRIM-TRACE-SW.
004100 INPUT-OUTPUT SECTION.
004200
004300 DATA DIVISION.
004400 FILE SECTION.
004500
004600 WORKING-STORAGE SECTION.
004700 01  WS-THRESHOLD-LIST-INIT.
004800     05  FILLER  PIC 9(4) VALUE 0200.
004900     05  FILLER  PIC 9(4) VALUE 0500.
005000     05  FILLER  PIC 9(4) VALUE 1000.
005100 01  WS-THRESHOLD-TABLE REDEFINES WS-THRESHOLD-LIST-INIT.
005200     05  THRESHOLD-ENTRY PIC 9(4) OCCURS 3 TIMES
005300                         INDEXED BY THRESH-IDX.
005400
005500 01  WS-RULECLASS-LIST-INIT.
005600     05  FILLER  PIC X(14) VALUE "LENGTH-CHECK".
005700     05  FILLER  PIC X(14) VALUE "BLANK-CHECK".
005800 01  WS-RULECLASS-TABLE REDEFINES WS-RULECLASS-LIST-INIT.
005900     05  RULECLASS-ENTRY PIC X(14) OCCURS 2 TIMES
006000                         INDEXED BY RULECLASS-IDX.
006100
006200 01  WS-TEMP-TXT-AREA.
006300     05  WS-TEMP-TXT              PIC X(1000).
006400 01  WS-TEMP-TXT-PREVIEW REDEFINES WS-TEMP-TXT-AREA.
006500     05  WS-TEMP-TXT-80           PIC X(80).
006600     05  FILLER                   PIC X(920).
006700
006800 01  MISC-WS-FLDS.
006900     05  WS-SCAN-POS              PIC S9(4) COMP.
007000     05  WS-FOUND-SW              PIC X(1) VALUE "N".
007010         88  WS-FOUND-NONSPACE        VALUE "Y".
007100     05  WS-KNOWN-THRESHOLD-SW    PIC X(1) VALUE "N".
007110         88  WS-IS-KNOWN-THRESHOLD    VALUE "Y".
007200
007300 LINKAGE SECTION.
007400 01  FLDTRIM-TEXT                 PIC X(1000).
007500 01  FLDTRIM-MAX-LEN              PIC 9(4) COMP.
007600 01  FLDTRIM-TRIMMED-LEN          PIC 9(4) COMP.
007700 77  FLDTRIM-VALID-SW             PIC X(1).
007800     88  FLDTRIM-IS-VALID             VALUE "Y".
007900     88  FLDTRIM-NOT-VALID            VALUE "N".
008000
008100 PROCEDURE DIVISION USING FLDTRIM-TEXT, FLDTRIM-MAX-LEN,
008200         FLDTRIM-TRIMMED-LEN, FLDTRIM-VALID-SW.
008300
008400 000-COMPUTE-TRIMMED-LENGTH.
008410*    SCAN BACKWARD FROM THE END OF THE WORK AREA FOR THE LAST
008420*    NON-SPACE CHARACTER -- AVOIDS FUNCTION REVERSE, WHICH THE
008430*    OLD STRLTH ROUTINE USED BUT WHICH THIS SHOP'S STANDARDS
008440*    NO LONGER PERMIT IN NEW CODE.                 RJP 081502
008500     MOVE "N" TO WS-FOUND-SW.
008600     SET WS-SCAN-POS TO LENGTH OF FLDTRIM-TEXT.
008700     PERFORM 050-SCAN-BACKWARD THRU 050-EXIT
008800         UNTIL WS-SCAN-POS < 1
008900            OR WS-FOUND-NONSPACE.
009000     MOVE WS-SCAN-POS TO FLDTRIM-TRIMMED-LEN.
009200
009300     IF FLDTRIM-TRIMMED-LEN > ZERO
009400        AND FLDTRIM-TRIMMED-LEN < FLDTRIM-MAX-LEN
009500         SET FLDTRIM-IS-VALID TO TRUE
009600     ELSE
009700         SET FLDTRIM-NOT-VALID TO TRUE.
009800
009900     PERFORM 100-TRACE-RULE-CLASS THRU 100-EXIT.
010000     GOBACK.
010100
010150 050-SCAN-BACKWARD.
010160     IF FLDTRIM-TEXT(WS-SCAN-POS:1) NOT = SPACE
010170         MOVE "Y" TO WS-FOUND-SW
010180     ELSE
010190         SUBTRACT 1 FROM WS-SCAN-POS.
010195 050-EXIT.
010196     EXIT.
010200 100-TRACE-RULE-CLASS.
010300*    LOOK UP THE CALLER'S MAX-LEN AGAINST THE KNOWN BUSINESS
010400*    CEILINGS SO A BAD LITERAL AT A NEW CALL SITE SHOWS UP ON
010500*    SYSOUT INSTEAD OF SILENTLY MIS-EDITING DATA.
010600     MOVE "N" TO WS-KNOWN-THRESHOLD-SW.
010700     SET THRESH-IDX TO 1.
010800     SEARCH THRESHOLD-ENTRY
010900         AT END
011000             NEXT SENTENCE
011100         WHEN THRESHOLD-ENTRY(THRESH-IDX) = FLDTRIM-MAX-LEN
011200             MOVE "Y" TO WS-KNOWN-THRESHOLD-SW
011300     END-SEARCH.
011400
011500     IF WS-IS-KNOWN-THRESHOLD
011600         SET RULECLASS-IDX TO 1
011700     ELSE
011800         SET RULECLASS-IDX TO 2.
011900
012000     MOVE FLDTRIM-TEXT TO WS-TEMP-TXT-AREA.
012010     IF FLDTRIM-TRACE-SW
012020         DISPLAY "FLDTRIM: " RULECLASS-ENTRY(RULECLASS-IDX)
012030             " LEN=" FLDTRIM-TRIMMED-LEN " MAX=" FLDTRIM-MAX-LEN
012040             " TEXT=" WS-TEMP-TXT-80
012050     END-IF.
012400 100-EXIT.
012500     EXIT.
