000100******************************************************************
000200*    CITAREC  --  CITA (APPOINTMENT) MASTER RECORD               *
000300*    THE CORE TRANSACTIONAL RECORD OF THE SCHEDULING SYSTEM.     *
000400*    KEYED BY CITA-ID (SURROGATE).  PACIENTE-DNI/MEDICO-DNI/     *
000500*    SALA-NUMERO ARE THE JOIN KEYS USED BY THE CITACSV EXPORT/   *
000600*    IMPORT AND BY EVERY AVAILABILITY-CONFLICT SCAN IN CITAEDIT. *
000700*                                                      RJP 031588*
000800*    CITA-ESTADO 88-LEVELS ADDED WHEN THE STATE-MACHINE WORK     *
000900*    WENT IN (SEE ESTADOCF) -- ORDER BELOW MATCHES THE STATUS    *
001000*    REPORT'S REQUIRED PRINT SEQUENCE, KEEP THEM IN STEP.        *
001100*                                                      JS  092294*
001200******************************************************************
001210*    CITA-MED-FHR-KEY/CITA-SALA-FHR-KEY ARE VSAM ALTERNATE KEYS  *
001220*    (NO DUPLICATES) -- THEY ARE HOW CITAEDIT/CITAUPDT ENFORCE   *
001230*    THE ONE-DOCTOR-ONE-ROOM-PER-EXACT-TIMESTAMP RULE WITHOUT A  *
001240*    SEQUENTIAL SCAN.  A CANCELLED CITA HAS ITS KEYS OVERWRITTEN *
001250*    WITH A CITA-ID-UNIQUE SENTINEL SO THE SLOT FREES UP FOR A   *
001260*    NEW BOOKING -- SEE CITAUPDT 450-FREE-AVAILABILITY-SLOT.     *
001270*                                                      RJP 042592*
001280******************************************************************
001300 01  CITA-MASTER-REC.
001400     05  CITA-ID                  PIC 9(9).
001500     05  CITA-PACIENTE-DNI        PIC X(8).
001600     05  CITA-MEDICO-DNI          PIC X(8).
001700     05  CITA-SALA-NUMERO         PIC X(20).
001800     05  CITA-FECHA-HORA          PIC X(19).
001900     05  CITA-COSTO               PIC S9(8)V99 COMP-3.
002000     05  CITA-ESTADO              PIC X(20).
002100         88  CITA-EST-PROGRAMADA      VALUE "PROGRAMADA".
002200         88  CITA-EST-EN-CURSO        VALUE "EN_CURSO".
002300         88  CITA-EST-COMPLETADA      VALUE "COMPLETADA".
002400         88  CITA-EST-CANCELADA       VALUE "CANCELADA".
002500         88  CITA-EST-NO-ASISTIO      VALUE "NO_ASISTIO".
002600     05  CITA-OBSERVACIONES       PIC X(1000).
002610     05  CITA-MED-FHR-KEY.
002620         10  CITA-MFK-MEDICO-DNI  PIC X(8).
002630         10  CITA-MFK-FECHA-HORA  PIC X(19).
002640     05  CITA-SALA-FHR-KEY.
002650         10  CITA-SFK-SALA-NUMERO PIC X(20).
002660         10  CITA-SFK-FECHA-HORA  PIC X(19).
002700     05  FILLER                   PIC X(10).
