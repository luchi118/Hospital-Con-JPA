000100******************************************************************
000200*    DEPTREC  --  DEPARTAMENTO (HOSPITAL DEPARTMENT) MASTER REC  *
000300*    ONE ROW PER DEPARTMENT.  DEPT-HOSP-ID POINTS BACK AT        *
000400*    HOSPITAL-MASTER-REC.  DEPT-ESPECIALIDAD IS THE ONE          *
000500*    12-VALUE CODE SET SHARED BY EVERY PROGRAM THAT MATCHES A    *
000600*    DOCTOR TO A DEPARTMENT OR A ROOM TO A DEPARTMENT.           *
000700*                                                      RJP 031588*
000800*    SPECIALTY LIST FROZEN AT 12 CODES PER THE CLINICAL-CODING   *
000900*    STANDARDS COMMITTEE MINUTES -- DO NOT ADD CODES HERE        *
001000*    WITHOUT A COMMITTEE TICKET.                                 *
001100*                                                      RJP 042291*
001200******************************************************************
001300 01  DEPARTMENT-MASTER-REC.
001400     05  DEPT-ID                  PIC 9(9).
001500     05  DEPT-HOSP-ID             PIC 9(9).
001600     05  DEPT-NOMBRE              PIC X(100).
001700     05  DEPT-ESPECIALIDAD        PIC X(20).
001800         88  DEPT-ESP-CARDIOLOGIA       VALUE "CARDIOLOGIA".
001900         88  DEPT-ESP-NEUROLOGIA        VALUE "NEUROLOGIA".
002000         88  DEPT-ESP-PEDIATRIA         VALUE "PEDIATRIA".
002100         88  DEPT-ESP-TRAUMATOLOGIA     VALUE "TRAUMATOLOGIA".
002200         88  DEPT-ESP-GINECOLOGIA       VALUE "GINECOLOGIA".
002300         88  DEPT-ESP-UROLOGIA          VALUE "UROLOGIA".
002400         88  DEPT-ESP-OFTALMOLOGIA      VALUE "OFTALMOLOGIA".
002500         88  DEPT-ESP-DERMATOLOGIA      VALUE "DERMATOLOGIA".
002600         88  DEPT-ESP-PSIQUIATRIA       VALUE "PSIQUIATRIA".
002700         88  DEPT-ESP-MEDICINA-GENERAL  VALUE "MEDICINA_GENERAL".
002800         88  DEPT-ESP-CIRUGIA-GENERAL   VALUE "CIRUGIA_GENERAL".
002900         88  DEPT-ESP-ANESTESIOLOGIA    VALUE "ANESTESIOLOGIA".
003000         88  DEPT-ESP-VALID
003100             VALUES "CARDIOLOGIA", "NEUROLOGIA", "PEDIATRIA",
003200                    "TRAUMATOLOGIA", "GINECOLOGIA", "UROLOGIA",
003300                    "OFTALMOLOGIA", "DERMATOLOGIA", "PSIQUIATRIA",
003400                    "MEDICINA_GENERAL", "CIRUGIA_GENERAL",
003500                    "ANESTESIOLOGIA".
003600     05  FILLER                   PIC X(12).
