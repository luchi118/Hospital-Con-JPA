000100******************************************************************
000200*    HOSPREC  --  HOSPITAL MASTER RECORD                         *
000300*    ONE ROW PER HOSPITAL FACILITY.  KEYED BY THE SURROGATE      *
000400*    HOSPITAL-ID ASSIGNED AT HOSPLOAD TIME -- THIS NUMBER NEVER  *
000500*    CHANGES ONCE A HOSPITAL IS LOADED.                          *
000600*                                                      RJP 031588*
000700******************************************************************
000800 01  HOSPITAL-MASTER-REC.
000900     05  HOSP-ID                  PIC 9(9).
001000     05  HOSP-NOMBRE              PIC X(200).
001100     05  HOSP-DIRECCION           PIC X(300).
001200     05  HOSP-TELEFONO            PIC X(20).
001300     05  FILLER                   PIC X(21).
