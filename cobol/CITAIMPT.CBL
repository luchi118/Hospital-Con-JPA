000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  CITAIMPT.
000400 AUTHOR. RAY PELLETIER.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 06/20/11.
000700 DATE-COMPILED. 06/20/11.
000800 SECURITY. NON-CONFIDENTIAL.
000900*
001000******************************************************************
001100*REMARKS.
001200*
001300*          RAW RELOAD OF CITAMSTR FROM A CITACSV FILE -- THE      *
001400*          MIRROR IMAGE OF CITAEXPT.  USED WHEN THE BILLING       *
001500*          CONTRACTOR SENDS BACK A CORRECTED EXTRACT, OR WHEN A   *
001600*          CITAMSTR HAS TO BE REBUILT FROM THE LAST GOOD EXPORT.  *
001700*          THE ENTIRE FILE IS TREATED AS ONE UNIT -- CITAMSTR IS  *
001800*          NOT OPENED FOR OUTPUT, AND NOT ONE RECORD IS WRITTEN,  *
001900*          UNTIL EVERY CSV ROW HAS PASSED 300-RESOLVE-JOIN-KEYS.  *
002000*          IF ANY ROW IS BAD THE JOB ABENDS BEFORE TOUCHING       *
002100*          CITAMSTR AT ALL, SO THE OLD MASTER IS STILL THERE TO   *
002200*          RUN AGAINST TOMORROW.                                  *
002300*
002400*          THIS IS A RAW RELOAD, NOT A RE-EDIT -- UNLIKE CITAEDIT *
002500*          WE DO NOT RE-CHECK DOCTOR/ROOM AVAILABILITY OR THE     *
002600*          ROOM-DEPARTMENT/SPECIALTY MATCH.  THE CSV ROWS ARE     *
002700*          TAKEN TO BE CITAS THAT ALREADY PASSED THOSE EDITS ONCE *
002800*          (THEY CAME OUT OF CITAEXPT IN THE FIRST PLACE).  ONLY  *
002900*          THE DNI/NUMERO LOOKUPS ARE RE-DONE HERE, SO A PATIENT, *
003000*          DOCTOR, OR ROOM THAT HAS SINCE BEEN DROPPED FROM THE   *
003100*          MASTERS IS CAUGHT.                                      *
003200*
003300*          CITA-ID IS NOT CARRIED IN THE CSV -- THIS PROGRAM      *
003400*          ASSIGNS FRESH SEQUENTIAL IDS STARTING AT 1, THE SAME   *
003500*          AS HOSPLOAD DOES FOR A COLD START.  DO NOT EXPECT THE  *
003600*          RELOADED CITA-IDS TO MATCH THE ONES THE EXPORT CAME    *
003700*          FROM.                                                   *
003800******************************************************************
003900* CHANGE LOG                                                     *
004000*   062011  RJP  0183  INITIAL VERSION                           *
004010*   031315  RJP  0247  TWO-PASS REWRITE -- 100-MAINLINE WAS       *
004020*                      OPENING CITAMSTR OUTPUT IN 800-OPEN-FILES  *
004030*                      AND WRITING EACH ROW AS IT VALIDATED, SO A *
004040*                      BAD ROW PART-WAY THROUGH A RELOAD LEFT THE *
004050*                      OLD MASTER GONE AND THE NEW ONE ONLY HALF  *
004060*                      LOADED -- THE REMARKS ABOVE PROMISED THIS  *
004070*                      COULD NOT HAPPEN BUT THE CODE DID NOT      *
004080*                      DELIVER IT.  EVERY ROW NOW VALIDATES INTO  *
004090*                      WS-STAGE-TABLE (350-STAGE-CITA-ROW) BEFORE *
004095*                      CITAMSTR IS EVER OPENED FOR OUTPUT.        *
004100******************************************************************
004200 
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-390.
004600 OBJECT-COMPUTER. IBM-390.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900 
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT SYSOUT      ASSIGN TO SYSOUT.
005300     SELECT CITACSV     ASSIGN TO CITACSV
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS IS IFCODE.
005600     SELECT CITAMSTR    ASSIGN TO CITAMSTR
005700         ORGANIZATION IS INDEXED
005800         ACCESS MODE IS SEQUENTIAL
005900         RECORD KEY IS CITA-ID
006000         FILE STATUS IS CM-STATUS.
006100     SELECT MEDMSTR     ASSIGN TO MEDMSTR
006200         ORGANIZATION IS INDEXED
006300         ACCESS MODE IS RANDOM
006400         RECORD KEY IS MM-KEY
006500         FILE STATUS IS MM-STATUS.
006600     SELECT PACMSTR     ASSIGN TO PACMSTR
006700         ORGANIZATION IS INDEXED
006800         ACCESS MODE IS RANDOM
006900         RECORD KEY IS PM-KEY
007000         FILE STATUS IS PM-STATUS.
007100     SELECT SALAMSTR    ASSIGN TO SALAMSTR
007200         ORGANIZATION IS INDEXED
007300         ACCESS MODE IS RANDOM
007400         RECORD KEY IS SM-KEY
007500         FILE STATUS IS SM-STATUS.
007600 
007700 DATA DIVISION.
007800 FILE SECTION.
007900 
008000 FD  SYSOUT
008100     LABEL RECORDS ARE STANDARD
008200     RECORD CONTAINS 130 CHARACTERS.
008300 01  SYSOUT-REC                   PIC X(130).
008400 
008500 FD  CITACSV
008600     LABEL RECORDS ARE STANDARD
008700     RECORD CONTAINS 1100 CHARACTERS.
008800 01  CITA-CSV-LINE                PIC X(1100).
008900 01  CITA-CSV-LINE-ALT REDEFINES CITA-CSV-LINE.
009000     05  CITA-CSV-LINE-RAW        PIC X(1100).
009100 
009200 FD  CITAMSTR
009300     LABEL RECORDS ARE STANDARD
009400     RECORD CONTAINS 1166 CHARACTERS.
009500 01  CITAMSTR-REC.
009600     05  CITA-ID                  PIC 9(9).
009700     05  CITA-MED-FHR-KEY         PIC X(27).
009800     05  CITA-SALA-FHR-KEY        PIC X(39).
009900     05  FILLER                   PIC X(1091).
010000 
010100 FD  MEDMSTR
010200     LABEL RECORDS ARE STANDARD
010300     RECORD CONTAINS 300 CHARACTERS.
010400 01  MEDMSTR-REC.
010500     05  MM-KEY                   PIC X(8).
010600     05  FILLER                   PIC X(292).
010700 
010800 FD  PACMSTR
010900     LABEL RECORDS ARE STANDARD
011000     RECORD CONTAINS 600 CHARACTERS.
011100 01  PACMSTR-REC.
011200     05  PM-KEY                   PIC X(8).
011300     05  FILLER                   PIC X(592).
011400 
011500 FD  SALAMSTR
011600     LABEL RECORDS ARE STANDARD
011700     RECORD CONTAINS 80 CHARACTERS.
011800 01  SALAMSTR-REC.
011900     05  SM-KEY                   PIC X(20).
012000     05  FILLER                   PIC X(60).
012100 
012200 WORKING-STORAGE SECTION.
012300 
012400 01  FILE-STATUS-CODES.
012500     05  IFCODE                   PIC X(2) VALUE "00".
012600         88  NO-MORE-CSV-RECS         VALUE "10".
012700     05  CM-STATUS                PIC X(2) VALUE "00".
012800     05  MM-STATUS                PIC X(2) VALUE "00".
012900         88  MM-RECORD-FOUND          VALUE "00".
013000     05  PM-STATUS                PIC X(2) VALUE "00".
013100         88  PM-RECORD-FOUND          VALUE "00".
013200     05  SM-STATUS                PIC X(2) VALUE "00".
013300         88  SM-RECORD-FOUND          VALUE "00".
013400 
013500 COPY CITAREC.
013600 COPY MEDREC.
013700 COPY PACREC.
013800 COPY SALAREC.
013900 
014000 01  WS-CSV-FIELDS.
014100     05  WS-CSV-F1-PAC-DNI        PIC X(8).
014200     05  WS-CSV-F2-MED-DNI        PIC X(8).
014300     05  WS-CSV-F3-SALA-NUMERO    PIC X(20).
014400     05  WS-CSV-F4-FECHA-HORA     PIC X(19).
014500     05  WS-CSV-F5-COSTO-TXT      PIC X(11).
014600     05  WS-CSV-F6-ESTADO         PIC X(20).
014700     05  WS-CSV-F7-OBSERVACIONES PIC X(1000).
014800 01  WS-CSV-FIELDS-ALT REDEFINES WS-CSV-FIELDS.
014900     05  WS-CSV-FIELDS-RAW        PIC X(1086).
015000 
015100 01  WS-COSTO-PARSE.
015200     05  WS-CST-WHOLE             PIC 9(8).
015300     05  WS-CST-DECML             PIC 9(2).
015400 01  WS-COSTO-VALUE REDEFINES WS-COSTO-PARSE
015500                                  PIC 9(8)V99.
015600
015610*    THE STAGING TABLE -- SEE THE 031315 CHANGE LOG ENTRY ABOVE.
015620*    EVERY CSV ROW IS VALIDATED AND PARKED HERE IN 350-STAGE-
015630*    CITA-ROW BEFORE CITAMSTR IS EVER TOUCHED.  CITAMSTR IS NOT
015640*    OPENED FOR OUTPUT UNTIL THE WHOLE CSV HAS PASSED THROUGH
015650*    THIS TABLE CLEAN.  2000 ROWS IS MORE THAN A FULL-FILE EXTRACT
015660*    HAS EVER COME BACK FROM THE BILLING CONTRACTOR.
015670 01  WS-STAGE-TABLE.
015680     05  WS-STG-ENTRY OCCURS 2000 TIMES INDEXED BY WS-STG-IDX.
015690         10  WS-STG-PAC-DNI       PIC X(8).
015700         10  WS-STG-MED-DNI       PIC X(8).
015710         10  WS-STG-SALA-NUMERO   PIC X(20).
015720         10  WS-STG-FECHA-HORA    PIC X(19).
015730         10  WS-STG-COSTO         PIC 9(8)V99.
015740         10  WS-STG-ESTADO        PIC X(20).
015750         10  WS-STG-OBSERVACIONES PIC X(1000).
015760 01  WS-STAGE-TABLE-ALT REDEFINES WS-STAGE-TABLE.
015770     05  WS-STAGE-TABLE-RAW       PIC X(2170000).
015780
015800 77  RECORDS-READ                 PIC S9(9) COMP VALUE ZERO.
015810 77  RECORDS-LOADED               PIC S9(9) COMP VALUE ZERO.
015820 77  WS-COMMA-COUNT               PIC S9(4) COMP VALUE ZERO.
015830 77  WS-NEXT-CITA-ID              PIC 9(9) VALUE ZERO.
015840 77  WS-STG-COUNT                 PIC S9(4) COMP VALUE ZERO.
016100 
016200 01  SWITCHES.
016300     05  MORE-DATA-SW             PIC X(1) VALUE "Y".
016400         88  NO-MORE-DATA             VALUE "N".
016500     05  HDR-SKIPPED-SW           PIC X(1) VALUE "N".
016600         88  HDR-ALREADY-SKIPPED      VALUE "Y".
016610     05  CITAMSTR-OPEN-SW         PIC X(1) VALUE "N".
016620         88  CITAMSTR-IS-OPEN         VALUE "Y".
016700
016800 COPY ABENDREC.
016900 
017000 PROCEDURE DIVISION.
017100 
017200 000-HOUSEKEEPING.
017300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
017400     PERFORM 800-OPEN-FILES THRU 800-EXIT.
017500     PERFORM 900-READ-CITACSV THRU 900-EXIT.
017600     IF NO-MORE-DATA
017700         MOVE "CITACSV IS EMPTY -- NO HEADER ROW FOUND" TO ABEND-REASON
017800         PERFORM 1000-ABEND-RTN THRU 1000-EXIT.
017900     MOVE "Y" TO HDR-SKIPPED-SW.
018000     PERFORM 900-READ-CITACSV THRU 900-EXIT.
018100     PERFORM 100-MAINLINE THRU 100-EXIT
018200         UNTIL NO-MORE-DATA.
018210*    EVERY CSV ROW IS NOW SITTING VALIDATED IN WS-STAGE-TABLE --
018220*    ONLY NOW DOES CITAMSTR GET OPENED FOR OUTPUT.    RJP 031315
018230     PERFORM 820-OPEN-CITAMSTR-OUTPUT THRU 820-EXIT.
018240     PERFORM 400-REPLACE-CITA-MASTER THRU 400-EXIT
018250         VARYING WS-STG-IDX FROM 1 BY 1
018260         UNTIL WS-STG-IDX > WS-STG-COUNT.
018300     PERFORM 999-CLEANUP THRU 999-EXIT.
018400     MOVE ZERO TO RETURN-CODE.
018500     GOBACK.
018600 000-EXIT.
018700     EXIT.
018800 
018900 100-MAINLINE.
019000     MOVE "100-MAINLINE" TO PARA-NAME.
019100     ADD 1 TO RECORDS-READ.
019200     PERFORM 200-READ-CSV-DETAIL THRU 200-EXIT.
019300     PERFORM 300-RESOLVE-JOIN-KEYS THRU 300-EXIT.
019350     PERFORM 350-STAGE-CITA-ROW THRU 350-EXIT.
019400*    400-REPLACE-CITA-MASTER (THE ACTUAL CITAMSTR WRITE) DOES NOT
019410*    RUN HERE ANY MORE -- IT RUNS AS ITS OWN PASS, AFTER EVERY ROW
019420*    HAS REACHED THIS FAR, FROM 000-HOUSEKEEPING.      RJP 031315
019500     PERFORM 900-READ-CITACSV THRU 900-EXIT.
019600 100-EXIT.
019700     EXIT.
019800 
019900 200-READ-CSV-DETAIL.
020000*    A ROW THAT DOES NOT SPLIT INTO EXACTLY 7 COMMA-SEPARATED
020100*    FIELDS IS A FORMAT ERROR -- COUNT THE COMMAS FIRST RATHER
020200*    THAN TRUST UNSTRING TO TELL US, SINCE UNSTRING SILENTLY
020300*    DROPS ANYTHING PAST THE 7TH FIELD.             RJP 062011
020400     MOVE "200-READ-CSV-DETAIL" TO PARA-NAME.
020500     MOVE ZERO TO WS-COMMA-COUNT.
020600     INSPECT CITA-CSV-LINE TALLYING WS-COMMA-COUNT FOR ALL ",".
020700     IF WS-COMMA-COUNT NOT = 6
020800         MOVE "CITACSV ROW DID NOT SPLIT INTO 7 FIELDS" TO ABEND-REASON
020900         MOVE RECORDS-READ TO ACTUAL-VAL
021000         PERFORM 1000-ABEND-RTN THRU 1000-EXIT.
021100     MOVE SPACES TO WS-CSV-FIELDS.
021200     UNSTRING CITA-CSV-LINE DELIMITED BY ","
021300         INTO WS-CSV-F1-PAC-DNI
021400              WS-CSV-F2-MED-DNI
021500              WS-CSV-F3-SALA-NUMERO
021600              WS-CSV-F4-FECHA-HORA
021700              WS-CSV-F5-COSTO-TXT
021800              WS-CSV-F6-ESTADO
021900              WS-CSV-F7-OBSERVACIONES
022000     END-UNSTRING.
022100     INSPECT WS-CSV-F7-OBSERVACIONES REPLACING ALL ";" BY ",".
022200     MOVE ZERO TO WS-COSTO-PARSE.
022300     UNSTRING WS-CSV-F5-COSTO-TXT DELIMITED BY "."
022400         INTO WS-CST-WHOLE WS-CST-DECML
022500     END-UNSTRING.
022600 200-EXIT.
022700     EXIT.
022800 
022900 300-RESOLVE-JOIN-KEYS.
023000     MOVE "300-RESOLVE-JOIN-KEYS" TO PARA-NAME.
023100     MOVE WS-CSV-F1-PAC-DNI TO PM-KEY.
023200     READ PACMSTR INTO PACIENTE-MASTER-REC
023300         INVALID KEY
023400             MOVE "CITACSV ROW -- PATIENT NOT ON FILE" TO ABEND-REASON
023500             MOVE WS-CSV-F1-PAC-DNI TO EXPECTED-VAL
023600             PERFORM 1000-ABEND-RTN THRU 1000-EXIT.
023700     MOVE WS-CSV-F2-MED-DNI TO MM-KEY.
023800     READ MEDMSTR INTO MEDICO-MASTER-REC
023900         INVALID KEY
024000             MOVE "CITACSV ROW -- DOCTOR NOT ON FILE" TO ABEND-REASON
024100             MOVE WS-CSV-F2-MED-DNI TO EXPECTED-VAL
024200             PERFORM 1000-ABEND-RTN THRU 1000-EXIT.
024300     MOVE WS-CSV-F3-SALA-NUMERO TO SM-KEY.
024400     READ SALAMSTR INTO SALA-MASTER-REC
024500         INVALID KEY
024600             MOVE "CITACSV ROW -- ROOM NOT ON FILE" TO ABEND-REASON
024700             MOVE WS-CSV-F3-SALA-NUMERO TO EXPECTED-VAL
024800             PERFORM 1000-ABEND-RTN THRU 1000-EXIT.
024900 300-EXIT.
025000     EXIT.
025100
025110 350-STAGE-CITA-ROW.
025120*    PARKS THE VALIDATED ROW IN WS-STAGE-TABLE.  CITAMSTR IS NOT
025130*    OPEN AND NO WRITE HAPPENS HERE -- SEE 400-REPLACE-CITA-MASTER
025140*    AND THE 031315 CHANGE LOG ENTRY.
025150     MOVE "350-STAGE-CITA-ROW" TO PARA-NAME.
025160     ADD 1 TO WS-STG-COUNT.
025170     IF WS-STG-COUNT > 2000
025180         MOVE "CITACSV HAS OVER 2000 ROWS -- STAGE TABLE FULL" TO
025190             ABEND-REASON
025195         PERFORM 1000-ABEND-RTN THRU 1000-EXIT.
025196     SET WS-STG-IDX TO WS-STG-COUNT.
025197     MOVE WS-CSV-F1-PAC-DNI     TO WS-STG-PAC-DNI(WS-STG-IDX).
025198     MOVE WS-CSV-F2-MED-DNI     TO WS-STG-MED-DNI(WS-STG-IDX).
025199     MOVE WS-CSV-F3-SALA-NUMERO TO WS-STG-SALA-NUMERO(WS-STG-IDX).
025200     MOVE WS-CSV-F4-FECHA-HORA  TO WS-STG-FECHA-HORA(WS-STG-IDX).
025201     MOVE WS-COSTO-VALUE        TO WS-STG-COSTO(WS-STG-IDX).
025202     MOVE WS-CSV-F6-ESTADO      TO WS-STG-ESTADO(WS-STG-IDX).
025203     MOVE WS-CSV-F7-OBSERVACIONES
025204                                TO WS-STG-OBSERVACIONES(WS-STG-IDX).
025205 350-EXIT.
025206     EXIT.
025207
025208 400-REPLACE-CITA-MASTER.
025300*    NO AVAILABILITY OR SPECIALTY RE-EDIT HERE -- SEE THE REMARK
025400*    AT THE TOP OF THE PROGRAM.  CITA-ID IS REASSIGNED FRESH,
025500*    SEQUENTIALLY, STARTING AT 1.                    RJP 062011
025600     MOVE "400-REPLACE-CITA-MASTER" TO PARA-NAME.
025700     ADD 1 TO WS-NEXT-CITA-ID.
025800     MOVE WS-NEXT-CITA-ID TO CITA-ID.
025900     MOVE WS-STG-PAC-DNI(WS-STG-IDX)     TO CITA-PACIENTE-DNI.
026000     MOVE WS-STG-MED-DNI(WS-STG-IDX)     TO CITA-MEDICO-DNI.
026100     MOVE WS-STG-SALA-NUMERO(WS-STG-IDX) TO CITA-SALA-NUMERO.
026200     MOVE WS-STG-FECHA-HORA(WS-STG-IDX)  TO CITA-FECHA-HORA.
026300     MOVE WS-STG-COSTO(WS-STG-IDX)       TO CITA-COSTO.
026400     MOVE WS-STG-ESTADO(WS-STG-IDX)      TO CITA-ESTADO.
026500     MOVE WS-STG-OBSERVACIONES(WS-STG-IDX) TO CITA-OBSERVACIONES.
026600     MOVE SPACES TO CITA-MED-FHR-KEY.
026700     MOVE CITA-MEDICO-DNI TO CITA-MFK-MEDICO-DNI.
026800     MOVE CITA-FECHA-HORA TO CITA-MFK-FECHA-HORA.
026900     MOVE SPACES TO CITA-SALA-FHR-KEY.
027000     MOVE CITA-SALA-NUMERO TO CITA-SFK-SALA-NUMERO.
027100     MOVE CITA-FECHA-HORA TO CITA-SFK-FECHA-HORA.
027200     WRITE CITAMSTR-REC FROM CITA-MASTER-REC
027300         INVALID KEY
027400             MOVE "CITAMSTR WRITE FAILED ON IMPORT" TO ABEND-REASON
027500             MOVE CITA-ID TO ACTUAL-VAL
027600             PERFORM 1000-ABEND-RTN THRU 1000-EXIT.
027700     ADD 1 TO RECORDS-LOADED.
027800 400-EXIT.
027900     EXIT.
028000 
028100 800-OPEN-FILES.
028110*    CITAMSTR IS DELIBERATELY NOT OPENED HERE -- SEE 820-OPEN-
028120*    CITAMSTR-OUTPUT AND THE 031315 CHANGE LOG ENTRY.  OPENING IT
028130*    OUTPUT TRUNCATES IT, AND THAT MUST NOT HAPPEN UNTIL EVERY
028140*    CSV ROW HAS PASSED 300-RESOLVE-JOIN-KEYS.
028200     MOVE "800-OPEN-FILES" TO PARA-NAME.
028300     OPEN INPUT  CITACSV.
028600     OPEN INPUT  MEDMSTR.
028700     OPEN INPUT  PACMSTR.
028710     OPEN INPUT  SALAMSTR.
028800     OPEN OUTPUT SYSOUT.
028900 800-EXIT.
029000     EXIT.
029010
029020 820-OPEN-CITAMSTR-OUTPUT.
029030*    REACHED ONLY AFTER EVERY CSV ROW HAS BEEN VALIDATED AND
029040*    STAGED -- SEE 000-HOUSEKEEPING AND THE 031315 CHANGE LOG
029050*    ENTRY.  THE OLD MASTER IS NOT TOUCHED BEFORE THIS POINT.
029060     MOVE "820-OPEN-CITAMSTR-OUTPUT" TO PARA-NAME.
029070     OPEN OUTPUT CITAMSTR.
029080     MOVE "Y" TO CITAMSTR-OPEN-SW.
029090 820-EXIT.
029095     EXIT.
029100
029200 850-CLOSE-FILES.
029300     MOVE "850-CLOSE-FILES" TO PARA-NAME.
029400     CLOSE CITACSV.
029410     IF CITAMSTR-IS-OPEN
029420         CLOSE CITAMSTR
029430     END-IF.
029600     CLOSE MEDMSTR.
029700     CLOSE PACMSTR.
029800     CLOSE SALAMSTR.
029900     CLOSE SYSOUT.
030000 850-EXIT.
030100     EXIT.
030200 
030300 900-READ-CITACSV.
030400     MOVE "900-READ-CITACSV" TO PARA-NAME.
030500     READ CITACSV
030600         AT END
030700             MOVE "N" TO MORE-DATA-SW.
030800 900-EXIT.
030900     EXIT.
031000 
031100 999-CLEANUP.
031200     MOVE "999-CLEANUP" TO PARA-NAME.
031300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
031400     DISPLAY "CITAIMPT -- CITACSV ROWS READ        = " RECORDS-READ.
031500     DISPLAY "CITAIMPT -- CITAMSTR RECORDS LOADED   = " RECORDS-LOADED.
031600 999-EXIT.
031700     EXIT.
031800 
031900 1000-ABEND-RTN.
032000     MOVE "1000-ABEND-RTN" TO PARA-NAME.
032100     MOVE "CITAIMPT" TO ABEND-PGM-ID.
032200     WRITE SYSOUT-REC FROM ABEND-REC.
032300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
032400     DISPLAY "*** CITAIMPT ABNORMAL END *** " ABEND-REASON.
032500     DIVIDE ZERO-VAL INTO ONE-VAL.
032600 1000-EXIT.
032700     EXIT.
