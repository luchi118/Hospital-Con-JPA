000100******************************************************************
000200*    ESPTAB  --  SPECIALTY CODE TABLE, ENUMERATION ORDER         *
000300*    SAME 12 CODES AS DEPTREC, HELD HERE AS A VALUE-LOADED TABLE *
000400*    SO MEDRPT/HOSPLOAD CAN WALK THEM IN ORDER WITHOUT A SORT.   *
000500*    ORDER MATTERS -- THE HEAD-COUNT REPORT AND CSV EXTRACT ARE  *
000600*    REQUIRED TO COME OUT IN THIS SEQUENCE.                      *
000700*                                                      RJP 042291*
000800******************************************************************
000900 01  WS-ESPECIALIDAD-LIST-INIT.
001000     05  FILLER  PIC X(20) VALUE "CARDIOLOGIA".
001100     05  FILLER  PIC X(20) VALUE "NEUROLOGIA".
001200     05  FILLER  PIC X(20) VALUE "PEDIATRIA".
001300     05  FILLER  PIC X(20) VALUE "TRAUMATOLOGIA".
001400     05  FILLER  PIC X(20) VALUE "GINECOLOGIA".
001500     05  FILLER  PIC X(20) VALUE "UROLOGIA".
001600     05  FILLER  PIC X(20) VALUE "OFTALMOLOGIA".
001700     05  FILLER  PIC X(20) VALUE "DERMATOLOGIA".
001800     05  FILLER  PIC X(20) VALUE "PSIQUIATRIA".
001900     05  FILLER  PIC X(20) VALUE "MEDICINA_GENERAL".
002000     05  FILLER  PIC X(20) VALUE "CIRUGIA_GENERAL".
002100     05  FILLER  PIC X(20) VALUE "ANESTESIOLOGIA".
002200 01  WS-ESPECIALIDAD-TABLE REDEFINES WS-ESPECIALIDAD-LIST-INIT.
002300     05  ESP-TABLE-ENTRY OCCURS 12 TIMES INDEXED BY ESP-IDX.
002400         10  ESP-TABLE-CODE       PIC X(20).
