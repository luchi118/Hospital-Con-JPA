000100******************************************************************
000200*    MEDREC  --  MEDICO (DOCTOR) MASTER RECORD                   *
000300*    PERSONA FIELDS ARE CARRIED FLAT IN THIS RECORD (NOT A       *
000400*    SEPARATE COPYBOOK) BECAUSE THE SOURCE SYSTEM ONLY EVER      *
000500*    USES THEM ATTACHED TO A MEDICO OR A PACIENTE -- NO STAND-   *
000600*    ALONE PERSONA FILE EXISTS.  KEYED BY MED-DNI SINCE THAT IS  *
000700*    THE JOIN KEY THE CITA CSV USES; MED-ID IS THE SURROGATE KEY *
000800*    CARRIED FOR CROSS-REFERENCE ONLY.                           *
000900*                                                      RJP 031588*
001000*    WIDENED MED-ESPECIALIDAD COMPARE TO THE SHARED 12-CODE LIST *
001100*    (SEE DEPTREC) WHEN THE SPECIALTY-MATCH EDIT WAS ADDED TO    *
001200*    CITAEDIT.                                                   *
001300*                                                      RJP 042291*
001400******************************************************************
001500 01  MEDICO-MASTER-REC.
001600     05  MED-ID                   PIC 9(9).
001700     05  MED-NOMBRE               PIC X(100).
001800     05  MED-APELLIDO             PIC X(100).
001900     05  MED-DNI                  PIC X(8).
002000     05  MED-FECHA-NACIMIENTO     PIC X(10).
002100     05  MED-TIPO-SANGRE          PIC X(15).
002200     05  MED-NUMERO-MATRICULA     PIC X(10).
002300     05  MED-ESPECIALIDAD         PIC X(20).
002400     05  MED-DEPARTAMENTO-ID      PIC 9(9).
002500     05  FILLER                   PIC X(19).
