000100******************************************************************
000200*    MSTRTRAN  --  DAILY MASTER-LOAD TRANSACTION RECORD           *
000300*    FEEDS HOSPLOAD.  ONE RECORD-TYPE BYTE DISPATCHES TO ONE OF   *
000400*    THE SIX ENTITY AREAS BELOW; A TRAILING "T" TRAILER RECORD    *
000500*    CARRIES THE EXPECTED RECORD COUNT FOR THE END-OF-JOB BALANCE.*
000600*                                                      RJP 031588*
000700******************************************************************
000800 01  MSTR-TRAN-REC.
000900     05  MT-RECORD-TYPE           PIC X(1).
001000         88  MT-IS-HOSPITAL           VALUE "H".
001100         88  MT-IS-DEPARTAMENTO       VALUE "D".
001200         88  MT-IS-SALA               VALUE "S".
001300         88  MT-IS-MEDICO             VALUE "M".
001400         88  MT-IS-PACIENTE           VALUE "P".
001500         88  MT-IS-HISTORIA           VALUE "C".
001600         88  MT-IS-TRAILER            VALUE "T".
001700     05  MT-DETAIL-AREA.
001800         10  MT-HOSPITAL-AREA.
001900             15  MT-H-ID              PIC 9(9).
002000             15  MT-H-NOMBRE          PIC X(200).
002100             15  MT-H-DIRECCION       PIC X(300).
002200             15  MT-H-TELEFONO        PIC X(20).
002210             15  FILLER               PIC X(91).
002300         10  MT-DEPARTAMENTO-AREA REDEFINES MT-HOSPITAL-AREA.
002400             15  MT-D-ID              PIC 9(9).
002500             15  MT-D-HOSPITAL-ID     PIC 9(9).
002600             15  MT-D-NOMBRE          PIC X(100).
002700             15  MT-D-ESPECIALIDAD    PIC X(20).
002800         10  MT-SALA-AREA REDEFINES MT-HOSPITAL-AREA.
002900             15  MT-S-ID              PIC 9(9).
003000             15  MT-S-DEPARTAMENTO-ID PIC 9(9).
003100             15  MT-S-NUMERO          PIC X(20).
003200             15  MT-S-TIPO            PIC X(30).
003300         10  MT-MEDICO-AREA REDEFINES MT-HOSPITAL-AREA.
003400             15  MT-M-ID              PIC 9(9).
003500             15  MT-M-NOMBRE          PIC X(100).
003600             15  MT-M-APELLIDO        PIC X(100).
003700             15  MT-M-DNI             PIC X(8).
003800             15  MT-M-FECHA-NAC       PIC X(10).
003900             15  MT-M-TIPO-SANGRE     PIC X(15).
004000             15  MT-M-NUMERO-MATRIC   PIC X(10).
004100             15  MT-M-ESPECIALIDAD    PIC X(20).
004200             15  MT-M-DEPARTAMENTO-ID PIC 9(9).
004300         10  MT-PACIENTE-AREA REDEFINES MT-HOSPITAL-AREA.
004400             15  MT-P-ID              PIC 9(9).
004500             15  MT-P-NOMBRE          PIC X(100).
004600             15  MT-P-APELLIDO        PIC X(100).
004700             15  MT-P-DNI             PIC X(8).
004800             15  MT-P-FECHA-NAC       PIC X(10).
004900             15  MT-P-TIPO-SANGRE     PIC X(15).
005000             15  MT-P-TELEFONO        PIC X(20).
005100             15  MT-P-DIRECCION       PIC X(300).
005200             15  MT-P-HOSPITAL-ID     PIC 9(9).
005300         10  MT-HISTORIA-AREA REDEFINES MT-HOSPITAL-AREA.
005400             15  MT-C-ID              PIC 9(9).
005500             15  MT-C-NUMERO-HISTORIA PIC X(50).
005600             15  MT-C-PACIENTE-ID     PIC 9(9).
005700             15  MT-C-FECHA-CREACION  PIC X(19).
005800             15  MT-C-ENTRY-KIND      PIC X(1).
005900                 88  MT-C-IS-DIAGNOSTICO  VALUE "D".
006000                 88  MT-C-IS-TRATAMIENTO  VALUE "T".
006100                 88  MT-C-IS-ALERGIA      VALUE "A".
006200             15  MT-C-ENTRY-TEXT      PIC X(500).
006300         10  MT-TRAILER-AREA REDEFINES MT-HOSPITAL-AREA.
006400             15  MT-T-RECORD-COUNT    PIC 9(9).
006500             15  FILLER               PIC X(611).
006600     05  FILLER                       PIC X(19).
