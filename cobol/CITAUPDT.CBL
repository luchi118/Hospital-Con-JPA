000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  CITAUPDT.
000400 AUTHOR. RAY PELLETIER.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/25/92.
000700 DATE-COMPILED. 04/25/92.
000800 SECURITY. NON-CONFIDENTIAL.
000900*
001000******************************************************************
001100*REMARKS.
001200*
001300*          APPLIES THE EDITED CITAGOOD TRANSACTION FILE (BUILT    *
001400*          BY CITAEDIT) TO CITAMSTR --                            *
001500*             "S"  CREATES A NEW CITA IN PROGRAMADA STATUS        *
001600*             "A"  CALLS ESTADOCF TO ADVANCE/CANCEL/NO-SHOW AN    *
001700*                  EXISTING CITA                                  *
001800*          SURROGATE CITA-ID IS ASSIGNED HERE FROM THE HIGH-KEY   *
001900*          PLUS ONE (SEE 320-ASSIGN-NEW-CITA-ID) -- THERE IS NO   *
002000*          SEPARATE ID-ASSIGNMENT UTILITY IN THIS SHOP.           *
002100*
002200*          CANCELLATION (071503 CHANGE BELOW) APPENDS THE MOTIVO  *
002300*          TO OBSERVACIONES AND THEN BLANKS OUT THE DOCTOR/ROOM   *
002400*          LOOKUP KEYS SO THE SLOT IS FREE FOR A NEW BOOKING --   *
002500*          WITHOUT THAT STEP CITAEDIT WOULD REFUSE TO EVER        *
002600*          REBOOK THE SAME DOCTOR OR ROOM AT THAT FECHA-HORA.     *
002700******************************************************************
002800* CHANGE LOG                                                     *
002900*   042592  RJP  0000  INITIAL VERSION                           *
003000*   092294  JS   0037  SCHEDULE/ACTION SPLIT -- ACTION SIDE NOW   *
003100*                      CALLS ESTADOCF FOR THE STATE MACHINE       *
003200*                      INSTEAD OF THIS PROGRAM'S OWN EVALUATE     *
003300*   030699  JS   0150  Y2K REVIEW -- NO 2-DIGIT YEAR FIELDS IN    *
003400*                      THIS PROGRAM, SIGNED OFF, NO CHANGE        *
003500*                      REQUIRED                                  *
003600*   071503  RJP  0118  CANCEL NOW FREES THE DOCTOR/ROOM SLOT      *
003700*                      (450-FREE-AVAILABILITY-SLOT) AND APPENDS   *
003800*                      THE CANCELLATION MOTIVO TO OBSERVACIONES   *
003900*   091503  RJP  0205  OBSERVACIONES APPEND NOW GOES THROUGH      *
004000*                      FLDTRIM SO A BLANK MOTIVO IS A NO-OP,      *
004100*                      NOT A WASTED " | CANCELACION: " SUFFIX     *
004200*   031004  RJP  0241  999-CLEANUP NOW RE-CHECKS THE CITAGOOD     *
004300*                      TRAILER COUNT INSTEAD OF TRUSTING CITAEDIT *
004400*                      ALREADY DID -- CAUGHT A RUN WHERE A        *
004500*                      DOWNSTREAM FTP STEP TRUNCATED THE FILE     *
004510*   031315  RJP  0247  440-APPEND-CANCEL-MOTIVO WAS BUILDING THE  *
004520*                      " | CANCELACION: " SUFFIX WITHOUT THE      *
004530*                      ACCENT -- CORRECTED TO " | CANCELACIÓN: "  *
004540*                      (SAME FOR THE OBSERVACIONES-BLANK CASE).   *
004550*                      ALSO DROPPED WS-FLDTRIM-MAX-LEN FROM 1001  *
004560*                      TO 1000 ON BOTH THE MOTIVO AND THE         *
004570*                      OBSERVACIONES FLDTRIM CALLS -- 1001 LET AN *
004580*                      EXACTLY-1000-CHARACTER VALUE PASS AS       *
004590*                      VALID, ONE BYTE OVER THE FIELD'S WIDTH     *
004600******************************************************************
004700
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-390.
005100 OBJECT-COMPUTER. IBM-390.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT SYSOUT      ASSIGN TO SYSOUT.
005800     SELECT CITAGOOD    ASSIGN TO CITAGOOD
005900         FILE STATUS IS IFCODE.
006000     SELECT CITAMSTR    ASSIGN TO CITAMSTR
006100         ORGANIZATION IS INDEXED
006200         ACCESS MODE IS DYNAMIC
006300         RECORD KEY IS CM-ID
006400         ALTERNATE RECORD KEY IS CM-MED-FHR-KEY
006500         ALTERNATE RECORD KEY IS CM-SALA-FHR-KEY
006600         FILE STATUS IS CM-STATUS.
006700
006800 DATA DIVISION.
006900 FILE SECTION.
007000
007100 FD  SYSOUT
007200     LABEL RECORDS ARE STANDARD
007300     RECORD CONTAINS 130 CHARACTERS.
007400 01  SYSOUT-REC                   PIC X(130).
007500
007600 FD  CITAGOOD
007700     LABEL RECORDS ARE STANDARD
007800     RECORD CONTAINS 1035 CHARACTERS.
007900 01  CITA-GOOD-REC-FD             PIC X(1035).
008000
008100 FD  CITAMSTR
008200     LABEL RECORDS ARE STANDARD
008300     RECORD CONTAINS 1166 CHARACTERS.
008400 01  CITAMSTR-REC.
008500     05  CM-ID                    PIC 9(9).
008600     05  CM-MED-FHR-KEY           PIC X(27).
008700     05  CM-SALA-FHR-KEY          PIC X(39).
008800     05  FILLER                   PIC X(1091).
008900
009000 WORKING-STORAGE SECTION.
009100
009200 01  FILE-STATUS-CODES.
009300     05  IFCODE                   PIC X(2) VALUE "00".
009400         88  NO-MORE-TRAN-RECS        VALUE "10".
009500     05  CM-STATUS                PIC X(2) VALUE "00".
009600         88  CM-RECORD-FOUND          VALUE "00".
009610 01  FILE-STATUS-CODES-ALT REDEFINES FILE-STATUS-CODES.
009620     05  WS-FSC-RAW               PIC X(4).
009700
009800 COPY CITATRAN.
009900 COPY CITAREC.
010000
010100 01  WS-TRAILER-REC.
010200     05  FILLER                   PIC X(1).
010300     05  IN-RECORD-COUNT          PIC 9(9).
010400     05  FILLER                   PIC X(1025).
010410 01  WS-TRAILER-REC-ALT REDEFINES WS-TRAILER-REC.
010420     05  WS-TR-RAW                PIC X(1035).
010500
010600 01  WS-HIGH-CITA-ID              PIC 9(9) COMP VALUE ZERO.
010700
010800 01  WS-FLDTRIM-WORK-AREA.
010900     05  WS-FLDTRIM-TEXT          PIC X(1000).
011000     05  WS-FLDTRIM-MAX-LEN       PIC S9(4) COMP VALUE 1000.
011100     05  WS-FLDTRIM-TRIMMED-LEN   PIC S9(4) COMP VALUE ZERO.
011200     05  WS-FLDTRIM-VALID-SW      PIC X(1) VALUE "N".
011300         88  WS-FLDTRIM-IS-VALID      VALUE "Y".
011400 01  WS-OBS-TRIMMED-LEN           PIC S9(4) COMP VALUE ZERO.
011500 77  WS-OBS-VALID-SW              PIC X(1) VALUE "N".
011600     88  WS-OBS-IS-VALID              VALUE "Y".
011700
011800 01  WS-MOTIVO-SUFFIX             PIC X(1020).
011900
012000 01  ESTADOCF-LINKAGE-FLDS.
012100     05  ESTADOCF-REC.
012200         10  ESTADOCF-ESTADO-ACTUAL   PIC X(20).
012300         10  ESTADOCF-ACCION          PIC X(10).
012400         10  ESTADOCF-ESTADO-NUEVO    PIC X(20).
012410     05  ESTADOCF-REC-ALT REDEFINES ESTADOCF-REC.
012420         10  WS-ECF-RAW               PIC X(50).
012500     05  ESTADOCF-RETURN-CD           PIC S9(4) COMP.
012600
012700 01  COUNTERS-AND-ACCUMULATORS.
012800     05  RECORDS-READ             PIC S9(9) COMP VALUE ZERO.
012900     05  SCHEDULED-COUNT          PIC S9(9) COMP VALUE ZERO.
013000     05  APPLIED-ACTION-COUNT     PIC S9(9) COMP VALUE ZERO.
013100     05  REJECTED-ACTION-COUNT    PIC S9(9) COMP VALUE ZERO.
013200
013300 01  SWITCHES.
013400     05  MORE-DATA-SW             PIC X(1) VALUE "Y".
013500         88  NO-MORE-DATA             VALUE "N".
013600
013700 COPY ABENDREC.
013800
013900 PROCEDURE DIVISION.
014000
014100 000-HOUSEKEEPING.
014200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
014300     PERFORM 800-OPEN-FILES THRU 800-EXIT.
014400     PERFORM 820-FIND-HIGH-CITA-ID THRU 820-EXIT.
014500     PERFORM 900-READ-CITAGOOD THRU 900-EXIT.
014600     IF NO-MORE-DATA
014700         MOVE "CITAGOOD IS EMPTY" TO ABEND-REASON
014800         PERFORM 1000-ABEND-RTN THRU 1000-EXIT.
014900     PERFORM 100-MAINLINE THRU 100-EXIT
015000         UNTIL NO-MORE-DATA OR CT-IS-TRAILER.
015100     PERFORM 999-CLEANUP THRU 999-EXIT.
015200     MOVE ZERO TO RETURN-CODE.
015300     GOBACK.
015400 000-EXIT.
015500     EXIT.
015600
015700 100-MAINLINE.
015800     MOVE "100-MAINLINE" TO PARA-NAME.
015900     ADD 1 TO RECORDS-READ.
016000     EVALUATE TRUE
016100         WHEN CT-IS-SCHEDULE
016200             PERFORM 300-APPLY-SCHEDULE THRU 300-EXIT
016300         WHEN CT-IS-ACTION
016400             PERFORM 400-APPLY-ACTION THRU 400-EXIT
016500     END-EVALUATE.
016600     PERFORM 900-READ-CITAGOOD THRU 900-EXIT.
016700 100-EXIT.
016800     EXIT.
016900
017000 300-APPLY-SCHEDULE.
017100     MOVE "300-APPLY-SCHEDULE" TO PARA-NAME.
017200     PERFORM 320-ASSIGN-NEW-CITA-ID THRU 320-EXIT.
017300     MOVE SPACES TO CITA-MASTER-REC.
017400     MOVE WS-HIGH-CITA-ID     TO CITA-ID.
017500     MOVE CT-S-PACIENTE-DNI   TO CITA-PACIENTE-DNI.
017600     MOVE CT-S-MEDICO-DNI     TO CITA-MEDICO-DNI.
017700     MOVE CT-S-SALA-NUMERO    TO CITA-SALA-NUMERO.
017800     MOVE CT-S-FECHA-HORA     TO CITA-FECHA-HORA.
017900     MOVE CT-S-COSTO          TO CITA-COSTO.
018000     MOVE "PROGRAMADA"        TO CITA-ESTADO.
018100     MOVE CT-S-MEDICO-DNI     TO CITA-MFK-MEDICO-DNI.
018200     MOVE CT-S-FECHA-HORA     TO CITA-MFK-FECHA-HORA.
018300     MOVE CT-S-SALA-NUMERO    TO CITA-SFK-SALA-NUMERO.
018400     MOVE CT-S-FECHA-HORA     TO CITA-SFK-FECHA-HORA.
018500     WRITE CITAMSTR-REC FROM CITA-MASTER-REC
018600         INVALID KEY
018700             MOVE "CITAMSTR WRITE FAILED FOR NEW CITA"
018800                 TO ABEND-REASON
018900             PERFORM 1000-ABEND-RTN THRU 1000-EXIT.
019000     ADD 1 TO SCHEDULED-COUNT.
019100 300-EXIT.
019200     EXIT.
019300
019400 320-ASSIGN-NEW-CITA-ID.
019500     MOVE "320-ASSIGN-NEW-CITA-ID" TO PARA-NAME.
019600     ADD 1 TO WS-HIGH-CITA-ID.
019700 320-EXIT.
019800     EXIT.
019900
020000 400-APPLY-ACTION.
020100     MOVE "400-APPLY-ACTION" TO PARA-NAME.
020200     MOVE CT-A-CITA-ID TO CM-ID.
020300     READ CITAMSTR INTO CITA-MASTER-REC
020400         INVALID KEY
020500             MOVE "CITAMSTR READ FAILED FOR ACTION TRANSACTION"
020600                 TO ABEND-REASON
020700             PERFORM 1000-ABEND-RTN THRU 1000-EXIT.
020800     MOVE CITA-ESTADO  TO ESTADOCF-ESTADO-ACTUAL.
020900     MOVE CT-A-ACCION  TO ESTADOCF-ACCION.
021000     CALL "ESTADOCF" USING ESTADOCF-REC, ESTADOCF-RETURN-CD.
021100     IF ESTADOCF-RETURN-CD NOT = ZERO
021200         ADD 1 TO REJECTED-ACTION-COUNT
021300         DISPLAY "CITAUPDT -- ACTION REJECTED BY ESTADOCF FOR CITA "
021400             CITA-ID " RETURN-CD " ESTADOCF-RETURN-CD
021500     ELSE
021600         MOVE ESTADOCF-ESTADO-NUEVO TO CITA-ESTADO
021700         IF CT-A-ACC-CANCELAR
021800             PERFORM 440-APPEND-CANCEL-MOTIVO THRU 440-EXIT
021900             PERFORM 450-FREE-AVAILABILITY-SLOT THRU 450-EXIT
022000         END-IF
022100         REWRITE CITAMSTR-REC FROM CITA-MASTER-REC
022200             INVALID KEY
022300                 MOVE "CITAMSTR REWRITE FAILED FOR ACTION TRANSACTION"
022400                     TO ABEND-REASON
022500                 PERFORM 1000-ABEND-RTN THRU 1000-EXIT
022600         END-REWRITE
022700         ADD 1 TO APPLIED-ACTION-COUNT.
022800 400-EXIT.
022900     EXIT.
023000
023100 440-APPEND-CANCEL-MOTIVO.
023110*    THE "CANCELACION" LITERAL BELOW CARRIES THE ACCENT ON THE O --
023120*    RUNS ON THE SPANISH EBCDIC CODE PAGE (037/284), SAME AS EVERY
023130*    OTHER PERSONA/HOSPITAL NAME FIELD ON THIS SYSTEM, SO THE
023140*    CHARACTER IS NOT A PROBLEM ON THIS SHOP'S PRINTERS.  IT WAS
023150*    LEFT UNACCENTED HERE BY MISTAKE UNTIL 031315.      RJP 031315
023200     MOVE "440-APPEND-CANCEL-MOTIVO" TO PARA-NAME.
023300     MOVE CT-A-MOTIVO TO WS-FLDTRIM-TEXT.
023400     MOVE 1000 TO WS-FLDTRIM-MAX-LEN.
023500     CALL "FLDTRIM" USING WS-FLDTRIM-TEXT, WS-FLDTRIM-MAX-LEN,
023600         WS-FLDTRIM-TRIMMED-LEN, WS-FLDTRIM-VALID-SW.
023700     IF WS-FLDTRIM-IS-VALID
023800         MOVE CITA-OBSERVACIONES TO WS-FLDTRIM-TEXT
023900         MOVE 1000 TO WS-FLDTRIM-MAX-LEN
024000         CALL "FLDTRIM" USING WS-FLDTRIM-TEXT, WS-FLDTRIM-MAX-LEN,
024100             WS-OBS-TRIMMED-LEN, WS-OBS-VALID-SW
024200         MOVE SPACES TO WS-MOTIVO-SUFFIX
024300         IF WS-OBS-TRIMMED-LEN > ZERO
024400             STRING CITA-OBSERVACIONES(1:WS-OBS-TRIMMED-LEN)
024500                     DELIMITED BY SIZE
024600                 " | Cancelación: " DELIMITED BY SIZE
024700                 CT-A-MOTIVO(1:WS-FLDTRIM-TRIMMED-LEN)
024800                     DELIMITED BY SIZE
024900                 INTO WS-MOTIVO-SUFFIX
025000             END-STRING
025100         ELSE
025200             STRING "Cancelación: " DELIMITED BY SIZE
025300                 CT-A-MOTIVO(1:WS-FLDTRIM-TRIMMED-LEN)
025400                     DELIMITED BY SIZE
025500                 INTO WS-MOTIVO-SUFFIX
025600             END-STRING
025700         END-IF
025800         MOVE WS-MOTIVO-SUFFIX TO CITA-OBSERVACIONES.
025900 440-EXIT.
026000     EXIT.
026100
026200 450-FREE-AVAILABILITY-SLOT.
026300     MOVE "450-FREE-AVAILABILITY-SLOT" TO PARA-NAME.
026400     MOVE "CANCELLED"  TO CITA-MFK-MEDICO-DNI.
026500     MOVE CITA-ID      TO CITA-MFK-FECHA-HORA.
026600     MOVE "CANCELLED"  TO CITA-SFK-SALA-NUMERO(1:9).
026700     MOVE CITA-ID      TO CITA-SFK-FECHA-HORA.
026800 450-EXIT.
026900     EXIT.
027000
027100 800-OPEN-FILES.
027200     MOVE "800-OPEN-FILES" TO PARA-NAME.
027300     OPEN INPUT  CITAGOOD.
027400     OPEN I-O    CITAMSTR.
027500     OPEN OUTPUT SYSOUT.
027600 800-EXIT.
027700     EXIT.
027800
027900 820-FIND-HIGH-CITA-ID.
028000     MOVE "820-FIND-HIGH-CITA-ID" TO PARA-NAME.
028100*    LAST KEY ON THE FILE (ACCESS IS DYNAMIC) IS THE HIGHEST
028200*    CITA-ID ASSIGNED SO FAR -- START ANY NEW BOOKINGS ABOVE IT.
028300     MOVE ZERO TO WS-HIGH-CITA-ID.
028400     MOVE HIGH-VALUES TO CM-ID.
028500     START CITAMSTR KEY IS LESS THAN CM-ID
028600         INVALID KEY
028700             NEXT SENTENCE
028800         NOT INVALID KEY
028900             READ CITAMSTR PREVIOUS INTO CITA-MASTER-REC
029000                 AT END
029100                     NEXT SENTENCE
029200                 NOT AT END
029300                     MOVE CITA-ID TO WS-HIGH-CITA-ID
029400             END-READ
029500     END-START.
029600 820-EXIT.
029700     EXIT.
029800
029900 850-CLOSE-FILES.
030000     MOVE "850-CLOSE-FILES" TO PARA-NAME.
030100     CLOSE CITAGOOD.
030200     CLOSE CITAMSTR.
030300     CLOSE SYSOUT.
030400 850-EXIT.
030500     EXIT.
030600
030700 900-READ-CITAGOOD.
030800     MOVE "900-READ-CITAGOOD" TO PARA-NAME.
030900     READ CITAGOOD INTO CITA-TRAN-REC
031000         AT END
031100             MOVE "N" TO MORE-DATA-SW.
031200 900-EXIT.
031300     EXIT.
031400
031500 999-CLEANUP.
031600     MOVE "999-CLEANUP" TO PARA-NAME.
031700     IF NO-MORE-DATA
031800         MOVE "CITAGOOD HAS NO TRAILER RECORD" TO ABEND-REASON
031900         PERFORM 1000-ABEND-RTN THRU 1000-EXIT.
032000     MOVE CITA-TRAN-REC TO WS-TRAILER-REC.
032100     IF IN-RECORD-COUNT NOT = RECORDS-READ
032200         MOVE "CITAGOOD TRAILER COUNT OUT OF BALANCE" TO ABEND-REASON
032300         MOVE IN-RECORD-COUNT TO EXPECTED-VAL
032400         MOVE RECORDS-READ TO ACTUAL-VAL
032500         PERFORM 1000-ABEND-RTN THRU 1000-EXIT.
032600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
032700     DISPLAY "CITAUPDT -- TRANSACTIONS READ  = " RECORDS-READ.
032800     DISPLAY "CITAUPDT -- NEW CITAS SCHEDULED = " SCHEDULED-COUNT.
032900     DISPLAY "CITAUPDT -- ACTIONS APPLIED     = " APPLIED-ACTION-COUNT.
033000     DISPLAY "CITAUPDT -- ACTIONS REJECTED    = " REJECTED-ACTION-COUNT.
033100 999-EXIT.
033200     EXIT.
033300
033400 1000-ABEND-RTN.
033500     MOVE "1000-ABEND-RTN" TO PARA-NAME.
033600     MOVE "CITAUPDT" TO ABEND-PGM-ID.
033700     WRITE SYSOUT-REC FROM ABEND-REC.
033800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
033900     DISPLAY "*** CITAUPDT ABNORMAL END *** " ABEND-REASON.
034000     DIVIDE ZERO-VAL INTO ONE-VAL.
034100 1000-EXIT.
034200     EXIT.
