000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  HOSPLOAD.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/15/88.
000700 DATE-COMPILED. 03/15/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS PROGRAM EDITS THE DAILY MASTER-LOAD TRANSACTION
001400*          FILE PRODUCED BY THE REGISTRATION OFFICE AND BUILDS
001500*          THE SIX REFERENCE MASTER FILES FROM IT.
001600*
001700*          ONE TRANSACTION RECORD = ONE MASTER ROW, EXCEPT FOR
001800*          THE CLINICAL-HISTORY RECORD TYPE WHERE ONE TRANSACTION
001900*          CARRIES A SINGLE DIAGNOSIS/TREATMENT/ALLERGY ENTRY TO
002000*          BE APPENDED TO THE PATIENT'S HISTORIA-CLINICA ROW.
002100*
002200*          BAD HOSPITAL/DEPARTAMENTO/SALA/MEDICO/PACIENTE
002300*          TRANSACTIONS ARE REJECTED TO MSTRERR WITH A REASON
002400*          CODE.  BAD CLINICAL-HISTORY ENTRIES ARE DROPPED
002500*          SILENTLY PER THE REGISTRATION OFFICE'S OWN STANDING
002600*          INSTRUCTIONS -- SEE THE 110692 CHANGE BELOW.
002700*
002800******************************************************************
002900               INPUT FILE              -   DDS0001.MSTRTRAN
003000               OUTPUT MASTERS          -   HOSPMSTR, DEPTMSTR,
003100                                           SALAMSTR, MEDMSTR,
003200                                           PACMSTR, HISTMSTR
003300               REJECT FILE             -   DDS0001.MSTRERR
003400               DUMP FILE               -   SYSOUT
003500******************************************************************
003600* CHANGE LOG                                                     *
003700*   031588  RJP  0000  INITIAL VERSION                           *
003800*   042291  RJP  0037  ADDED DEPARTMENT-ESPECIALIDAD FREEZE AND  *
003900*                      THE DOCTOR/DEPARTMENT SPECIALTY INVARIANT *
004000*   110692  RJP  0058  CLINICAL-HISTORY ENTRIES NOW DROPPED      *
004100*                      SILENTLY RATHER THAN REJECTED -- REGIS-   *
004200*                      TRATION OFFICE DOES NOT WANT PAPER-CHART  *
004300*                      OVERFLOW TO STOP THE LOAD                 *
004400*   030699  RJP  0102  Y2K REVIEW -- ALL DATE FIELDS ARE CARRIED *
004500*                      AS X(10)/X(19) TEXT, NOT COMPARED OR      *
004600*                      ARITHMETIC'D HERE, SIGNED OFF              *
004700*   081502  RJP  0140  DNI AND MATRICULA FORMAT EDITS NOW CALL   *
004800*                      FLDTRIM INSTEAD OF THE OLD INLINE INSPECT *
004900******************************************************************
005000
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER. IBM-390.
005400 OBJECT-COMPUTER. IBM-390.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT SYSOUT
006000         ASSIGN TO UT-S-SYSOUT
006100         ORGANIZATION IS SEQUENTIAL.
006200
006300     SELECT MSTRTRAN
006400         ASSIGN TO UT-S-MSTRTRAN
006500         ACCESS MODE IS SEQUENTIAL
006600         FILE STATUS IS IFCODE.
006700
006800     SELECT MSTRERR
006900         ASSIGN TO UT-S-MSTRERR
007000         ACCESS MODE IS SEQUENTIAL
007100         FILE STATUS IS EFCODE.
007200
007300     SELECT HOSPMSTR
007400         ASSIGN TO HOSPMSTR
007500         ORGANIZATION IS INDEXED
007600         ACCESS MODE IS RANDOM
007700         RECORD KEY IS HM-KEY
007800         FILE STATUS IS HOSPMSTR-STATUS.
007900
008000     SELECT DEPTMSTR
008100         ASSIGN TO DEPTMSTR
008200         ORGANIZATION IS INDEXED
008300         ACCESS MODE IS RANDOM
008400         RECORD KEY IS DM-KEY
008500         FILE STATUS IS DEPTMSTR-STATUS.
008600
008700     SELECT SALAMSTR
008800         ASSIGN TO SALAMSTR
008900         ORGANIZATION IS INDEXED
009000         ACCESS MODE IS RANDOM
009100         RECORD KEY IS SM-KEY
009200         FILE STATUS IS SALAMSTR-STATUS.
009300
009400     SELECT MEDMSTR
009500         ASSIGN TO MEDMSTR
009600         ORGANIZATION IS INDEXED
009700         ACCESS MODE IS RANDOM
009800         RECORD KEY IS MM-KEY
009900         FILE STATUS IS MEDMSTR-STATUS.
010000
010100     SELECT PACMSTR
010200         ASSIGN TO PACMSTR
010300         ORGANIZATION IS INDEXED
010400         ACCESS MODE IS RANDOM
010500         RECORD KEY IS PM-KEY
010600         FILE STATUS IS PACMSTR-STATUS.
010700
010800     SELECT HISTMSTR
010900         ASSIGN TO HISTMSTR
011000         ORGANIZATION IS INDEXED
011100         ACCESS MODE IS RANDOM
011200         RECORD KEY IS CM-KEY
011300         FILE STATUS IS HISTMSTR-STATUS.
011400
011500 DATA DIVISION.
011600 FILE SECTION.
011700 FD  SYSOUT
011800     RECORDING MODE IS F
011900     LABEL RECORDS ARE STANDARD
012000     RECORD CONTAINS 130 CHARACTERS
012100     BLOCK CONTAINS 0 RECORDS
012200     DATA RECORD IS SYSOUT-REC.
012300 01  SYSOUT-REC  PIC X(130).
012400
012500****** ONE TRANSACTION PER MASTER ROW, RECORD-TYPE BYTE DISPATCHES
012600****** TO THE RIGHT DETAIL AREA -- SEE MSTRTRAN.CPY.  TRAILER
012700****** RECORD CARRIES THE EXPECTED INPUT RECORD COUNT.
012800 FD  MSTRTRAN
012900     RECORDING MODE IS F
013000     LABEL RECORDS ARE STANDARD
013100     RECORD CONTAINS 640 CHARACTERS
013200     BLOCK CONTAINS 0 RECORDS
013300     DATA RECORD IS MSTR-TRAN-REC-FD.
013400 01  MSTR-TRAN-REC-FD             PIC X(640).
013500
013600 FD  MSTRERR
013700     RECORDING MODE IS F
013800     LABEL RECORDS ARE STANDARD
013900     RECORD CONTAINS 694 CHARACTERS
014000     BLOCK CONTAINS 0 RECORDS
014100     DATA RECORD IS MSTRERR-REC.
014200 01  MSTRERR-REC.
014300     05  ERR-RECTYPE               PIC X(14).
014400     05  ERR-REASON                PIC X(40).
014500     05  ERR-REST-OF-TRAN          PIC X(640).
014600
014700 FD  HOSPMSTR
014800     RECORD CONTAINS 550 CHARACTERS
014900     DATA RECORD IS HOSPMSTR-REC.
015000 01  HOSPMSTR-REC.
015100     05  HM-KEY                    PIC 9(9).
015200     05  FILLER                    PIC X(541).
015300
015400 FD  DEPTMSTR
015500     RECORD CONTAINS 150 CHARACTERS
015600     DATA RECORD IS DEPTMSTR-REC.
015700 01  DEPTMSTR-REC.
015800     05  DM-KEY                    PIC 9(9).
015900     05  FILLER                    PIC X(141).
016000
016100 FD  SALAMSTR
016200     RECORD CONTAINS 80 CHARACTERS
016300     DATA RECORD IS SALAMSTR-REC.
016400 01  SALAMSTR-REC.
016500     05  SM-KEY                    PIC X(20).
016600     05  FILLER                    PIC X(60).
016700
016800 FD  MEDMSTR
016900     RECORD CONTAINS 300 CHARACTERS
017000     DATA RECORD IS MEDMSTR-REC.
017100 01  MEDMSTR-REC.
017200     05  MM-KEY                    PIC X(8).
017300     05  FILLER                    PIC X(292).
017400
017500 FD  PACMSTR
017600     RECORD CONTAINS 600 CHARACTERS
017700     DATA RECORD IS PACMSTR-REC.
017800 01  PACMSTR-REC.
017900     05  PM-KEY                    PIC X(8).
018000     05  FILLER                    PIC X(592).
018100
018200 FD  HISTMSTR
018300     RECORD CONTAINS 7093 CHARACTERS
018400     DATA RECORD IS HISTMSTR-REC.
018500 01  HISTMSTR-REC.
018600     05  CM-KEY                    PIC 9(9).
018700     05  FILLER                    PIC X(7084).
018800
018900 WORKING-STORAGE SECTION.
019000 01  FILE-STATUS-CODES.
019100     05  IFCODE                    PIC X(2).
019200         88  CODE-READ                VALUE SPACES.
019300         88  NO-MORE-DATA             VALUE "10".
019400     05  EFCODE                    PIC X(2).
019500         88  CODE-WRITE               VALUE SPACES.
019600     05  HOSPMSTR-STATUS           PIC X(2).
019700         88  HM-RECORD-FOUND          VALUE "00".
019800     05  DEPTMSTR-STATUS           PIC X(2).
019900         88  DM-RECORD-FOUND          VALUE "00".
020000     05  SALAMSTR-STATUS           PIC X(2).
020100         88  SM-RECORD-FOUND          VALUE "00".
020200     05  MEDMSTR-STATUS            PIC X(2).
020300         88  MM-RECORD-FOUND          VALUE "00".
020400     05  PACMSTR-STATUS            PIC X(2).
020500         88  PM-RECORD-FOUND          VALUE "00".
020600     05  HISTMSTR-STATUS           PIC X(2).
020700         88  CM-RECORD-FOUND          VALUE "00".
020800
020900**    QSAM TRANSACTION LAYOUT
021000 COPY MSTRTRAN.
021100
021200**    VSAM MASTER LAYOUTS
021300 COPY HOSPREC.
021400 COPY DEPTREC.
021500 COPY SALAREC.
021600 COPY MEDREC.
021700 COPY PACREC.
021800 COPY HISTREC.
021900
022000 01  WS-TRAILER-REC.
022100     05  FILLER                    PIC X(1).
022200     05  IN-RECORD-COUNT           PIC 9(9).
022300     05  FILLER                    PIC X(630).
022310 01  WS-TRAILER-REC-ALT REDEFINES WS-TRAILER-REC.
022320     05  WS-TR-RAW                 PIC X(640).
022400
022500 01  WS-FLDTRIM-WORK-AREA.
022600     05  WS-FLDTRIM-TEXT           PIC X(1000).
022700     05  WS-FLDTRIM-MAX-LEN        PIC 9(4) COMP.
022800     05  WS-FLDTRIM-TRIMMED-LEN    PIC 9(4) COMP.
022900     05  WS-FLDTRIM-VALID-SW       PIC X(1).
023000         88  WS-FLDTRIM-IS-VALID      VALUE "Y".
023100
023200 01  WS-PERSONA-WORK-FLDS.
023300*    HOLDS THE COMMON MEDICO/PACIENTE PERSONA FIELDS WHILE
023400*    340-EDIT-PERSONA-COMUN AND 345-EDIT-DNI-FORMAT RUN AGAINST
023500*    THEM, REGARDLESS OF WHICH MASTER RECORD THEY CAME FROM.
023600     05  WS-PERSONA-NOMBRE         PIC X(100).
023700     05  WS-PERSONA-APELLIDO       PIC X(100).
023800     05  WS-PERSONA-DNI            PIC X(8).
023900 01  WS-REJECT-REASON-LIST-INIT.
024000     05  FILLER  PIC X(40) VALUE "REQUIRED FIELD BLANK OR TOO LONG".
024100     05  FILLER  PIC X(40) VALUE "INVALID DNI FORMAT".
024200     05  FILLER  PIC X(40) VALUE "INVALID MATRICULA FORMAT".
024300     05  FILLER  PIC X(40) VALUE "INVALID ESPECIALIDAD CODE".
024400     05  FILLER  PIC X(40) VALUE "DEPARTMENT NOT ON FILE".
024500     05  FILLER  PIC X(40) VALUE "DOCTOR ESPECIALIDAD/DEPT MISMATCH".
024600     05  FILLER  PIC X(40) VALUE "UNRECOGNIZED TRANSACTION RECORD TYPE".
024700 01  WS-REJECT-REASON-TABLE REDEFINES WS-REJECT-REASON-LIST-INIT.
024800     05  REJECT-REASON-ENTRY OCCURS 7 TIMES INDEXED BY REASON-IDX.
024900         10  REJECT-REASON-TEXT    PIC X(40).
025000     88  REASON-BLANK-OR-LONG      VALUE 1.
025100     88  REASON-BAD-DNI            VALUE 2.
025200     88  REASON-BAD-MATRICULA      VALUE 3.
025300     88  REASON-BAD-ESPECIALIDAD   VALUE 4.
025400     88  REASON-DEPT-NOT-FOUND     VALUE 5.
025500     88  REASON-ESP-MISMATCH       VALUE 6.
025600     88  REASON-BAD-REC-TYPE       VALUE 7.
025700
025800 01  WS-RECTYPE-LIST-INIT.
025900     05  FILLER  PIC X(1)  VALUE "H".
026000     05  FILLER  PIC X(14) VALUE "HOSPITAL".
026100     05  FILLER  PIC X(1)  VALUE "D".
026200     05  FILLER  PIC X(14) VALUE "DEPARTAMENTO".
026300     05  FILLER  PIC X(1)  VALUE "S".
026400     05  FILLER  PIC X(14) VALUE "SALA".
026500     05  FILLER  PIC X(1)  VALUE "M".
026600     05  FILLER  PIC X(14) VALUE "MEDICO".
026700     05  FILLER  PIC X(1)  VALUE "P".
026800     05  FILLER  PIC X(14) VALUE "PACIENTE".
026900     05  FILLER  PIC X(1)  VALUE "C".
027000     05  FILLER  PIC X(14) VALUE "HISTORIA".
027100 01  WS-RECTYPE-TABLE REDEFINES WS-RECTYPE-LIST-INIT.
027200     05  RECTYPE-ENTRY OCCURS 6 TIMES INDEXED BY RECTYPE-IDX.
027300         10  RECTYPE-CODE          PIC X(1).
027400         10  RECTYPE-TEXT          PIC X(14).
027500 77  WS-RECTYPE-FOUND-SW           PIC X(1) VALUE "N".
027600     88  WS-RECTYPE-WAS-FOUND          VALUE "Y".
027700
027800 77  MORE-DATA-SW                  PIC X(1) VALUE "Y".
027900     88  NO-MORE-TRAN-RECS             VALUE "N".
028000 01  TRAILER-REC-SW                PIC X(1) VALUE "N".
028100     88  TRAILER-REC                   VALUE "Y".
028200 01  REC-VALID-SW                  PIC X(1) VALUE "Y".
028300     88  REC-IS-VALID                  VALUE "Y".
028400     88  REC-IS-INVALID                VALUE "N".
028500
028600 01  COUNTERS-AND-ACCUMULATORS.
028700     05  RECORDS-READ              PIC S9(9) COMP.
028800     05  RECORDS-LOADED            PIC S9(9) COMP.
028900     05  RECORDS-REJECTED          PIC S9(7) COMP.
029000     05  HIST-ENTRIES-DROPPED      PIC S9(7) COMP.
029100     05  WS-DIGIT-LEN              PIC S9(4) COMP.
029200
029300 COPY ABENDREC.
029400
029500 LINKAGE SECTION.
029600
029700 PROCEDURE DIVISION.
029800
029900 000-HOUSEKEEPING.
030000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
030100     DISPLAY "******** BEGIN JOB HOSPLOAD ********".
030200     INITIALIZE COUNTERS-AND-ACCUMULATORS.
030300     PERFORM 800-OPEN-FILES THRU 800-EXIT.
030400     PERFORM 900-READ-MSTRTRAN THRU 900-EXIT.
030500     IF NO-MORE-TRAN-RECS
030600         MOVE "EMPTY TRANSACTION FILE" TO ABEND-REASON
030700         GO TO 1000-ABEND-RTN.
030800     PERFORM 100-MAINLINE THRU 100-EXIT
030900         UNTIL NO-MORE-TRAN-RECS OR MT-IS-TRAILER.
031000     PERFORM 999-CLEANUP THRU 999-EXIT.
031100     MOVE ZERO TO RETURN-CODE.
031200     GOBACK.
031300 000-EXIT.
031400     EXIT.
031500
031600 100-MAINLINE.
031700     MOVE "100-MAINLINE" TO PARA-NAME.
031800     MOVE "Y" TO REC-VALID-SW.
031900     PERFORM 200-EDIT-AND-LOAD THRU 200-EXIT.
032000     IF REC-IS-VALID
032100         ADD +1 TO RECORDS-LOADED
032200     ELSE
032300         ADD +1 TO RECORDS-REJECTED
032400         PERFORM 710-WRITE-MSTRERR THRU 710-EXIT.
032500     PERFORM 900-READ-MSTRTRAN THRU 900-EXIT.
032600 100-EXIT.
032700     EXIT.
032800
032900 200-EDIT-AND-LOAD.
033000     MOVE "200-EDIT-AND-LOAD" TO PARA-NAME.
033100     EVALUATE TRUE
033200       WHEN MT-IS-HOSPITAL
033300         PERFORM 310-EDIT-HOSPITAL THRU 310-EXIT
033400       WHEN MT-IS-DEPARTAMENTO
033500         PERFORM 320-EDIT-DEPARTAMENTO THRU 320-EXIT
033600       WHEN MT-IS-SALA
033700         PERFORM 330-EDIT-SALA THRU 330-EXIT
033800       WHEN MT-IS-MEDICO
033900         PERFORM 350-EDIT-MEDICO THRU 350-EXIT
034000       WHEN MT-IS-PACIENTE
034100         PERFORM 360-EDIT-PACIENTE THRU 360-EXIT
034200       WHEN MT-IS-HISTORIA
034300         PERFORM 700-LOAD-HISTORIA THRU 700-EXIT
034400         GO TO 200-EXIT
034500       WHEN OTHER
034600         SET REASON-BAD-REC-TYPE TO TRUE
034700         MOVE "N" TO REC-VALID-SW
034800     END-EVALUATE.
034900 200-EXIT.
035000     EXIT.
035100
035200 310-EDIT-HOSPITAL.
035300     MOVE "310-EDIT-HOSPITAL" TO PARA-NAME.
035400     MOVE MT-H-ID        TO HOSP-ID.
035500     MOVE MT-H-NOMBRE    TO HOSP-NOMBRE.
035600     MOVE MT-H-DIRECCION TO HOSP-DIRECCION.
035700     MOVE MT-H-TELEFONO  TO HOSP-TELEFONO.
035800
035900     MOVE HOSP-NOMBRE TO WS-FLDTRIM-TEXT.
036000     MOVE 201 TO WS-FLDTRIM-MAX-LEN.
036100     CALL "FLDTRIM" USING WS-FLDTRIM-TEXT, WS-FLDTRIM-MAX-LEN,
036200         WS-FLDTRIM-TRIMMED-LEN, WS-FLDTRIM-VALID-SW.
036300     IF NOT WS-FLDTRIM-IS-VALID
036400         SET REASON-BLANK-OR-LONG TO TRUE
036500         MOVE "N" TO REC-VALID-SW
036600         GO TO 310-EXIT.
036700
036800     MOVE HOSP-DIRECCION TO WS-FLDTRIM-TEXT.
036900     MOVE 301 TO WS-FLDTRIM-MAX-LEN.
037000     CALL "FLDTRIM" USING WS-FLDTRIM-TEXT, WS-FLDTRIM-MAX-LEN,
037100         WS-FLDTRIM-TRIMMED-LEN, WS-FLDTRIM-VALID-SW.
037200     IF NOT WS-FLDTRIM-IS-VALID
037300         SET REASON-BLANK-OR-LONG TO TRUE
037400         MOVE "N" TO REC-VALID-SW
037500         GO TO 310-EXIT.
037600
037700     MOVE HOSP-TELEFONO TO WS-FLDTRIM-TEXT.
037800     MOVE 21 TO WS-FLDTRIM-MAX-LEN.
037900     CALL "FLDTRIM" USING WS-FLDTRIM-TEXT, WS-FLDTRIM-MAX-LEN,
038000         WS-FLDTRIM-TRIMMED-LEN, WS-FLDTRIM-VALID-SW.
038100     IF NOT WS-FLDTRIM-IS-VALID
038200         SET REASON-BLANK-OR-LONG TO TRUE
038300         MOVE "N" TO REC-VALID-SW
038400         GO TO 310-EXIT.
038500
038600     MOVE HOSP-ID TO HM-KEY.
038700     WRITE HOSPMSTR-REC FROM HOSPITAL-MASTER-REC
038800         INVALID KEY
038900             REWRITE HOSPMSTR-REC FROM HOSPITAL-MASTER-REC.
039000 310-EXIT.
039100     EXIT.
039200
039300 320-EDIT-DEPARTAMENTO.
039400     MOVE "320-EDIT-DEPARTAMENTO" TO PARA-NAME.
039500     MOVE MT-D-ID           TO DEPT-ID.
039600     MOVE MT-D-HOSPITAL-ID  TO DEPT-HOSP-ID.
039700     MOVE MT-D-NOMBRE       TO DEPT-NOMBRE.
039800     MOVE MT-D-ESPECIALIDAD TO DEPT-ESPECIALIDAD.
039900
040000     MOVE DEPT-NOMBRE TO WS-FLDTRIM-TEXT.
040100     MOVE 101 TO WS-FLDTRIM-MAX-LEN.
040200     CALL "FLDTRIM" USING WS-FLDTRIM-TEXT, WS-FLDTRIM-MAX-LEN,
040300         WS-FLDTRIM-TRIMMED-LEN, WS-FLDTRIM-VALID-SW.
040400     IF NOT WS-FLDTRIM-IS-VALID
040500         SET REASON-BLANK-OR-LONG TO TRUE
040600         MOVE "N" TO REC-VALID-SW
040700         GO TO 320-EXIT.
040800
040900     IF NOT DEPT-ESP-VALID
041000         SET REASON-BAD-ESPECIALIDAD TO TRUE
041100         MOVE "N" TO REC-VALID-SW
041200         GO TO 320-EXIT.
041300
041400     MOVE DEPT-ID TO DM-KEY.
041500     WRITE DEPTMSTR-REC FROM DEPARTMENT-MASTER-REC
041600         INVALID KEY
041700             REWRITE DEPTMSTR-REC FROM DEPARTMENT-MASTER-REC.
041800 320-EXIT.
041900     EXIT.
042000
042100 330-EDIT-SALA.
042200     MOVE "330-EDIT-SALA" TO PARA-NAME.
042300     MOVE MT-S-ID              TO SALA-ID.
042400     MOVE MT-S-DEPARTAMENTO-ID TO SALA-DEPARTAMENTO-ID.
042500     MOVE MT-S-NUMERO          TO SALA-NUMERO.
042600     MOVE MT-S-TIPO            TO SALA-TIPO.
042700
042800     IF SALA-NUMERO = SPACES OR SALA-TIPO = SPACES
042900         SET REASON-BLANK-OR-LONG TO TRUE
043000         MOVE "N" TO REC-VALID-SW
043100         GO TO 330-EXIT.
043200
043300     MOVE SALA-NUMERO TO SM-KEY.
043400     WRITE SALAMSTR-REC FROM SALA-MASTER-REC
043500         INVALID KEY
043600             REWRITE SALAMSTR-REC FROM SALA-MASTER-REC.
043700 330-EXIT.
043800     EXIT.
043900
044000 340-EDIT-PERSONA-COMUN.
044100*    SHARED NOMBRE/APELLIDO/DNI EDITS FOR MEDICO AND PACIENTE.
044200*    CALLING PARAGRAPH HAS ALREADY MOVED THE PERSONA FIELDS
044300*    (WS-PERSONA-NOMBRE/APELLIDO/DNI) BEFORE PERFORMING THIS.
044400     MOVE "340-EDIT-PERSONA-COMUN" TO PARA-NAME.
044500     MOVE WS-PERSONA-NOMBRE TO WS-FLDTRIM-TEXT.
044600     MOVE 101 TO WS-FLDTRIM-MAX-LEN.
044700     CALL "FLDTRIM" USING WS-FLDTRIM-TEXT, WS-FLDTRIM-MAX-LEN,
044800         WS-FLDTRIM-TRIMMED-LEN, WS-FLDTRIM-VALID-SW.
044900     IF NOT WS-FLDTRIM-IS-VALID
045000         SET REASON-BLANK-OR-LONG TO TRUE
045100         MOVE "N" TO REC-VALID-SW
045200         GO TO 340-EXIT.
045300
045400     MOVE WS-PERSONA-APELLIDO TO WS-FLDTRIM-TEXT.
045500     MOVE 101 TO WS-FLDTRIM-MAX-LEN.
045600     CALL "FLDTRIM" USING WS-FLDTRIM-TEXT, WS-FLDTRIM-MAX-LEN,
045700         WS-FLDTRIM-TRIMMED-LEN, WS-FLDTRIM-VALID-SW.
045800     IF NOT WS-FLDTRIM-IS-VALID
045900         SET REASON-BLANK-OR-LONG TO TRUE
046000         MOVE "N" TO REC-VALID-SW
046100         GO TO 340-EXIT.
046200
046300     PERFORM 345-EDIT-DNI-FORMAT THRU 345-EXIT.
046400 340-EXIT.
046500     EXIT.
046600
046700 345-EDIT-DNI-FORMAT.
046800*    DNI MUST BE EXACTLY 7 OR 8 NUMERIC DIGITS -- A TRAILING
046900*    SPACE IN POSITION 8 MEANS A 7-DIGIT NUMBER.
047000     MOVE "345-EDIT-DNI-FORMAT" TO PARA-NAME.
047100     IF WS-PERSONA-DNI(8:1) = SPACE
047200         IF WS-PERSONA-DNI(1:7) IS NOT NUMERIC
047300             SET REASON-BAD-DNI TO TRUE
047400             MOVE "N" TO REC-VALID-SW
047500     ELSE
047600         IF WS-PERSONA-DNI(1:8) IS NOT NUMERIC
047700             SET REASON-BAD-DNI TO TRUE
047800             MOVE "N" TO REC-VALID-SW.
047900 345-EXIT.
048000     EXIT.
048100
048200 350-EDIT-MEDICO.
048300     MOVE "350-EDIT-MEDICO" TO PARA-NAME.
048400     MOVE MT-M-ID              TO MED-ID.
048500     MOVE MT-M-NOMBRE          TO MED-NOMBRE.
048600     MOVE MT-M-APELLIDO        TO MED-APELLIDO.
048700     MOVE MT-M-DNI             TO MED-DNI.
048800     MOVE MT-M-FECHA-NAC       TO MED-FECHA-NACIMIENTO.
048900     MOVE MT-M-TIPO-SANGRE     TO MED-TIPO-SANGRE.
049000     MOVE MT-M-NUMERO-MATRIC   TO MED-NUMERO-MATRICULA.
049100     MOVE MT-M-ESPECIALIDAD    TO MED-ESPECIALIDAD.
049200     MOVE MT-M-DEPARTAMENTO-ID TO MED-DEPARTAMENTO-ID.
049300
049400     IF MED-FECHA-NACIMIENTO = SPACES OR MED-TIPO-SANGRE = SPACES
049500         SET REASON-BLANK-OR-LONG TO TRUE
049600         MOVE "N" TO REC-VALID-SW
049700         GO TO 350-EXIT.
049800
049900     MOVE MED-NOMBRE   TO WS-PERSONA-NOMBRE.
050000     MOVE MED-APELLIDO TO WS-PERSONA-APELLIDO.
050100     MOVE MED-DNI      TO WS-PERSONA-DNI.
050200     PERFORM 340-EDIT-PERSONA-COMUN THRU 340-EXIT.
050300     IF REC-IS-INVALID
050400         GO TO 350-EXIT.
050500
050600     PERFORM 355-EDIT-MATRICULA-FORMAT THRU 355-EXIT.
050700     IF REC-IS-INVALID
050800         GO TO 350-EXIT.
050900
051000     PERFORM 650-EDIT-MEDICO-ESPECIALIDAD THRU 650-EXIT.
051100     IF REC-IS-INVALID
051200         GO TO 350-EXIT.
051300
051400     MOVE MED-DNI TO MM-KEY.
051500     WRITE MEDMSTR-REC FROM MEDICO-MASTER-REC
051600         INVALID KEY
051700             REWRITE MEDMSTR-REC FROM MEDICO-MASTER-REC.
051800 350-EXIT.
051900     EXIT.
052000
052100 355-EDIT-MATRICULA-FORMAT.
052200*    NUMERO-MATRICULA MUST BE "MP-" FOLLOWED BY 4 TO 6 DIGITS.
052300*    TRIMMED LENGTH (VIA FLDTRIM) TELLS US HOW MANY DIGITS FOLLOW
052400*    THE 3-CHARACTER PREFIX.
052500     MOVE "355-EDIT-MATRICULA-FORMAT" TO PARA-NAME.
052600     MOVE MED-NUMERO-MATRICULA TO WS-FLDTRIM-TEXT.
052700     MOVE 11 TO WS-FLDTRIM-MAX-LEN.
052800     CALL "FLDTRIM" USING WS-FLDTRIM-TEXT, WS-FLDTRIM-MAX-LEN,
052900         WS-FLDTRIM-TRIMMED-LEN, WS-FLDTRIM-VALID-SW.
053000     IF NOT WS-FLDTRIM-IS-VALID
053100         SET REASON-BAD-MATRICULA TO TRUE
053200         MOVE "N" TO REC-VALID-SW
053300         GO TO 355-EXIT.
053400
053500     IF MED-NUMERO-MATRICULA(1:3) NOT = "MP-"
053600         SET REASON-BAD-MATRICULA TO TRUE
053700         MOVE "N" TO REC-VALID-SW
053800         GO TO 355-EXIT.
053900
054000     COMPUTE WS-DIGIT-LEN = WS-FLDTRIM-TRIMMED-LEN - 3.
054100     IF WS-DIGIT-LEN < 4 OR WS-DIGIT-LEN > 6
054200         SET REASON-BAD-MATRICULA TO TRUE
054300         MOVE "N" TO REC-VALID-SW
054400         GO TO 355-EXIT.
054500
054600     IF MED-NUMERO-MATRICULA(4:WS-DIGIT-LEN) IS NOT NUMERIC
054700         SET REASON-BAD-MATRICULA TO TRUE
054800         MOVE "N" TO REC-VALID-SW.
054900 355-EXIT.
055000     EXIT.
055100
055200 360-EDIT-PACIENTE.
055300     MOVE "360-EDIT-PACIENTE" TO PARA-NAME.
055400     MOVE MT-P-ID              TO PAC-ID.
055500     MOVE MT-P-NOMBRE          TO PAC-NOMBRE.
055600     MOVE MT-P-APELLIDO        TO PAC-APELLIDO.
055700     MOVE MT-P-DNI             TO PAC-DNI.
055800     MOVE MT-P-FECHA-NAC       TO PAC-FECHA-NACIMIENTO.
055900     MOVE MT-P-TIPO-SANGRE     TO PAC-TIPO-SANGRE.
056000     MOVE MT-P-TELEFONO        TO PAC-TELEFONO.
056100     MOVE MT-P-DIRECCION       TO PAC-DIRECCION.
056200     MOVE MT-P-HOSPITAL-ID     TO PAC-HOSPITAL-ID.
056300
056400     IF PAC-FECHA-NACIMIENTO = SPACES OR PAC-TIPO-SANGRE = SPACES
056500         SET REASON-BLANK-OR-LONG TO TRUE
056600         MOVE "N" TO REC-VALID-SW
056700         GO TO 360-EXIT.
056800
056900     MOVE PAC-NOMBRE   TO WS-PERSONA-NOMBRE.
057000     MOVE PAC-APELLIDO TO WS-PERSONA-APELLIDO.
057100     MOVE PAC-DNI      TO WS-PERSONA-DNI.
057200     PERFORM 340-EDIT-PERSONA-COMUN THRU 340-EXIT.
057300     IF REC-IS-INVALID
057400         GO TO 360-EXIT.
057500
057600     MOVE PAC-TELEFONO TO WS-FLDTRIM-TEXT.
057700     MOVE 21 TO WS-FLDTRIM-MAX-LEN.
057800     CALL "FLDTRIM" USING WS-FLDTRIM-TEXT, WS-FLDTRIM-MAX-LEN,
057900         WS-FLDTRIM-TRIMMED-LEN, WS-FLDTRIM-VALID-SW.
058000     IF NOT WS-FLDTRIM-IS-VALID
058100         SET REASON-BLANK-OR-LONG TO TRUE
058200         MOVE "N" TO REC-VALID-SW
058300         GO TO 360-EXIT.
058400
058500     MOVE PAC-DIRECCION TO WS-FLDTRIM-TEXT.
058600     MOVE 301 TO WS-FLDTRIM-MAX-LEN.
058700     CALL "FLDTRIM" USING WS-FLDTRIM-TEXT, WS-FLDTRIM-MAX-LEN,
058800         WS-FLDTRIM-TRIMMED-LEN, WS-FLDTRIM-VALID-SW.
058900     IF NOT WS-FLDTRIM-IS-VALID
059000         SET REASON-BLANK-OR-LONG TO TRUE
059100         MOVE "N" TO REC-VALID-SW
059200         GO TO 360-EXIT.
059300
059400     MOVE PAC-DNI TO PM-KEY.
059500     WRITE PACMSTR-REC FROM PACIENTE-MASTER-REC
059600         INVALID KEY
059700             REWRITE PACMSTR-REC FROM PACIENTE-MASTER-REC.
059800 360-EXIT.
059900     EXIT.
060000
060100 650-EDIT-MEDICO-ESPECIALIDAD.
060200*    A DOCTOR'S ESPECIALIDAD MUST MATCH THE ESPECIALIDAD OF THE
060300*    DEPARTMENT HE IS ASSIGNED TO -- ADDED WHEN THE SPECIALTY-
060400*    MATCH EDIT WENT INTO CITAEDIT SO BAD DATA COULDN'T GET IN
060500*    THE FRONT DOOR.                              RJP 042291
060600     MOVE "650-EDIT-MEDICO-ESPECIALIDAD" TO PARA-NAME.
060700     MOVE MED-DEPARTAMENTO-ID TO DM-KEY.
060800     READ DEPTMSTR INTO DEPARTMENT-MASTER-REC
060900         INVALID KEY
061000             SET REASON-DEPT-NOT-FOUND TO TRUE
061100             MOVE "N" TO REC-VALID-SW
061200             GO TO 650-EXIT
061300     END-READ.
061400
061500     IF MED-ESPECIALIDAD NOT = DEPT-ESPECIALIDAD
061600         SET REASON-ESP-MISMATCH TO TRUE
061700         MOVE "N" TO REC-VALID-SW.
061800 650-EXIT.
061900     EXIT.
062000
062100 700-LOAD-HISTORIA.
062200*    EACH TRANSACTION CARRIES ONE DIAGNOSIS/TREATMENT/ALLERGY
062300*    ENTRY.  INVALID ENTRIES (BLANK OR OVER THE LENGTH CAP) ARE
062400*    DROPPED SILENTLY -- THE TRANSACTION ITSELF IS NEVER REJECTED
062500*    TO MSTRERR.                                   RJP 110692
062600     MOVE "700-LOAD-HISTORIA" TO PARA-NAME.
062700     MOVE MT-C-ENTRY-TEXT TO WS-FLDTRIM-TEXT.
062800     EVALUATE TRUE
062900       WHEN MT-C-IS-DIAGNOSTICO
063000         MOVE 500 TO WS-FLDTRIM-MAX-LEN
063100       WHEN MT-C-IS-TRATAMIENTO
063200         MOVE 500 TO WS-FLDTRIM-MAX-LEN
063300       WHEN MT-C-IS-ALERGIA
063400         MOVE 200 TO WS-FLDTRIM-MAX-LEN
063500       WHEN OTHER
063600         ADD +1 TO HIST-ENTRIES-DROPPED
063700         GO TO 700-EXIT
063800     END-EVALUATE.
063900
064000     CALL "FLDTRIM" USING WS-FLDTRIM-TEXT, WS-FLDTRIM-MAX-LEN,
064100         WS-FLDTRIM-TRIMMED-LEN, WS-FLDTRIM-VALID-SW.
064200     IF NOT WS-FLDTRIM-IS-VALID
064300         ADD +1 TO HIST-ENTRIES-DROPPED
064400         GO TO 700-EXIT.
064500
064600     MOVE MT-C-PACIENTE-ID TO CM-KEY.
064700     READ HISTMSTR INTO HISTORIA-MASTER-REC
064800         INVALID KEY
064900             PERFORM 705-INIT-NEW-HISTORIA THRU 705-EXIT
065000     END-READ.
065100
065200     PERFORM 720-APPEND-HISTORIA-ENTRY THRU 720-EXIT.
065300
065400     IF CM-RECORD-FOUND
065500         REWRITE HISTMSTR-REC FROM HISTORIA-MASTER-REC
065600     ELSE
065700         WRITE HISTMSTR-REC FROM HISTORIA-MASTER-REC.
065800 700-EXIT.
065900     EXIT.
066000
066100 705-INIT-NEW-HISTORIA.
066200     MOVE "705-INIT-NEW-HISTORIA" TO PARA-NAME.
066300     INITIALIZE HISTORIA-MASTER-REC.
066400     MOVE MT-C-ID              TO HIST-ID.
066500     MOVE MT-C-NUMERO-HISTORIA TO HIST-NUMERO-HISTORIA.
066600     MOVE MT-C-PACIENTE-ID     TO HIST-PACIENTE-ID.
066700     MOVE MT-C-FECHA-CREACION  TO HIST-FECHA-CREACION.
066800 705-EXIT.
066900     EXIT.
067000
067100 720-APPEND-HISTORIA-ENTRY.
067200     MOVE "720-APPEND-HISTORIA-ENTRY" TO PARA-NAME.
067300     EVALUATE TRUE
067400       WHEN MT-C-IS-DIAGNOSTICO
067500         IF HIST-DIAGNOSTICO-COUNT < 5
067600             ADD 1 TO HIST-DIAGNOSTICO-COUNT
067700             MOVE MT-C-ENTRY-TEXT
067800                 TO HIST-DIAGNOSTICO(HIST-DIAGNOSTICO-COUNT)
067900         ELSE
068000             ADD +1 TO HIST-ENTRIES-DROPPED
068100         END-IF
068200       WHEN MT-C-IS-TRATAMIENTO
068300         IF HIST-TRATAMIENTO-COUNT < 5
068400             ADD 1 TO HIST-TRATAMIENTO-COUNT
068500             MOVE MT-C-ENTRY-TEXT
068600                 TO HIST-TRATAMIENTO(HIST-TRATAMIENTO-COUNT)
068700         ELSE
068800             ADD +1 TO HIST-ENTRIES-DROPPED
068900         END-IF
069000       WHEN MT-C-IS-ALERGIA
069100         IF HIST-ALERGIA-COUNT < 10
069200             ADD 1 TO HIST-ALERGIA-COUNT
069300             MOVE MT-C-ENTRY-TEXT
069400                 TO HIST-ALERGIA(HIST-ALERGIA-COUNT)
069500         ELSE
069600             ADD +1 TO HIST-ENTRIES-DROPPED
069700         END-IF
069800     END-EVALUATE.
069900 720-EXIT.
070000     EXIT.
070100
070200 710-WRITE-MSTRERR.
070300     MOVE "710-WRITE-MSTRERR" TO PARA-NAME.
070400     MOVE "N" TO WS-RECTYPE-FOUND-SW.
070500     SET RECTYPE-IDX TO 1.
070600     SEARCH RECTYPE-ENTRY
070700         AT END
070800             NEXT SENTENCE
070900         WHEN RECTYPE-CODE(RECTYPE-IDX) = MT-RECORD-TYPE
071000             MOVE "Y" TO WS-RECTYPE-FOUND-SW
071100     END-SEARCH.
071200     IF WS-RECTYPE-WAS-FOUND
071300         MOVE RECTYPE-TEXT(RECTYPE-IDX) TO ERR-RECTYPE
071400     ELSE
071500         MOVE "** UNKNOWN **" TO ERR-RECTYPE.
071600     MOVE REJECT-REASON-TEXT(REASON-IDX) TO ERR-REASON.
071700     MOVE MSTR-TRAN-REC TO ERR-REST-OF-TRAN.
071800     WRITE MSTRERR-REC.
071900 710-EXIT.
072000     EXIT.
072100
072200 800-OPEN-FILES.
072300     MOVE "800-OPEN-FILES" TO PARA-NAME.
072400     OPEN INPUT MSTRTRAN.
072500     OPEN OUTPUT SYSOUT, MSTRERR.
072600     OPEN OUTPUT HOSPMSTR, DEPTMSTR, SALAMSTR, MEDMSTR, PACMSTR,
072700         HISTMSTR.
072800     CLOSE HOSPMSTR, DEPTMSTR, SALAMSTR, MEDMSTR, PACMSTR, HISTMSTR.
072900     OPEN I-O HOSPMSTR, DEPTMSTR, SALAMSTR, MEDMSTR, PACMSTR,
073000         HISTMSTR.
073100 800-EXIT.
073200     EXIT.
073300
073400 850-CLOSE-FILES.
073500     MOVE "850-CLOSE-FILES" TO PARA-NAME.
073600     CLOSE MSTRTRAN, SYSOUT, MSTRERR, HOSPMSTR, DEPTMSTR, SALAMSTR,
073700         MEDMSTR, PACMSTR, HISTMSTR.
073800 850-EXIT.
073900     EXIT.
074000
074100 900-READ-MSTRTRAN.
074200     MOVE "900-READ-MSTRTRAN" TO PARA-NAME.
074300     READ MSTRTRAN INTO MSTR-TRAN-REC
074400         AT END
074500             MOVE "N" TO MORE-DATA-SW
074600             GO TO 900-EXIT
074700     END-READ.
074800     ADD +1 TO RECORDS-READ.
074900 900-EXIT.
075000     EXIT.
075100
075200 999-CLEANUP.
075300     MOVE "999-CLEANUP" TO PARA-NAME.
075400     IF NOT MT-IS-TRAILER
075500         MOVE "** INVALID FILE - NO TRAILER REC" TO ABEND-REASON
075600         GO TO 1000-ABEND-RTN.
075700
075800     MOVE MSTR-TRAN-REC TO WS-TRAILER-REC.
075900     SUBTRACT 1 FROM RECORDS-READ GIVING RECORDS-READ.
076000
076100     IF RECORDS-READ NOT EQUAL TO IN-RECORD-COUNT
076200         MOVE "** MSTRTRAN OUT OF BALANCE" TO ABEND-REASON
076300         MOVE RECORDS-READ    TO ACTUAL-VAL
076400         MOVE IN-RECORD-COUNT TO EXPECTED-VAL
076500         WRITE SYSOUT-REC FROM ABEND-REC
076600         GO TO 1000-ABEND-RTN.
076700
076800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
076900
077000     DISPLAY "** TRANSACTIONS READ **".
077100     DISPLAY RECORDS-READ.
077200     DISPLAY "** MASTER RECORDS LOADED **".
077300     DISPLAY RECORDS-LOADED.
077400     DISPLAY "** TRANSACTIONS REJECTED **".
077500     DISPLAY RECORDS-REJECTED.
077600     DISPLAY "** CLINICAL-HISTORY ENTRIES DROPPED **".
077700     DISPLAY HIST-ENTRIES-DROPPED.
077800     DISPLAY "******** NORMAL END OF JOB HOSPLOAD ********".
077900 999-EXIT.
078000     EXIT.
078100
078200 1000-ABEND-RTN.
078300     WRITE SYSOUT-REC FROM ABEND-REC.
078400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
078500     DISPLAY "*** ABNORMAL END OF JOB-HOSPLOAD ***" UPON CONSOLE.
078600     DIVIDE ZERO-VAL INTO ONE-VAL.
