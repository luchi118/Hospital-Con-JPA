000100******************************************************************
000200*    ABENDREC  --  SHARED SYSOUT ABEND/EXCEPTION DUMP LINE        *
000300*    REBUILT BY THE HOSPITAL-BATCH PROJECT SINCE THE ORIGINAL     *
000400*    COPYLIB MEMBER OF THIS NAME WAS NOT CARRIED OVER FROM THE    *
000500*    OLD PATIENT-BILLING SUITE.  SAME SHAPE THE CALLING PROGRAMS  *
000600*    HAVE ALWAYS EXPECTED -- DO NOT REORDER THE FIELDS BELOW.     *
000700*                                                      DFH 031597*
000800******************************************************************
000900 01  ABEND-REC.
001000     05  FILLER               PIC X(10) VALUE "*** ABEND ".
001100     05  ABEND-PGM-ID         PIC X(08) VALUE SPACES.
001200     05  FILLER               PIC X(03) VALUE " - ".
001300     05  ABEND-REASON         PIC X(60) VALUE SPACES.
001400     05  FILLER               PIC X(12) VALUE "  EXPECTED: ".
001500     05  EXPECTED-VAL         PIC X(15) VALUE SPACES.
001600     05  FILLER               PIC X(10) VALUE "  ACTUAL: ".
001700     05  ACTUAL-VAL           PIC X(15) VALUE SPACES.
001800     05  FILLER               PIC X(07) VALUE SPACES.
001900
002000**    PARA-NAME IS MOVED AT THE TOP OF EVERY PARAGRAPH SO THE
002100**    DUMP ABOVE SHOWS WHERE THE RUN DIED; ZERO-VAL/ONE-VAL DRIVE
002200**    THE FORCED DIVIDE-BY-ZERO THAT ENDS 1000-ABEND-RTN.
002300 01  PARA-NAME                PIC X(30) VALUE SPACES.
002400 01  ZERO-VAL                 PIC S9(1) COMP VALUE ZERO.
002500 01  ONE-VAL                  PIC S9(1) COMP VALUE 1.
