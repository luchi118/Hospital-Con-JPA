000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  MEDRPT.
000400 AUTHOR. RAY PELLETIER.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 05/04/92.
000700 DATE-COMPILED. 05/04/92.
000800 SECURITY. NON-CONFIDENTIAL.
000900*
001000******************************************************************
001100*REMARKS.
001200*
001300*          READS MEDMSTR SEQUENTIALLY AND COUNTS DOCTORS BY       *
001400*          ESPECIALIDAD, THEN PRINTS THE HEAD-COUNT REPORT AND    *
001500*          WRITES THE SAME COUNTS TO MEDCSV FOR THE DEPARTMENT    *
001600*          OF NURSING STAFFING REVIEW.  SPECIALTIES WITH NO       *
001700*          DOCTORS ARE LEFT OFF BOTH THE REPORT AND THE CSV --    *
001800*          THE STAFFING DESK ONLY WANTS TO SEE WHAT THEY HAVE,    *
001900*          NOT A 12-ROW LIST OF MOSTLY ZEROES.                    *
002000*
002100*          THE SPECIALTY CODE TABLE ITSELF (ESPTAB) IS LOADED AT  *
002200*          COMPILE TIME VIA ITS OWN VALUE CLAUSES -- THIS PROGRAM *
002300*          ONLY ZEROES THE COUNT ACCUMULATORS AT THE START OF THE *
002400*          RUN.  SEE 200-LOAD-SPECIALTY-TABLE.                    *
002500******************************************************************
002600* CHANGE LOG                                                     *
002700*   050492  RJP  0000  INITIAL VERSION                           *
002800*   030699  JS   0150  Y2K REVIEW -- NO 2-DIGIT YEAR FIELDS IN    *
002900*                      THIS PROGRAM, SIGNED OFF, NO CHANGE        *
003000*                      REQUIRED                                  *
003100*   062011  RJP  0183  ADDED MEDCSV EXTRACT (500-WRITE-CSV) FOR   *
003200*                      THE STAFFING REVIEW -- REPORT LOGIC        *
003300*                      UNCHANGED                                 *
003400******************************************************************
003500 
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-390.
003900 OBJECT-COMPUTER. IBM-390.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200 
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT SYSOUT      ASSIGN TO SYSOUT.
004600     SELECT MEDMSTR     ASSIGN TO MEDMSTR
004700         ORGANIZATION IS INDEXED
004800         ACCESS MODE IS SEQUENTIAL
004900         RECORD KEY IS MM-KEY
005000         FILE STATUS IS MM-STATUS.
005100     SELECT MEDCSV      ASSIGN TO MEDCSV
005200         ORGANIZATION IS LINE SEQUENTIAL
005300         FILE STATUS IS OFCODE.
005400 
005500 DATA DIVISION.
005600 FILE SECTION.
005700 
005800 FD  SYSOUT
005900     LABEL RECORDS ARE STANDARD
006000     RECORD CONTAINS 130 CHARACTERS.
006100 01  SYSOUT-REC                   PIC X(130).
006200 
006300 FD  MEDMSTR
006400     LABEL RECORDS ARE STANDARD
006500     RECORD CONTAINS 300 CHARACTERS.
006600 01  MEDMSTR-REC.
006700     05  MM-KEY                   PIC X(8).
006800     05  FILLER                   PIC X(292).
006900 
007000 FD  MEDCSV
007100     LABEL RECORDS ARE STANDARD
007200     RECORD CONTAINS 40 CHARACTERS.
007300 01  MEDCSV-REC                   PIC X(40).
007400 
007500 WORKING-STORAGE SECTION.
007600 
007700 01  FILE-STATUS-CODES.
007800     05  MM-STATUS                PIC X(2) VALUE "00".
007900         88  NO-MORE-DOCTORS          VALUE "10".
008000     05  OFCODE                   PIC X(2) VALUE "00".
008100 
008200 COPY MEDREC.
008300 COPY ESPTAB.
008400 
008500 01  WS-RUN-DATE-FLDS.
008600     05  WS-RUN-DATE-RAW          PIC 9(6).
008700     05  WS-RUN-DATE-RAW-R REDEFINES WS-RUN-DATE-RAW.
008800         10  WS-RD-YY             PIC 9(2).
008900         10  WS-RD-MM             PIC 9(2).
009000         10  WS-RD-DD             PIC 9(2).
009100     05  WS-RD-CENTURY            PIC 9(2) COMP.
009200 
009300 01  WS-RUN-DATE-ISO.
009400     05  WS-RDI-YYYY              PIC 9(4).
009500     05  FILLER                   PIC X(1) VALUE "-".
009600     05  WS-RDI-MM                PIC 9(2).
009700     05  FILLER                   PIC X(1) VALUE "-".
009800     05  WS-RDI-DD                PIC 9(2).
009900 
010000 01  WS-ESP-COUNTS.
010100     05  WS-ESP-COUNT-ENTRY       PIC S9(7) COMP OCCURS 12 TIMES.
010200 
010300 77  RECORDS-READ                 PIC S9(9) COMP VALUE ZERO.
010400 77  WS-TALLY-IDX                 PIC S9(4) COMP VALUE ZERO.
010500 77  WS-CNT-POS                   PIC S9(4) COMP VALUE ZERO.
010600 
010700 01  WS-HDG-LINE-1.
010800     05  FILLER                   PIC X(40)
010900                                   VALUE "MEDRPT -- DOCTOR HEAD-COUNT BY SPECIALTY".
011000     05  FILLER                   PIC X(12) VALUE "  AS OF ".
011100     05  WS-HDG-1-DATE            PIC X(10) VALUE SPACES.
011200     05  FILLER                   PIC X(68) VALUE SPACES.
011300 
011400 01  WS-HDG-LINE-2.
011500     05  FILLER                   PIC X(12) VALUE "SPECIALTY".
011600     05  FILLER                   PIC X(8)  VALUE SPACES.
011700     05  FILLER                   PIC X(5)  VALUE "COUNT".
011800     05  FILLER                   PIC X(105) VALUE SPACES.
011900 
012000 01  WS-SPEC-LINE.
012100     05  WS-SL-SPECIALTY          PIC X(20) VALUE SPACES.
012200     05  WS-SL-COUNT              PIC ZZZ,ZZ9.
012300     05  FILLER                   PIC X(103) VALUE SPACES.
012400 
012500 01  WS-SPEC-LINE-ALT REDEFINES WS-SPEC-LINE.
012600     05  WS-SLA-RAW               PIC X(130).
012700 
012800 01  WS-CSV-HEADER-LINE           PIC X(40)
012900                                   VALUE "Especialidad,Cantidad".
013000 
013100 01  WS-MEDCSV-REC.
013200     05  WS-MCR-ESPECIALIDAD      PIC X(20) VALUE SPACES.
013300     05  WS-MCR-COMMA             PIC X(1)  VALUE ",".
013400     05  WS-MCR-CANTIDAD-EDIT     PIC Z(8)9.
013500     05  FILLER                   PIC X(10) VALUE SPACES.
013600 01  WS-MCR-CANTIDAD-R REDEFINES WS-MCR-CANTIDAD-EDIT.
013700     05  WS-MCR-CANTIDAD-BYTE     PIC X(1) OCCURS 9 TIMES.
013800 
013900 01  SWITCHES.
014000     05  MORE-DATA-SW             PIC X(1) VALUE "Y".
014100         88  NO-MORE-DATA             VALUE "N".
014200 
014300 COPY ABENDREC.
014400 
014500 PROCEDURE DIVISION.
014600 
014700 000-HOUSEKEEPING.
014800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
014900     PERFORM 800-OPEN-FILES THRU 800-EXIT.
015000     PERFORM 200-LOAD-SPECIALTY-TABLE THRU 200-EXIT.
015100     ACCEPT WS-RUN-DATE-RAW FROM DATE.
015200     IF WS-RD-YY < 50
015300         MOVE 20 TO WS-RD-CENTURY
015400     ELSE
015500         MOVE 19 TO WS-RD-CENTURY
015600     END-IF.
015700     COMPUTE WS-RDI-YYYY = (WS-RD-CENTURY * 100) + WS-RD-YY.
015800     MOVE WS-RD-MM TO WS-RDI-MM.
015900     MOVE WS-RD-DD TO WS-RDI-DD.
016000     MOVE WS-RUN-DATE-ISO TO WS-HDG-1-DATE.
016100     PERFORM 900-READ-MEDMSTR THRU 900-EXIT.
016200     PERFORM 100-MAINLINE THRU 100-EXIT
016300         UNTIL NO-MORE-DATA.
016400     PERFORM 400-PRINT-REPORT THRU 400-EXIT.
016500     PERFORM 500-WRITE-CSV THRU 500-EXIT.
016600     PERFORM 999-CLEANUP THRU 999-EXIT.
016700     MOVE ZERO TO RETURN-CODE.
016800     GOBACK.
016900 000-EXIT.
017000     EXIT.
017100 
017200 100-MAINLINE.
017300     MOVE "100-MAINLINE" TO PARA-NAME.
017400     ADD 1 TO RECORDS-READ.
017500     PERFORM 300-COUNT-BY-SPECIALTY THRU 300-EXIT.
017600     PERFORM 900-READ-MEDMSTR THRU 900-EXIT.
017700 100-EXIT.
017800     EXIT.
017900 
018000 200-LOAD-SPECIALTY-TABLE.
018100     MOVE "200-LOAD-SPECIALTY-TABLE" TO PARA-NAME.
018200     INITIALIZE WS-ESP-COUNTS.
018300 200-EXIT.
018400     EXIT.
018500 
018600 300-COUNT-BY-SPECIALTY.
018700     MOVE "300-COUNT-BY-SPECIALTY" TO PARA-NAME.
018800     SET ESP-IDX TO 1.
018900     SEARCH ESP-TABLE-ENTRY
019000         AT END
019100             MOVE "MEDMSTR ESPECIALIDAD NOT IN ESPTAB" TO ABEND-REASON
019200             MOVE MED-ESPECIALIDAD TO EXPECTED-VAL
019300             PERFORM 1000-ABEND-RTN THRU 1000-EXIT
019400         WHEN ESP-TABLE-CODE(ESP-IDX) = MED-ESPECIALIDAD
019500             ADD 1 TO WS-ESP-COUNT-ENTRY(ESP-IDX)
019600     END-SEARCH.
019700 300-EXIT.
019800     EXIT.
019900 
020000 400-PRINT-REPORT.
020100     MOVE "400-PRINT-REPORT" TO PARA-NAME.
020200     WRITE SYSOUT-REC FROM WS-HDG-LINE-1 AFTER ADVANCING C01.
020300     WRITE SYSOUT-REC FROM WS-HDG-LINE-2 AFTER ADVANCING 2.
020400     PERFORM 410-PRINT-ONE-SPECIALTY THRU 410-EXIT
020500         VARYING WS-TALLY-IDX FROM 1 BY 1
020600         UNTIL WS-TALLY-IDX > 12.
020700 400-EXIT.
020800     EXIT.
020900 
021000 410-PRINT-ONE-SPECIALTY.
021100     MOVE "410-PRINT-ONE-SPECIALTY" TO PARA-NAME.
021200     IF WS-ESP-COUNT-ENTRY(WS-TALLY-IDX) > 0
021300         MOVE ESP-TABLE-CODE(WS-TALLY-IDX) TO WS-SL-SPECIALTY
021400         MOVE WS-ESP-COUNT-ENTRY(WS-TALLY-IDX) TO WS-SL-COUNT
021500         WRITE SYSOUT-REC FROM WS-SPEC-LINE AFTER ADVANCING 1.
021600 410-EXIT.
021700     EXIT.
021800 
021900 500-WRITE-CSV.
022000     MOVE "500-WRITE-CSV" TO PARA-NAME.
022100     WRITE MEDCSV-REC FROM WS-CSV-HEADER-LINE.
022200     PERFORM 510-WRITE-ONE-CSV-ROW THRU 510-EXIT
022300         VARYING WS-TALLY-IDX FROM 1 BY 1
022400         UNTIL WS-TALLY-IDX > 12.
022500 500-EXIT.
022600     EXIT.
022700 
022800 510-WRITE-ONE-CSV-ROW.
022900     MOVE "510-WRITE-ONE-CSV-ROW" TO PARA-NAME.
023000     IF WS-ESP-COUNT-ENTRY(WS-TALLY-IDX) > 0
023100         MOVE ESP-TABLE-CODE(WS-TALLY-IDX) TO WS-MCR-ESPECIALIDAD
023200         MOVE WS-ESP-COUNT-ENTRY(WS-TALLY-IDX) TO WS-MCR-CANTIDAD-EDIT
023300         MOVE 1 TO WS-CNT-POS
023400         PERFORM 520-SCAN-FORWARD-CNT THRU 520-EXIT
023500             UNTIL WS-CNT-POS > 9
023600                OR WS-MCR-CANTIDAD-BYTE(WS-CNT-POS) NOT = SPACE
023700         MOVE SPACES TO MEDCSV-REC
023800         STRING
023900             WS-MCR-ESPECIALIDAD               DELIMITED BY SPACE
024000             ","                                DELIMITED BY SIZE
024100             WS-MCR-CANTIDAD-EDIT(WS-CNT-POS:)  DELIMITED BY SIZE
024200             INTO MEDCSV-REC
024300         END-STRING
024400         WRITE MEDCSV-REC.
024500 510-EXIT.
024600     EXIT.
024700 
024800 520-SCAN-FORWARD-CNT.
024900     MOVE "520-SCAN-FORWARD-CNT" TO PARA-NAME.
025000     ADD 1 TO WS-CNT-POS.
025100 520-EXIT.
025200     EXIT.
025300 
025400 800-OPEN-FILES.
025500     MOVE "800-OPEN-FILES" TO PARA-NAME.
025600     OPEN INPUT  MEDMSTR.
025700     OPEN OUTPUT MEDCSV.
025800     OPEN OUTPUT SYSOUT.
025900 800-EXIT.
026000     EXIT.
026100 
026200 850-CLOSE-FILES.
026300     MOVE "850-CLOSE-FILES" TO PARA-NAME.
026400     CLOSE MEDMSTR.
026500     CLOSE MEDCSV.
026600     CLOSE SYSOUT.
026700 850-EXIT.
026800     EXIT.
026900 
027000 900-READ-MEDMSTR.
027100     MOVE "900-READ-MEDMSTR" TO PARA-NAME.
027200     READ MEDMSTR INTO MEDICO-MASTER-REC
027300         AT END
027400             MOVE "N" TO MORE-DATA-SW.
027500 900-EXIT.
027600     EXIT.
027700 
027800 999-CLEANUP.
027900     MOVE "999-CLEANUP" TO PARA-NAME.
028000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
028100     DISPLAY "MEDRPT -- MEDMSTR RECORDS READ        = " RECORDS-READ.
028200 999-EXIT.
028300     EXIT.
028400 
028500 1000-ABEND-RTN.
028600     MOVE "1000-ABEND-RTN" TO PARA-NAME.
028700     MOVE "MEDRPT" TO ABEND-PGM-ID.
028800     WRITE SYSOUT-REC FROM ABEND-REC.
028900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
029000     DISPLAY "*** MEDRPT ABNORMAL END *** " ABEND-REASON.
029100     DIVIDE ZERO-VAL INTO ONE-VAL.
029200 1000-EXIT.
029300     EXIT.
