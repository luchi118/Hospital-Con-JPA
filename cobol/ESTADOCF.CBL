000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  ESTADOCF.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 09/22/94.
000700 DATE-COMPILED. 09/22/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          CALLED SUBPROGRAM -- RESOLVES THE LEGAL NEXT STATUS    *
001400*          FOR AN APPOINTMENT GIVEN ITS CURRENT STATUS AND AN    *
001500*          ACTION KEYWORD (AVANZAR/CANCELAR/NO_ASISTIO).  ONE    *
001600*          TABLE, ONE DECISION -- NO FILES, NO DATABASE.         *
001700*
001800*          CALLED BY CITAUPDT.  RETURN-CD 0 = STATUS ADVANCED,   *
001900*          4 = TRANSITION NOT LEGAL FROM THE CURRENT STATUS,     *
002000*          8 = UNRECOGNIZED ACTION KEYWORD.                      *
002100******************************************************************
002200* CHANGE LOG                                                     *
002300*   092294  JS   0000  INITIAL VERSION FOR CITA STATE MACHINE    *
002400*   031097  JS   0041  ADDED NO_ASISTIO ACTION (WAS AVANZAR-ONLY)*
002500*   071503  RJP  0118  CLARIFIED ALREADY-TERMINAL RETURN TO A    *
002600*                      SINGLE SHARED PARAGRAPH                   *
002700*   030699  JS   0150  Y2K REVIEW -- NO DATE FIELDS IN THIS      *
002800*                      PROGRAM, SIGNED OFF, NO CHANGE REQUIRED   *
002900*   042208  RJP  0205  ADDED TRACE DISPLAY OF RETURN-CD TEXT FOR *
003000*                      THE OPS DESK WHEN A RUN ABENDS DOWNSTREAM *
003100******************************************************************
003200
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-390.
003600 OBJECT-COMPUTER. IBM-390.
003610 SPECIAL-NAMES.
003620     UPSI-0 IS ESTADOCF-TRACE-SW.
003700 INPUT-OUTPUT SECTION.
003800
003900 DATA DIVISION.
004000 FILE SECTION.
004100
004200 WORKING-STORAGE SECTION.
004300 COPY ESTTAB.
004400
004500 01  WS-ACCION-LIST-INIT.
004600     05  FILLER  PIC X(10) VALUE "AVANZAR".
004700     05  FILLER  PIC X(10) VALUE "CANCELAR".
004800     05  FILLER  PIC X(10) VALUE "NO_ASISTIO".
004900 01  WS-ACCION-TABLE REDEFINES WS-ACCION-LIST-INIT.
005000     05  ACCION-TABLE-ENTRY OCCURS 3 TIMES INDEXED BY ACCION-IDX.
005100         10  ACCION-TABLE-CODE    PIC X(10).
005200
005300 01  WS-RETCD-TEXT-LIST-INIT.
005400     05  FILLER  PIC X(30) VALUE "STATUS ADVANCED".
005500     05  FILLER  PIC X(30) VALUE "TRANSITION NOT LEGAL".
005600     05  FILLER  PIC X(30) VALUE "UNRECOGNIZED ACTION KEYWORD".
005700 01  WS-RETCD-TEXT-TABLE REDEFINES WS-RETCD-TEXT-LIST-INIT.
005800     05  RETCD-TEXT-ENTRY OCCURS 3 TIMES INDEXED BY RETCD-IDX.
005900         10  RETCD-TEXT           PIC X(30).
006000
006100 01  MISC-WS-FLDS.
006400     05  WS-ACCION-VALID-SW       PIC X(1) VALUE "N".
006500         88  WS-ACCION-IS-VALID       VALUE "Y".
006800
006900 LINKAGE SECTION.
007000 01  ESTADOCF-REC.
007100     05  ESTADOCF-ESTADO-ACTUAL   PIC X(20).
007200         88  ESTADOCF-CUR-PROGRAMADA  VALUE "PROGRAMADA".
007300         88  ESTADOCF-CUR-EN-CURSO    VALUE "EN_CURSO".
007400         88  ESTADOCF-CUR-COMPLETADA  VALUE "COMPLETADA".
007500         88  ESTADOCF-CUR-CANCELADA   VALUE "CANCELADA".
007600         88  ESTADOCF-CUR-NO-ASISTIO  VALUE "NO_ASISTIO".
007700     05  ESTADOCF-ACCION          PIC X(10).
007800         88  ESTADOCF-ACC-AVANZAR     VALUE "AVANZAR".
007900         88  ESTADOCF-ACC-CANCELAR    VALUE "CANCELAR".
008000         88  ESTADOCF-ACC-NOASISTIO   VALUE "NO_ASISTIO".
008100     05  ESTADOCF-ESTADO-NUEVO    PIC X(20).
008110 01  ESTADOCF-REC-ALT REDEFINES ESTADOCF-REC.
008120     05  WS-ECF-RAW               PIC X(50).
008200
008300 77  ESTADOCF-RETURN-CD           PIC S9(4) COMP.
008400
008500 PROCEDURE DIVISION USING ESTADOCF-REC, ESTADOCF-RETURN-CD.
008600
008700 000-RESOLVE-TRANSITION.
008800     MOVE SPACES TO ESTADOCF-ESTADO-NUEVO.
008900     MOVE ZERO   TO ESTADOCF-RETURN-CD.
009000     MOVE "N"    TO WS-ACCION-VALID-SW.
009100
009150     SET ACCION-IDX TO 1.
009200     SEARCH ACCION-TABLE-ENTRY
009300         AT END
009400             NEXT SENTENCE
009500         WHEN ACCION-TABLE-CODE(ACCION-IDX) = ESTADOCF-ACCION
009600             MOVE "Y" TO WS-ACCION-VALID-SW
009700     END-SEARCH.
009800
009900     IF NOT WS-ACCION-IS-VALID
010000         SET RETCD-IDX TO 3
010100         IF ESTADOCF-TRACE-SW
010150             DISPLAY "ESTADOCF: " RETCD-TEXT(RETCD-IDX)
010160         END-IF
010200         MOVE 8 TO ESTADOCF-RETURN-CD
010300         GOBACK.
010400
010500     EVALUATE TRUE
010600       WHEN ESTADOCF-CUR-PROGRAMADA
010700         PERFORM 100-FROM-PROGRAMADA
010800       WHEN ESTADOCF-CUR-EN-CURSO
010900         PERFORM 200-FROM-EN-CURSO
011000       WHEN ESTADOCF-CUR-COMPLETADA
011100         PERFORM 900-ALREADY-TERMINAL
011200       WHEN ESTADOCF-CUR-CANCELADA
011300         PERFORM 900-ALREADY-TERMINAL
011400       WHEN ESTADOCF-CUR-NO-ASISTIO
011500         PERFORM 900-ALREADY-TERMINAL
011600       WHEN OTHER
011700         MOVE 8 TO ESTADOCF-RETURN-CD
011800     END-EVALUATE.
011900
012000     IF ESTADOCF-RETURN-CD = ZERO
012100         SET RETCD-IDX TO 1
012200     ELSE
012300         SET RETCD-IDX TO 2.
012400     IF ESTADOCF-TRACE-SW
012410         DISPLAY "ESTADOCF: " RETCD-TEXT(RETCD-IDX)
012420     END-IF.
012500
012600     GOBACK.
012700
012800 100-FROM-PROGRAMADA.
012900*    PROGRAMADA MAY GO TO ANY OF THE THREE OTHER STATES.
013000     EVALUATE TRUE
013100       WHEN ESTADOCF-ACC-AVANZAR
013200         MOVE "EN_CURSO"   TO ESTADOCF-ESTADO-NUEVO
013300       WHEN ESTADOCF-ACC-CANCELAR
013400         MOVE "CANCELADA"  TO ESTADOCF-ESTADO-NUEVO
013500       WHEN ESTADOCF-ACC-NOASISTIO
013600         MOVE "NO_ASISTIO" TO ESTADOCF-ESTADO-NUEVO
013700     END-EVALUATE.
013800
013900 200-FROM-EN-CURSO.
014000*    EN_CURSO ONLY ADVANCES TO COMPLETADA -- CANNOT BE CANCELLED
014100*    OR MARKED NO-SHOW ONCE THE PATIENT IS BEING SEEN.
014200     IF ESTADOCF-ACC-AVANZAR
014300         MOVE "COMPLETADA" TO ESTADOCF-ESTADO-NUEVO
014400     ELSE
014500         MOVE 4 TO ESTADOCF-RETURN-CD.
014600
014700 900-ALREADY-TERMINAL.
014800*    COMPLETADA/CANCELADA/NO_ASISTIO ARE TERMINAL -- NO ACTION
014900*    KEYWORD IS LEGAL FROM ANY OF THEM.
015000     MOVE 4 TO ESTADOCF-RETURN-CD.
